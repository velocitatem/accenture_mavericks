000100*****************************************************************
000200*    DOCHDR.CPY                                                *
000300*    REGISTRO CABECALHO DE DOCUMENTO - ESCRITURA(E) / MODELO   *
000400*    600 (T) - ARQUIVO DOCHDR (80 BYTES)                       *
000500*-------------------------------------------------------------*
000600*    07/02  RSM  LAYOUT ORIGINAL - CHAMADO 4288                *
000700*    11/03  RSM  INCLUIDO PROTOCOLO-REG PARA O NOTARIO         *
000800*-------------------------------------------------------------*
000900 01  DOCHDR-REG.
001000     05  DOCHDR-TIPO-REG           PIC X(01).
001100         88  DOCHDR-ESCRITURA          VALUE "E".
001200         88  DOCHDR-MODELO-600         VALUE "T".
001300     05  DOCHDR-NUM-DOC            PIC X(10).
001400     05  DOCHDR-DT-VENDA           PIC X(10).
001500     05  FILLER REDEFINES DOCHDR-DT-VENDA.
001600         10  DOCHDR-DT-DIA             PIC X(02).
001700         10  FILLER                    PIC X(01).
001800         10  DOCHDR-DT-MES             PIC X(02).
001900         10  FILLER                    PIC X(01).
002000         10  DOCHDR-DT-ANO             PIC X(04).
002100     05  DOCHDR-NOME-NOTARIO       PIC X(40).
002200     05  DOCHDR-NIF-NOTARIO        PIC X(09).
002300     05  DOCHDR-NUM-PROTOCOLO      PIC X(10).
002400*        REGISTRO FECHADO EM 80 POSICOES (LAYOUT DE INTERCAMBIO
002500*        COM A AGENCIA TRIBUTARIA) - NAO HA SOBRA PARA FILLER
002600*        DE EXPANSAO, AO CONTRARIO DOS DEMAIS REGISTROS DESTE
002700*        LOTE.
