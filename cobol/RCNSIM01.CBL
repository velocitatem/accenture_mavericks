000100*
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID. RCNSIM01.
000500 AUTHOR. ROSANGELA S. MOTA.
000600 INSTALLATION. DIVISAO DE SISTEMAS - AREA FISCAL.
000700 DATE-WRITTEN. 09/02/1986.
000800 DATE-COMPILED.
000900 SECURITY. USO INTERNO - SOMENTE EQUIPE FISCAL.
001000*-------------------------------------------------------------*
001100*    RCNSIM01 - ROTINAS DE NORMALIZACAO DE TEXTO, DATA E      *
001200*    VALOR, E DE SIMILARIDADE APROXIMADA ENTRE DUAS CADEIAS,  *
001300*    USADAS PELA VALIDACAO (RCNVAL01) E PELA COMPARACAO       *
001400*    (RCNCMP01) DO LOTE DE RECONCILIACAO ITP/MODELO 600.      *
001500*    DESPACHA PELO CODIGO DE FUNCAO RECEBIDO EM SIM-FUNCAO.   *
001600*-------------------------------------------------------------*
001700*    REGISTRO DE ALTERACOES
001800*    09/02  RSM  VERSAO INICIAL (FUNCOES 01 A 04) - CHAMADO   *
001900*                4288                                          *
002000*    14/03  RSM  INCLUIDA FUNCAO 05 (NORMALIZA CATASTRAL/NIF) *     CH4401
002100*                - CHAMADO 4401                                *
002200*    22/05  JCS  INCLUIDA FUNCAO 06 (SIMILARIDADE) E FUNCAO   *     CH4950
002300*                07 (COMPARA DECIMAIS COM TOLERANCIA) -        *
002400*                CHAMADO 4950                                  *
002500*    01/99  RSM  REVISAO PARA O ANO 2000 - ROTINA DE DATA      *    CH7005
002600*                PASSOU A EXIGIR ANO COM 4 POSICOES NA ENTRADA *
002700*                - CHAMADO 7005                                *
002800*    02/07  JCS  CORRIGIDA FUNCAO 03 (LIMPA DECIMAL) QUE NAO   *    CH8340
002900*                TRATAVA O SEPARADOR DE MILHAR PONTO QUANDO O  *
003000*                DECIMAL TAMBEM USAVA PONTO - CHAMADO 8340     *
003100*    14/02  RAV  FUNCAO 03 (NORMALIZA TEXTO) PASSOU A RETIRAR  *    CH9103
003200*                ACENTOS/TIL/CEDILHA DOS NOMES, EXIGIDO PELA   *
003300*                COMPARACAO DE NOMES - CHAMADO 9103            *
003400*    15/02  RAV  INCLUIDA FUNCAO 07 (TEXTO SEM ACENTO)         *    CH9106
003500*                (NAO RETIRA ACENTO). FUNCAO 03 FICA RESERVADA *
003600*                PARA A COMPARACAO DE NOMES DO GABARITO (ONDE  *
003700*                O ACENTO PODE FALTAR); ESCRITURA X MODELO 600 *
003800*                (RCNCMP01) PASSA A USAR A FUNCAO 07 - CH 9106 *
003900*-------------------------------------------------------------*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CLASS CLASSE-DIGITO IS "0" THRU "9".
004400*
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*
004800 01  SIM-CONTADORES.
004900     05  SIM-I                    PIC 9(02) COMP-3.
005000     05  SIM-J                    PIC 9(02) COMP-3.
005100     05  SIM-K                    PIC 9(02) COMP-3.
005200     05  SIM-TAM-1                PIC 9(02) COMP-3.
005300     05  SIM-TAM-2                PIC 9(02) COMP-3.
005400     05  SIM-PONTEIRO-SAIDA       PIC 9(02) COMP-3.
005500     05  FILLER                   PIC X(02).
005600*
005700 01  SIM-CONTADORES-ALT REDEFINES SIM-CONTADORES.
005800     05  FILLER                   PIC X(12).
005900*
006000 01  SIM-AREA-DATA.
006100     05  SIM-DATA-DD              PIC X(02).
006200     05  SIM-DATA-MM              PIC X(02).
006300     05  SIM-DATA-AAAA            PIC X(04).
006400     05  SIM-DATA-SEP-1           PIC X(01).
006500     05  SIM-DATA-SEP-2           PIC X(01).
006600     05  FILLER                   PIC X(02).
006700*
006800 01  SIM-AREA-DATA-ISO REDEFINES SIM-AREA-DATA.
006900     05  FILLER                   PIC X(12).
007000*
007100 01  SIM-AREA-DECIMAL.
007200     05  SIM-DEC-ENTRADA          PIC X(60).
007300     05  SIM-DEC-LIMPA            PIC X(60).
007400     05  FILLER REDEFINES SIM-DEC-LIMPA.
007500         10  SIM-DEC-LIMPA-CAR OCCURS 60 PIC X(01).
007600     05  SIM-DEC-SINAL            PIC X(01).
007700     05  SIM-DEC-POS-VIRG         PIC 9(02) COMP-3.
007800     05  SIM-DEC-POS-PONTO        PIC 9(02) COMP-3.
007900     05  SIM-DEC-QTD-VIRG         PIC 9(02) COMP-3.
008000     05  SIM-DEC-QTD-PONTO        PIC 9(02) COMP-3.
008100*
008200 01  SIM-AREA-LCS.
008300     05  SIM-LCS-MAX-TAM          PIC 9(02) COMP-3 VALUE 0.
008400     05  SIM-LCS-TAM-ATUAL        PIC 9(02) COMP-3.
008500     05  SIM-LCS-TOTAL            PIC 9(04) COMP-3.
008600     05  SIM-LCS-RATIO            PIC 9(01)V9999 COMP-3.
008700     05  FILLER                   PIC X(02).
008800*
008900 01  SIM-AREA-NUMERICA.
009000     05  SIM-NUM-1                PIC S9(11)V9999 COMP-3.
009100     05  SIM-NUM-2                PIC S9(11)V9999 COMP-3.
009200     05  SIM-NUM-DIFERENCA        PIC S9(11)V9999 COMP-3.
009300     05  FILLER                   PIC X(02).
009400*
009500 01  SIM-TABELA-MESES             PIC X(01) VALUE "N".
009600*
009700 LINKAGE SECTION.
009800*
009900 01  SIM-PARM.
010000     05  SIM-FUNCAO               PIC X(02).
010100*        "01" NORMALIZA DATA DE ENTRADA (DD-MM/DD.MM/DD AAAA
010200*             OU AAAA-MM-DD) PARA AAAAMMDD EM SIM-SAIDA
010300*        "02" LIMPA VALOR DECIMAL (REMOVE MOEDA, DETECTA
010400*             CONVENCAO DE SEPARADOR) PARA SIM-RESULTADO-NUM
010500*        "03" NORMALIZA TEXTO (MAIUSC, RECORTA, COLAPSA
010600*             BRANCOS INTERNOS) PARA SIM-SAIDA
010700*        "04" NORMALIZA REF. CATASTRAL/NIF (MAIUSC, REMOVE
010800*             BRANCO E HIFEN) PARA SIM-SAIDA
010900*        "05" SIMILARIDADE ENTRE SIM-ENTRADA-1 E SIM-ENTRADA-2
011000*             (RAZAO 0000 A 1,0000) PARA SIM-RESULTADO-NUM
011100*        "06" COMPARA SIM-NUM-ENTR-1 E SIM-NUM-ENTR-2 CONTRA
011200*             SIM-TOLERANCIA, RESULTADO S/N EM SIM-IGUAL
011300*        "07" NORMALIZA TEXTO SEM RETIRAR ACENTO (MAIUSC,
011400*             RECORTA, COLAPSA BRANCOS) PARA SIM-SAIDA - USO
011500*             RESTRITO A COMPARACAO QUE NAO TOLERA ACENTO
011600*             DIFERENTE (CHAMADO 9106)
011700     05  SIM-ENTRADA-1            PIC X(60).
011800     05  SIM-ENTRADA-2            PIC X(60).
011900     05  SIM-SAIDA                PIC X(60).
012000     05  SIM-NUM-ENTR-1           PIC S9(11)V9999.
012100     05  SIM-NUM-ENTR-2           PIC S9(11)V9999.
012200     05  SIM-TOLERANCIA           PIC S9(09)V99.
012300     05  SIM-RESULTADO-NUM        PIC S9(09)V9999.
012400     05  SIM-IGUAL                PIC X(01).
012500         88  SIM-E-IGUAL              VALUE "S".
012600     05  SIM-STATUS               PIC X(02).
012700*        "00" OK     "99" FORMATO INVALIDO
012800*
012900 PROCEDURE DIVISION USING SIM-PARM.
013000*
013100 000-DESPACHO.
013200     MOVE "00" TO SIM-STATUS
013300     EVALUATE SIM-FUNCAO
013400         WHEN "01" PERFORM 100-NORMALIZA-DATA
013500         WHEN "02" PERFORM 200-LIMPA-DECIMAL
013600         WHEN "03" PERFORM 300-NORMALIZA-TEXTO
013700         WHEN "04" PERFORM 400-NORMALIZA-CATASTRAL
013800         WHEN "05" PERFORM 500-SIMILARIDADE
013900         WHEN "06" PERFORM 600-COMPARA-DECIMAIS
014000         WHEN "07" PERFORM 310-NORMALIZA-TEXTO-SIMPLES
014100         WHEN OTHER MOVE "99" TO SIM-STATUS
014200     END-EVALUATE.
014300     GOBACK.
014400*
014500 100-NORMALIZA-DATA.
014600*        ACEITA DD-MM-AAAA, DD/MM/AAAA, DD.MM.AAAA OU
014700*        AAAA-MM-DD; PRODUZ SEMPRE AAAAMMDD EM SIM-SAIDA
014800     MOVE SPACES TO SIM-SAIDA
014900     MOVE SPACES TO SIM-AREA-DATA
015000     IF SIM-ENTRADA-1(1:4) IS NUMERIC AND
015100        SIM-ENTRADA-1(5:1) = "-"
015200         MOVE SIM-ENTRADA-1(1:4)  TO SIM-DATA-AAAA
015300         MOVE SIM-ENTRADA-1(6:2)  TO SIM-DATA-MM
015400         MOVE SIM-ENTRADA-1(9:2)  TO SIM-DATA-DD
015500     ELSE
015600         MOVE SIM-ENTRADA-1(1:2)  TO SIM-DATA-DD
015700         MOVE SIM-ENTRADA-1(4:2)  TO SIM-DATA-MM
015800         MOVE SIM-ENTRADA-1(7:4)  TO SIM-DATA-AAAA
015900     END-IF.
016000     IF SIM-DATA-DD IS NOT NUMERIC OR
016100        SIM-DATA-MM IS NOT NUMERIC OR
016200        SIM-DATA-AAAA IS NOT NUMERIC
016300         MOVE "99" TO SIM-STATUS
016400     ELSE
016500         STRING SIM-DATA-AAAA SIM-DATA-MM SIM-DATA-DD
016600             DELIMITED BY SIZE INTO SIM-SAIDA
016700     END-IF.
016800*
016900 200-LIMPA-DECIMAL.
017000*        REMOVE SIMBOLO DE MOEDA E BRANCOS, DESCOBRE SE O
017100*        PONTO OU A VIRGULA E O SEPARADOR DECIMAL PELA
017200*        ULTIMA OCORRENCIA DE CADA UM, MOVE PARA SIM-DEC-LIMPA
017300*        NO FORMATO AMERICANO (PONTO DECIMAL) E CONVERTE
017400     MOVE SIM-ENTRADA-1 TO SIM-DEC-ENTRADA
017500     INSPECT SIM-DEC-ENTRADA REPLACING ALL "EUR" BY "   "
017600     INSPECT SIM-DEC-ENTRADA REPLACING ALL "USD" BY "   "
017700     INSPECT SIM-DEC-ENTRADA REPLACING ALL SPACE BY SPACE
017800     MOVE "+" TO SIM-DEC-SINAL
017900     MOVE 0 TO SIM-DEC-QTD-VIRG SIM-DEC-QTD-PONTO
018000     MOVE 0 TO SIM-DEC-POS-VIRG SIM-DEC-POS-PONTO
018100     MOVE SPACES TO SIM-DEC-LIMPA
018200     MOVE 0 TO SIM-PONTEIRO-SAIDA
018300     MOVE 0 TO SIM-TAM-1
018400     INSPECT SIM-DEC-ENTRADA TALLYING SIM-TAM-1
018500         FOR CHARACTERS BEFORE SPACE
018600     IF SIM-TAM-1 = 0
018700         MOVE 60 TO SIM-TAM-1
018800     END-IF.
018900*        PRIMEIRA PASSAGEM: CONTA VIRGULAS E PONTOS, GUARDA
019000*        A POSICAO DA ULTIMA OCORRENCIA DE CADA
019100     PERFORM 205-CONTA-SEPARADOR
019200         VARYING SIM-I FROM 1 BY 1 UNTIL SIM-I > SIM-TAM-1.
019300*        SEGUNDA PASSAGEM: COPIA SO DIGITOS E O SINAL,
019400*        TROCANDO O SEPARADOR DECIMAL DETECTADO POR PONTO E
019500*        IGNORANDO O SEPARADOR DE MILHAR
019600     PERFORM 206-COPIA-DIGITO
019700         VARYING SIM-I FROM 1 BY 1 UNTIL SIM-I > SIM-TAM-1.
019800     MOVE 0 TO SIM-RESULTADO-NUM
019900     IF SIM-PONTEIRO-SAIDA > 0
020000         MOVE SIM-DEC-LIMPA TO SIM-RESULTADO-NUM
020100         IF SIM-DEC-SINAL = "-"
020200             COMPUTE SIM-RESULTADO-NUM = SIM-RESULTADO-NUM * -1
020300         END-IF
020400     ELSE
020500         MOVE "99" TO SIM-STATUS
020600     END-IF.
020700*
020800 205-CONTA-SEPARADOR.
020900     IF SIM-DEC-ENTRADA(SIM-I:1) = ","
021000         ADD 1 TO SIM-DEC-QTD-VIRG
021100         MOVE SIM-I TO SIM-DEC-POS-VIRG
021200     ELSE
021300         IF SIM-DEC-ENTRADA(SIM-I:1) = "."
021400             ADD 1 TO SIM-DEC-QTD-PONTO
021500             MOVE SIM-I TO SIM-DEC-POS-PONTO
021600         END-IF
021700     END-IF.
021800*
021900 206-COPIA-DIGITO.
022000     IF SIM-DEC-ENTRADA(SIM-I:1) = "-"
022100         MOVE "-" TO SIM-DEC-SINAL
022200     ELSE
022300         IF SIM-DEC-ENTRADA(SIM-I:1) IS CLASSE-DIGITO
022400             ADD 1 TO SIM-PONTEIRO-SAIDA
022500             MOVE SIM-DEC-ENTRADA(SIM-I:1)
022600                 TO SIM-DEC-LIMPA(SIM-PONTEIRO-SAIDA:1)
022700         ELSE
022800             IF (SIM-I = SIM-DEC-POS-VIRG AND
022900                SIM-DEC-QTD-VIRG = 1 AND
023000                (SIM-DEC-QTD-PONTO = 0 OR
023100                 SIM-DEC-POS-PONTO < SIM-DEC-POS-VIRG))
023200                OR
023300                (SIM-I = SIM-DEC-POS-PONTO AND
023400                SIM-DEC-QTD-PONTO = 1 AND
023500                (SIM-DEC-QTD-VIRG = 0 OR
023600                 SIM-DEC-POS-VIRG < SIM-DEC-POS-PONTO))
023700                 ADD 1 TO SIM-PONTEIRO-SAIDA
023800                 MOVE "." TO
023900                     SIM-DEC-LIMPA(SIM-PONTEIRO-SAIDA:1)
024000             END-IF
024100         END-IF
024200     END-IF.
024300*
024400 300-NORMALIZA-TEXTO.
024500*        MAIUSCULAS, RECORTA BRANCOS NAS PONTAS E COLAPSA
024600*        BRANCOS INTERNOS REPETIDOS EM UM SO
024700     MOVE SIM-ENTRADA-1 TO SIM-DEC-ENTRADA
024800     INSPECT SIM-DEC-ENTRADA
024900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
025000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
025100*        14/02 RAV - RETIRA ACENTOS/TIL/CEDILHA (NOMES DE
025200*        ESCRITURA VEM COM ACENTUACAO, O GABARITO NEM SEMPRE)
025300     INSPECT SIM-DEC-ENTRADA
025400         CONVERTING "ÁÀÂÃÄáàâãäÉÈÊËéèêëÍÌÎÏíì"
025500                 TO "AAAAAAAAAAEEEEEEEEIIIIII"
025600     INSPECT SIM-DEC-ENTRADA
025700         CONVERTING "îïÓÒÔÕÖóòôõöÚÙÛÜúùûüÇçÑñ"
025800                 TO "IIOOOOOOOOOOUUUUUUUUCCNN"
025900     MOVE SPACES TO SIM-SAIDA
026000     MOVE 0 TO SIM-PONTEIRO-SAIDA
026100     MOVE 60 TO SIM-TAM-1
026200     PERFORM 305-COLAPSA-BRANCO
026300         VARYING SIM-I FROM 1 BY 1 UNTIL SIM-I > SIM-TAM-1.
026400*        RECORTA O BRANCO FINAL DEIXADO PELO COLAPSO, SE HOUVE
026500     IF SIM-PONTEIRO-SAIDA > 0 AND
026600        SIM-SAIDA(SIM-PONTEIRO-SAIDA:1) = SPACE
026700         MOVE SPACE TO SIM-SAIDA(SIM-PONTEIRO-SAIDA:1)
026800     END-IF.
026900*
027000 305-COLAPSA-BRANCO.
027100     IF SIM-DEC-ENTRADA(SIM-I:1) NOT = SPACE
027200         ADD 1 TO SIM-PONTEIRO-SAIDA
027300         MOVE SIM-DEC-ENTRADA(SIM-I:1)
027400             TO SIM-SAIDA(SIM-PONTEIRO-SAIDA:1)
027500     ELSE
027600         IF SIM-PONTEIRO-SAIDA > 0 AND
027700            SIM-SAIDA(SIM-PONTEIRO-SAIDA:1) NOT = SPACE
027800             ADD 1 TO SIM-PONTEIRO-SAIDA
027900             MOVE SPACE
028000                 TO SIM-SAIDA(SIM-PONTEIRO-SAIDA:1)
028100         END-IF
028200     END-IF.
028300*
028400 310-NORMALIZA-TEXTO-SIMPLES.
028500*        MAIUSCULAS, RECORTA BRANCOS NAS PONTAS E COLAPSA
028600*        BRANCOS INTERNOS - IGUAL A 300, SEM RETIRAR ACENTO
028700*        (CHAMADO 9106 - NOTARY/ADDRESS/TYPE-USO DA COMPARACAO
028800*        ESCRITURA X MODELO 600 NAO TOLERAM ACENTO DIFERENTE)
028900     MOVE SIM-ENTRADA-1 TO SIM-DEC-ENTRADA
029000     INSPECT SIM-DEC-ENTRADA
029100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
029200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
029300     MOVE SPACES TO SIM-SAIDA
029400     MOVE 0 TO SIM-PONTEIRO-SAIDA
029500     MOVE 60 TO SIM-TAM-1
029600     PERFORM 305-COLAPSA-BRANCO
029700         VARYING SIM-I FROM 1 BY 1 UNTIL SIM-I > SIM-TAM-1.
029800     IF SIM-PONTEIRO-SAIDA > 0 AND
029900        SIM-SAIDA(SIM-PONTEIRO-SAIDA:1) = SPACE
030000         MOVE SPACE TO SIM-SAIDA(SIM-PONTEIRO-SAIDA:1)
030100     END-IF.
030200*
030300 400-NORMALIZA-CATASTRAL.
030400*        MAIUSCULAS, REMOVE BRANCO E HIFEN (USADO NA REF.
030500*        CATASTRAL E NO NIF/NIE/CIF PARA CASAR COM O MODELO
030600*        600, QUE AS VEZES CHEGA PONTUADO)
030700     MOVE SIM-ENTRADA-1 TO SIM-DEC-ENTRADA
030800     INSPECT SIM-DEC-ENTRADA
030900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
031000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031100     MOVE SPACES TO SIM-SAIDA
031200     MOVE 0 TO SIM-PONTEIRO-SAIDA
031300     PERFORM 405-COPIA-SEM-HIFEN
031400         VARYING SIM-I FROM 1 BY 1 UNTIL SIM-I > 60.
031500*
031600 405-COPIA-SEM-HIFEN.
031700     IF SIM-DEC-ENTRADA(SIM-I:1) NOT = SPACE AND
031800        SIM-DEC-ENTRADA(SIM-I:1) NOT = "-"
031900         ADD 1 TO SIM-PONTEIRO-SAIDA
032000         MOVE SIM-DEC-ENTRADA(SIM-I:1)
032100             TO SIM-SAIDA(SIM-PONTEIRO-SAIDA:1)
032200     END-IF.
032300*
032400 500-SIMILARIDADE.
032500*        RAZAO DE SIMILARIDADE ENTRE DUAS CADEIAS, BASEADA NO
032600*        MAIOR TRECHO CONTIGUO COMUM (METODO DO BLOCO UNICO -
032700*        A ROTINA NAO RECURSA NOS RESTOS A ESQUERDA/DIREITA
032800*        DO BLOCO COMO O ALGORITMO ORIGINAL DE RATCLIFF-
032900*        OBERSHEL, MAS E EQUIVALENTE PARA OS NOMES E
033000*        ENDERECOS CURTOS DESTE LOTE)
033100     MOVE 0 TO SIM-LCS-MAX-TAM SIM-TAM-1 SIM-TAM-2
033200     INSPECT SIM-ENTRADA-1 TALLYING SIM-TAM-1
033300         FOR CHARACTERS BEFORE SPACE
033400     INSPECT SIM-ENTRADA-2 TALLYING SIM-TAM-2
033500         FOR CHARACTERS BEFORE SPACE
033600     IF SIM-TAM-1 = 0 OR SIM-TAM-2 = 0
033700         MOVE 0 TO SIM-RESULTADO-NUM
033800     ELSE
033900         PERFORM 505-VARRE-J
034000             VARYING SIM-I FROM 1 BY 1 UNTIL SIM-I > SIM-TAM-1
034100         COMPUTE SIM-LCS-RATIO ROUNDED =
034200             (2 * SIM-LCS-MAX-TAM) / (SIM-TAM-1 + SIM-TAM-2)
034300         MOVE SIM-LCS-RATIO TO SIM-RESULTADO-NUM
034400     END-IF.
034500*
034600 505-VARRE-J.
034700     PERFORM 510-MEDE-BLOCO
034800         VARYING SIM-J FROM 1 BY 1 UNTIL SIM-J > SIM-TAM-2.
034900*
035000 510-MEDE-BLOCO.
035100     MOVE 0 TO SIM-LCS-TAM-ATUAL
035200     MOVE SIM-I TO SIM-K
035300     PERFORM 515-AVANCA-BLOCO UNTIL SIM-K > SIM-TAM-1
035400         OR (SIM-J + SIM-LCS-TAM-ATUAL) > SIM-TAM-2
035500         OR SIM-ENTRADA-1(SIM-K:1) NOT =
035600            SIM-ENTRADA-2(SIM-J + SIM-LCS-TAM-ATUAL:1).
035700     IF SIM-LCS-TAM-ATUAL > SIM-LCS-MAX-TAM
035800         MOVE SIM-LCS-TAM-ATUAL TO SIM-LCS-MAX-TAM
035900     END-IF.
036000*
036100 515-AVANCA-BLOCO.
036200     ADD 1 TO SIM-LCS-TAM-ATUAL.
036300     ADD 1 TO SIM-K.
036400*
036500 600-COMPARA-DECIMAIS.
036600*        IGUAL QUANDO A DIFERENCA ABSOLUTA ENTRE OS DOIS
036700*        VALORES NAO PASSA DA TOLERANCIA RECEBIDA
036800     MOVE SIM-NUM-ENTR-1 TO SIM-NUM-1
036900     MOVE SIM-NUM-ENTR-2 TO SIM-NUM-2
037000     COMPUTE SIM-NUM-DIFERENCA = SIM-NUM-1 - SIM-NUM-2
037100     IF SIM-NUM-DIFERENCA < 0
037200         COMPUTE SIM-NUM-DIFERENCA = SIM-NUM-DIFERENCA * -1
037300     END-IF.
037400     IF SIM-NUM-DIFERENCA <= SIM-TOLERANCIA
037500         MOVE "S" TO SIM-IGUAL
037600     ELSE
037700         MOVE "N" TO SIM-IGUAL
037800     END-IF.
