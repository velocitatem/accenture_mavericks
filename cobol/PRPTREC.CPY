000100*****************************************************************
000200*    PRPTREC.CPY                                               *
000300*    REGISTRO RESUMO POR IMOVEL DA ESCRITURA - ARQUIVO PRPRPT  *
000400*    (80 BYTES), UM REGISTRO POR IMOVEL COMPARADO              *
000500*-------------------------------------------------------------*
000600*    07/02  RSM  LAYOUT ORIGINAL - CHAMADO 4288                *
000700*-------------------------------------------------------------*
000800 01  PRPTREC-REG.
000900     05  PRPTREC-CHAVE-IMOVEL      PIC X(25).
001000     05  PRPTREC-REF-CATASTRAL     PIC X(20).
001100     05  PRPTREC-STATUS            PIC X(01).
001200         88  PRPTREC-OK                VALUE "O".
001300         88  PRPTREC-ALERTA             VALUE "W".
001400         88  PRPTREC-ERRO               VALUE "E".
001500     05  PRPTREC-QTD-DIVERG        PIC 9(03).
001600     05  PRPTREC-QTD-FORMS-600     PIC 9(03).
001700     05  FILLER                    PIC X(28).
