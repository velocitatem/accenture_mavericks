000100*****************************************************************
000200*    ISSUREC.CPY                                               *
000300*    REGISTRO DE DIVERGENCIA - ARQUIVO ISSUES (200 BYTES),     *
000400*    UM REGISTRO POR REGRA VIOLADA ENTRE ESCRITURA E MODELO    *
000500*    600                                                        *
000600*-------------------------------------------------------------*
000700*    07/02  RSM  LAYOUT ORIGINAL - CHAMADO 4288                *
000800*    09/04  RSM  AMPLIADO DEED-VALUE/TAX-VALUE DE 20 P/ 40     *
000900*                POSICOES (VALORES COMPOSTOS) - CHAMADO 4471   *
001000*-------------------------------------------------------------*
001100 01  ISSUREC-REG.
001200     05  ISSUREC-CHAVE-IMOVEL      PIC X(25).
001300     05  ISSUREC-REF-CATASTRAL     PIC X(20).
001400     05  ISSUREC-COD-DIVERG        PIC X(25).
001500     05  ISSUREC-SEVERIDADE        PIC X(01).
001600         88  ISSUREC-E-ERRO            VALUE "E".
001700         88  ISSUREC-E-ALERTA           VALUE "W".
001800     05  ISSUREC-CAMPO             PIC X(20).
001900     05  ISSUREC-VALOR-ESCRITURA   PIC X(40).
002000     05  ISSUREC-VALOR-MODELO-600  PIC X(40).
002100     05  ISSUREC-NUM-FORM-600      PIC X(10).
002200     05  FILLER                    PIC X(19).
