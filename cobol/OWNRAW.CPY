000100*****************************************************************
000200*    OWNRAW.CPY                                                *
000300*    REGISTRO DE QUOTA COMO CHEGA NO ARQUIVO DE ENTRADA OWNERS *
000400*    (40 BYTES), ANTES DA LIMPEZA DE DECIMAIS (VIDE PROPRAW).  *
000500*-------------------------------------------------------------*
000600*    07/02  RSM  LAYOUT ORIGINAL - CHAMADO 4288                *
000700*-------------------------------------------------------------*
000800 01  OWNRAW-REG.
000900     05  OWNRAW-DOC-NUMBER         PIC X(10).
001000     05  OWNRAW-PROPERTY-ID        PIC X(12).
001100     05  OWNRAW-OWNER-NIF          PIC X(09).
001200     05  OWNRAW-OWN-PCT            PIC X(05).
001300     05  FILLER                    PIC X(04).
