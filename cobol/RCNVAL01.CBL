000100*
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID. RCNVAL01.
000500 AUTHOR. LUIS AUGUSTO.
000600 INSTALLATION. DIVISAO DE SISTEMAS - AREA FISCAL.
000700 DATE-WRITTEN. 07/02/1986.
000800 DATE-COMPILED.
000900 SECURITY. USO INTERNO - SOMENTE EQUIPE FISCAL.
001000*-------------------------------------------------------------*
001100*    RCNVAL01 - VALIDACAO DE ESTRUTURA E FORMATO DOS          *
001200*    REGISTROS DO LOTE DE RECONCILIACAO DE TRANSMISSOES       *
001300*    PATRIMONIAIS (ESCRITURA X MODELO 600 - ITP).              *
001400*    LE OS 5 ARQUIVOS DE ENTRADA (CABECALHO, PESSOAS, IMOVEIS, *
001500*    QUOTAS E RATEIO), NORMALIZA DATA E DECIMAL, VALIDA O NIF  *
001600*    DE CADA PESSOA (CHAMA RCNVNIF) E GRAVA OS REGISTROS BONS  *
001700*    NOS ARQUIVOS *V (VALIDADOS) E OS RUINS NO ARQUIVO VALERR. *
001800*    PRIMEIRO PASSO DO LOTE - ALIMENTA RCNCMP01.               *
001900*-------------------------------------------------------------*
002000*    REGISTRO DE ALTERACOES
002100*    07/02  LAA  VERSAO INICIAL - CHAMADO 4288                 *    CH4288
002200*    14/03  LAA  INCLUIDA VALIDACAO DE NIF VIA RCNVNIF -        *   CH4401
002300*                CHAMADO 4401                                  *
002400*    22/05  RSM  INCLUIDA LIMPEZA DE DECIMAL NOS CAMPOS DE     *    CH4950
002500*                VALOR/SUPERFICIE (PROPRAW/OWNRAW/BRKRAW) -    *
002600*                CHAMADO 4950                                  *
002700*    11/96  LAA  CORRIGIDO O EFETIVO NIF DA PESSOA QUE SO      *    CH5310
002800*                OLHAVA O CAMPO GENERICO - CHAMADO 5310        *
002900*    01/99  RSM  REVISAO PARA O ANO 2000 - DATA-TX PASSOU A    *    CH7005
003000*                EXIGIR ANO COM 4 POSICOES NA ENTRADA E NA     *
003100*                SAIDA - CHAMADO 7005                          *
003200*    02/07  JCS  AJUSTADO O CONTROLE DE TOTAIS PARA SEPARAR    *    CH8340
003300*                LIDOS/VALIDOS/INVALIDOS POR TIPO DE REGISTRO  *
003400*                - CHAMADO 8340                                *
003500*-------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*
004400     SELECT  ARQ-DOCHDR    ASSIGN TO DOCHDR
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS VAL-ESTADO.
004700     SELECT  ARQ-PERSONS   ASSIGN TO PERSONS
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS VAL-ESTADO.
005000     SELECT  ARQ-PROPS     ASSIGN TO PROPS
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS VAL-ESTADO.
005300     SELECT  ARQ-OWNERS    ASSIGN TO OWNERS
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS VAL-ESTADO.
005600     SELECT  ARQ-BRKDWN    ASSIGN TO BRKDWN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS VAL-ESTADO.
005900     SELECT  ARQ-DOCHDRV   ASSIGN TO DOCHDRV
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS VAL-ESTADO.
006200     SELECT  ARQ-PERSONSV  ASSIGN TO PERSONSV
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS VAL-ESTADO.
006500     SELECT  ARQ-PROPSV    ASSIGN TO PROPSV
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS VAL-ESTADO.
006800     SELECT  ARQ-OWNERSV   ASSIGN TO OWNERSV
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS VAL-ESTADO.
007100     SELECT  ARQ-BRKDWNV   ASSIGN TO BRKDWNV
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS VAL-ESTADO.
007400     SELECT  ARQ-VALERR    ASSIGN TO VALERR
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS VAL-ESTADO.
007700*
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100 FD  ARQ-DOCHDR  LABEL RECORD STANDARD.
008200     COPY DOCHDR.
008300 FD  ARQ-PERSONS  LABEL RECORD STANDARD.
008400     COPY PERSREC.
008500 FD  ARQ-PROPS  LABEL RECORD STANDARD.
008600     COPY PROPRAW.
008700 FD  ARQ-OWNERS  LABEL RECORD STANDARD.
008800     COPY OWNRAW.
008900 FD  ARQ-BRKDWN  LABEL RECORD STANDARD.
009000     COPY BRKRAW.
009100 FD  ARQ-DOCHDRV  LABEL RECORD STANDARD.
009200 01  DOCHDRV-REG  PIC X(80).
009300 FD  ARQ-PERSONSV  LABEL RECORD STANDARD.
009400 01  PERSONSV-REG PIC X(95).
009500 FD  ARQ-PROPSV  LABEL RECORD STANDARD.
009600 01  PROPSV-REG   PIC X(160).
009700 FD  ARQ-OWNERSV  LABEL RECORD STANDARD.
009800 01  OWNERSV-REG  PIC X(40).
009900 FD  ARQ-BRKDWNV  LABEL RECORD STANDARD.
010000 01  BRKDWNV-REG  PIC X(60).
010100 FD  ARQ-VALERR  LABEL RECORD STANDARD.
010200 01  VALERR-REG   PIC X(132).
010300*
010400 WORKING-STORAGE SECTION.
010500*
010600     COPY WRKAREA.
010700     COPY PROPREC.
010800     COPY OWNREC.
010900     COPY BRKREC.
011000*
011100 77  VAL-ESTADO               PIC X(02).
011200*
011300 01  VAL-AREA-SIM.
011400     05  VAL-SIM-FUNCAO       PIC X(02).
011500     05  VAL-SIM-ENTR-1       PIC X(60).
011600     05  VAL-SIM-ENTR-2       PIC X(60).
011700     05  VAL-SIM-SAIDA        PIC X(60).
011800     05  VAL-SIM-NUM-1        PIC S9(11)V9999.
011900     05  VAL-SIM-NUM-2        PIC S9(11)V9999.
012000     05  VAL-SIM-TOLER        PIC S9(09)V99.
012100     05  VAL-SIM-RESULT       PIC S9(09)V9999.
012200     05  VAL-SIM-IGUAL        PIC X(01).
012300     05  VAL-SIM-STATUS       PIC X(02).
012400     05  FILLER               PIC X(02).
012500*
012600 01  VAL-AREA-NIF.
012700     05  VAL-NIF-TIPO-PED     PIC X(01).
012800     05  VAL-NIF-VALOR        PIC X(09).
012900     05  VAL-NIF-TIPO-ACH     PIC X(01).
013000     05  VAL-NIF-VALIDO       PIC X(01).
013100     05  FILLER               PIC X(01).
013200*
013300 01  VAL-AREA-NIF-ALT REDEFINES VAL-AREA-NIF.
013400     05  FILLER               PIC X(13).
013500*
013600*    VISAO ALTERNATIVA DA AREA DE NORMALIZACAO - EXPOE OS
013700*    TRES CAMPOS DD/MM/AAAA DA 1A ENTRADA QUANDO A FUNCAO
013800*    EM CURSO E "01" (NORMALIZA DATA) - EVITA REDECLARAR A
013900*    AREA EM OUTRO 01-LEVEL
014000*
014100 01  VAL-AREA-SIM-ALT REDEFINES VAL-AREA-SIM.
014200     05  FILLER               PIC X(02).
014300     05  VAL-SIM-ENTR-1-DATA.
014400         10  VAL-SIM-DIA-1    PIC X(02).
014500         10  FILLER           PIC X(01).
014600         10  VAL-SIM-MES-1    PIC X(02).
014700         10  FILLER           PIC X(01).
014800         10  VAL-SIM-ANO-1    PIC X(04).
014900     05  FILLER               PIC X(229).
015000*
015100 01  VAL-EFETIVO-NIF          PIC X(09).
015200*
015300 01  VAL-MENSAGEM-ERRO.
015400     05  VAL-ERR-TIPO-REG     PIC X(10).
015500     05  FILLER               PIC X(01).
015600     05  VAL-ERR-CHAVE        PIC X(22).
015700     05  FILLER               PIC X(01).
015800     05  VAL-ERR-MOTIVO       PIC X(40).
015900     05  FILLER               PIC X(58).
016000*
016100 01  VAL-MENSAGEM-ALT REDEFINES VAL-MENSAGEM-ERRO.
016200     05  FILLER               PIC X(132).
016300*
016400 PROCEDURE DIVISION.
016500*
016600 000-INICIO.
016700*        ROTINA MESTRA - ABRE OS ARQUIVOS, VALIDA CADA UM DOS
016800*        5 TIPOS DE REGISTRO DO LOTE E FECHA COM OS TOTAIS
016900     PERFORM 010-ABRE-ARQUIVOS.
017000     PERFORM 100-PROC-CABECALHO THRU 100-EXIT.
017100     PERFORM 200-PROC-PESSOAS THRU 200-EXIT.
017200     PERFORM 300-PROC-IMOVEIS THRU 300-EXIT.
017300     PERFORM 400-PROC-QUOTAS THRU 400-EXIT.
017400     PERFORM 500-PROC-RATEIO THRU 500-EXIT.
017500     PERFORM 900-TOTAIS.
017600     PERFORM 950-FECHA-ARQUIVOS.
017700     STOP RUN.
017800*
017900 010-ABRE-ARQUIVOS.
018000*        ENTRADA SAO OS 5 ARQUIVOS RAW (DOCHDR/PERSONS/PROPS/
018100*        OWNERS/BRKDWN); SAIDA SAO OS VALIDADOS (*V) MAIS O
018200*        ARQUIVO DE ERROS (VALERR)
018300     OPEN INPUT  ARQ-DOCHDR ARQ-PERSONS ARQ-PROPS
018400                 ARQ-OWNERS ARQ-BRKDWN.
018500     OPEN OUTPUT ARQ-DOCHDRV ARQ-PERSONSV ARQ-PROPSV
018600                 ARQ-OWNERSV ARQ-BRKDWNV ARQ-VALERR.
018700*
018800 100-PROC-CABECALHO.
018900*        UM CABECALHO POR DOCUMENTO (ESCRITURA OU MODELO 600)
019000     MOVE "N" TO WRK-FIM-ARQ-WS.
019100     READ ARQ-DOCHDR AT END MOVE "S" TO WRK-FIM-ARQ-WS.
019200     PERFORM 105-LE-DOCHDR UNTIL WRK-FIM-ARQ-WS = "S".
019300 100-EXIT.
019400     EXIT.
019500*
019600 105-LE-DOCHDR.
019700*        SO SEGUE PARA DOCHDRV A LINHA CUJO TIPO DE DOCUMENTO
019800*        FOR ESCRITURA OU MODELO 600 - O RESTO VAI PARA VALERR
019900     ADD 1 TO WRK-LIDOS-HDR
020000     PERFORM 110-NORM-DATA-HDR
020100     IF DOCHDR-ESCRITURA OR DOCHDR-MODELO-600
020200         ADD 1 TO WRK-VALIDOS-HDR
020300         MOVE DOCHDR-REG TO DOCHDRV-REG
020400         WRITE DOCHDRV-REG
020500     ELSE
020600         ADD 1 TO WRK-INVALIDOS-HDR
020700         MOVE "DOCHDR"      TO VAL-ERR-TIPO-REG
020800         MOVE DOCHDR-NUM-DOC TO VAL-ERR-CHAVE
020900         MOVE "DOC-TYPE INVALIDO" TO VAL-ERR-MOTIVO
021000*        REGISTRO INVALIDO - GRAVA NO ARQUIVO DE ERROS
021100         WRITE VALERR-REG FROM VAL-MENSAGEM-ERRO
021200     END-IF.
021300     READ ARQ-DOCHDR AT END MOVE "S" TO WRK-FIM-ARQ-WS.
021400*
021500 110-NORM-DATA-HDR.
021600     MOVE "01" TO VAL-SIM-FUNCAO
021700     MOVE DOCHDR-DT-VENDA TO VAL-SIM-ENTR-1
021800     CALL "RCNSIM01" USING VAL-AREA-SIM
021900     IF VAL-SIM-STATUS = "00"
022000         MOVE "-"                TO DOCHDR-DT-VENDA(3:1)
022100         MOVE "-"                TO DOCHDR-DT-VENDA(6:1)
022200         MOVE VAL-SIM-SAIDA(7:2) TO DOCHDR-DT-DIA
022300         MOVE VAL-SIM-SAIDA(5:2) TO DOCHDR-DT-MES
022400         MOVE VAL-SIM-SAIDA(1:4) TO DOCHDR-DT-ANO
022500     ELSE
022600         MOVE "X" TO DOCHDR-TIPO-REG
022700     END-IF.
022800*
022900 200-PROC-PESSOAS.
023000*        VENDEDOR, COMPRADOR E CONJUGES DE CADA DOCUMENTO
023100     MOVE "N" TO WRK-FIM-ARQ-WS.
023200     READ ARQ-PERSONS AT END MOVE "S" TO WRK-FIM-ARQ-WS.
023300     PERFORM 205-LE-PESSOA UNTIL WRK-FIM-ARQ-WS = "S".
023400 200-EXIT.
023500     EXIT.
023600*
023700 205-LE-PESSOA.
023800*        PESSOA SEM NIF (CAMPO EM BRANCO) PASSA - A AUSENCIA
023900*        DE NIF NAO E ERRO DE VALIDACAO, SO O NIF TORTO E
024000     ADD 1 TO WRK-LIDOS-PES
024100     PERFORM 210-EFETIVO-NIF
024200     PERFORM 220-VALIDA-NIF-PESSOA
024300     IF VAL-NIF-VALIDO = "S" OR VAL-EFETIVO-NIF = SPACES
024400         ADD 1 TO WRK-VALIDOS-PES
024500         MOVE PERSREC-REG TO PERSONSV-REG
024600         WRITE PERSONSV-REG
024700     ELSE
024800         ADD 1 TO WRK-INVALIDOS-PES
024900         MOVE "PERSON"        TO VAL-ERR-TIPO-REG
025000         MOVE PERSREC-NOME(1:22) TO VAL-ERR-CHAVE
025100         MOVE "NIF COM DIGITO INVALIDO" TO VAL-ERR-MOTIVO
025200*        REGISTRO INVALIDO - GRAVA NO ARQUIVO DE ERROS
025300         WRITE VALERR-REG FROM VAL-MENSAGEM-ERRO
025400     END-IF.
025500     READ ARQ-PERSONS AT END MOVE "S" TO WRK-FIM-ARQ-WS.
025600*
025700 210-EFETIVO-NIF.
025800*        O NIF EFETIVO DA PESSOA E O PRIMEIRO NAO BRANCO ENTRE
025900*        O CAMPO GENERICO E O CAMPO DE CONJUGE (VIDE VALIDATE)
026000     IF PERSREC-NIF NOT = SPACES
026100         MOVE PERSREC-NIF TO VAL-EFETIVO-NIF
026200     ELSE
026300         IF PERSREC-NIF-CONJUGE NOT = SPACES
026400             MOVE PERSREC-NIF-CONJUGE TO VAL-EFETIVO-NIF
026500         ELSE
026600             MOVE SPACES TO VAL-EFETIVO-NIF
026700         END-IF
026800     END-IF.
026900*
027000 220-VALIDA-NIF-PESSOA.
027100*        CALL "RCNVNIF" - MODULO COMUM DE CONFERENCIA DE
027200*        DIGITO VERIFICADOR DE NIF, USADO POR TODO O SISTEMA
027300     MOVE "N" TO VAL-NIF-VALIDO
027400     IF VAL-EFETIVO-NIF NOT = SPACES
027500         MOVE "X"             TO VAL-NIF-TIPO-PED
027600         MOVE VAL-EFETIVO-NIF TO VAL-NIF-VALOR
027700         CALL "RCNVNIF" USING VAL-AREA-NIF
027800     END-IF.
027900*
028000 300-PROC-IMOVEIS.
028100*        IMOVEIS DA ESCRITURA E DO MODELO 600 VEM NO MESMO
028200*        ARQUIVO PROPS - RCNCMP01 QUE SEPARA POR TIPO
028300     MOVE "N" TO WRK-FIM-ARQ-WS.
028400     READ ARQ-PROPS AT END MOVE "S" TO WRK-FIM-ARQ-WS.
028500     PERFORM 305-LE-IMOVEL UNTIL WRK-FIM-ARQ-WS = "S".
028600 300-EXIT.
028700     EXIT.
028800*
028900 305-LE-IMOVEL.
029000*        CHAVE (NUM-DOC) E REF.CATASTRAL EM BRANCO TORNAM O
029100*        IMOVEL INUTILIZAVEL PARA O CASAMENTO - VAI PARA VALERR
029200     ADD 1 TO WRK-LIDOS-IMO
029300     PERFORM 310-MOVE-IMOVEL
029400     PERFORM 320-LIMPA-DECIMAIS-IMOVEL
029500     IF PROPREC-NUM-DOC NOT = SPACES AND
029600        PROPREC-REF-CATASTRAL NOT = SPACES
029700         ADD 1 TO WRK-VALIDOS-IMO
029800         MOVE PROPREC-REG TO PROPSV-REG
029900         WRITE PROPSV-REG
030000     ELSE
030100         ADD 1 TO WRK-INVALIDOS-IMO
030200         MOVE "PROPERTY"          TO VAL-ERR-TIPO-REG
030300         MOVE PROPRAW-REF-CATASTRAL TO VAL-ERR-CHAVE
030400         MOVE "CHAVE OU REF.CATASTRAL EM BRANCO"
030500             TO VAL-ERR-MOTIVO
030600*        REGISTRO INVALIDO - GRAVA NO ARQUIVO DE ERROS
030700         WRITE VALERR-REG FROM VAL-MENSAGEM-ERRO
030800     END-IF.
030900     READ ARQ-PROPS AT END MOVE "S" TO WRK-FIM-ARQ-WS.
031000*
031100 310-MOVE-IMOVEL.
031200*        PASSA O LAYOUT RAW DE ENTRADA PARA O LAYOUT INTERNO
031300*        PADRONIZADO (PROPREC) - OS VALORES AINDA VEM SUJOS
031400     MOVE SPACES              TO PROPREC-REG
031500     MOVE PROPRAW-DOC-NUMBER   TO PROPREC-NUM-DOC
031600     MOVE PROPRAW-PROPERTY-ID  TO PROPREC-ID-IMOVEL
031700     MOVE PROPRAW-REF-CATASTRAL TO PROPREC-REF-CATASTRAL
031800     MOVE PROPRAW-TIPO-CODE    TO PROPREC-COD-TIPO
031900     MOVE PROPRAW-USE-TYPE     TO PROPREC-TIPO-USO
032000     MOVE PROPRAW-ADDRESS      TO PROPREC-ENDERECO
032100     MOVE PROPRAW-MORADIA-FLAG TO PROPREC-IND-MORADIA.
032200*
032300 320-LIMPA-DECIMAIS-IMOVEL.
032400*        VALOR DECLARADO, VALOR CATASTRAL E SUPERFICIE PASSAM
032500*        PELA FUNCAO 02 (LIMPA-DECIMAL) PARA TIRAR VIRGULA,
032600*        CIFRAO E SEPARADOR DE MILHAR DO CAMPO RAW
032700     MOVE "02" TO VAL-SIM-FUNCAO
032800     MOVE PROPRAW-DECLARED-VALUE TO VAL-SIM-ENTR-1
032900     CALL "RCNSIM01" USING VAL-AREA-SIM
033000     MOVE VAL-SIM-RESULT TO PROPREC-VALOR-DECLARADO
033100*
033200     MOVE PROPRAW-VALOR-CATASTRAL TO VAL-SIM-ENTR-1
033300     CALL "RCNSIM01" USING VAL-AREA-SIM
033400     MOVE VAL-SIM-RESULT TO PROPREC-VALOR-CATASTRAL
033500*
033600     MOVE PROPRAW-SURFACE-AREA TO VAL-SIM-ENTR-1
033700     CALL "RCNSIM01" USING VAL-AREA-SIM
033800     MOVE VAL-SIM-RESULT TO PROPREC-SUPERFICIE.
033900*
034000 400-PROC-QUOTAS.
034100*        QUOTA DE PROPRIEDADE DE CADA COTITULAR NO IMOVEL
034200     MOVE "N" TO WRK-FIM-ARQ-WS.
034300     READ ARQ-OWNERS AT END MOVE "S" TO WRK-FIM-ARQ-WS.
034400     PERFORM 405-LE-QUOTA UNTIL WRK-FIM-ARQ-WS = "S".
034500 400-EXIT.
034600     EXIT.
034700*
034800 405-LE-QUOTA.
034900*        PERCENTUAL DE QUOTA TAMBEM PASSA PELA FUNCAO 02
035000*        (LIMPA-DECIMAL) ANTES DE GRAVAR
035100     ADD 1 TO WRK-LIDOS-PRO
035200     MOVE SPACES TO OWNREC-REG
035300     MOVE OWNRAW-DOC-NUMBER  TO OWNREC-NUM-DOC
035400     MOVE OWNRAW-PROPERTY-ID TO OWNREC-ID-IMOVEL
035500     MOVE OWNRAW-OWNER-NIF   TO OWNREC-NIF-PROPRIETARIO
035600     MOVE "02" TO VAL-SIM-FUNCAO
035700     MOVE OWNRAW-OWN-PCT TO VAL-SIM-ENTR-1
035800     CALL "RCNSIM01" USING VAL-AREA-SIM
035900     MOVE VAL-SIM-RESULT TO OWNREC-PCT-PROPRIEDADE
036000     IF OWNREC-NUM-DOC NOT = SPACES
036100         ADD 1 TO WRK-VALIDOS-PRO
036200         MOVE OWNREC-REG TO OWNERSV-REG
036300         WRITE OWNERSV-REG
036400     ELSE
036500         ADD 1 TO WRK-INVALIDOS-PRO
036600         MOVE "OWNERSHIP" TO VAL-ERR-TIPO-REG
036700         MOVE OWNRAW-PROPERTY-ID TO VAL-ERR-CHAVE
036800         MOVE "DOCUMENTO EM BRANCO" TO VAL-ERR-MOTIVO
036900*        REGISTRO INVALIDO - GRAVA NO ARQUIVO DE ERROS
037000         WRITE VALERR-REG FROM VAL-MENSAGEM-ERRO
037100     END-IF.
037200     READ ARQ-OWNERS AT END MOVE "S" TO WRK-FIM-ARQ-WS.
037300*
037400 500-PROC-RATEIO.
037500*        RATEIO DA VENDA ENTRE OS VENDEDORES DO IMOVEL
037600     MOVE "N" TO WRK-FIM-ARQ-WS.
037700     READ ARQ-BRKDWN AT END MOVE "S" TO WRK-FIM-ARQ-WS.
037800     PERFORM 505-LE-RATEIO UNTIL WRK-FIM-ARQ-WS = "S".
037900 500-EXIT.
038000     EXIT.
038100*
038200 505-LE-RATEIO.
038300*        PERCENTUAL VENDIDO E VALOR PAGO PASSAM PELA FUNCAO 02
038400*        (LIMPA-DECIMAL) ANTES DE GRAVAR
038500     ADD 1 TO WRK-LIDOS-REP
038600     MOVE SPACES TO BRKREC-REG
038700     MOVE BRKRAW-DOC-NUMBER  TO BRKREC-NUM-DOC
038800     MOVE BRKRAW-PROPERTY-ID TO BRKREC-ID-IMOVEL
038900     MOVE BRKRAW-SELLER-NIF  TO BRKREC-NIF-VENDEDOR
039000     MOVE BRKRAW-BUYER-NIF   TO BRKREC-NIF-COMPRADOR
039100     MOVE "02" TO VAL-SIM-FUNCAO
039200     MOVE BRKRAW-PCT-SOLD TO VAL-SIM-ENTR-1
039300     CALL "RCNSIM01" USING VAL-AREA-SIM
039400     MOVE VAL-SIM-RESULT TO BRKREC-PCT-VENDIDO
039500     MOVE BRKRAW-AMOUNT TO VAL-SIM-ENTR-1
039600     CALL "RCNSIM01" USING VAL-AREA-SIM
039700     MOVE VAL-SIM-RESULT TO BRKREC-VALOR-PAGO
039800     IF BRKREC-NUM-DOC NOT = SPACES
039900         ADD 1 TO WRK-VALIDOS-REP
040000         MOVE BRKREC-REG TO BRKDWNV-REG
040100         WRITE BRKDWNV-REG
040200     ELSE
040300         ADD 1 TO WRK-INVALIDOS-REP
040400         MOVE "BRKDOWN" TO VAL-ERR-TIPO-REG
040500         MOVE BRKRAW-PROPERTY-ID TO VAL-ERR-CHAVE
040600         MOVE "DOCUMENTO EM BRANCO" TO VAL-ERR-MOTIVO
040700*        REGISTRO INVALIDO - GRAVA NO ARQUIVO DE ERROS
040800         WRITE VALERR-REG FROM VAL-MENSAGEM-ERRO
040900     END-IF.
041000     READ ARQ-BRKDWN AT END MOVE "S" TO WRK-FIM-ARQ-WS.
041100*
041200 900-TOTAIS.
041300*        RESUMO DE LIDOS/VALIDOS/INVALIDOS POR TIPO DE
041400*        REGISTRO, UM BLOCO DE DISPLAY POR TIPO (CHAMADO 8340)
041500     DISPLAY "RCNVAL01 - TOTAIS DE VALIDACAO".
041600     DISPLAY "CABECALHOS LIDOS....: " WRK-LIDOS-HDR.
041700     DISPLAY "CABECALHOS VALIDOS..: " WRK-VALIDOS-HDR.
041800     DISPLAY "CABECALHOS INVALIDOS: " WRK-INVALIDOS-HDR.
041900     DISPLAY "PESSOAS LIDAS........: " WRK-LIDOS-PES.
042000     DISPLAY "PESSOAS VALIDAS......: " WRK-VALIDOS-PES.
042100     DISPLAY "PESSOAS INVALIDAS....: " WRK-INVALIDOS-PES.
042200     DISPLAY "IMOVEIS LIDOS........: " WRK-LIDOS-IMO.
042300     DISPLAY "IMOVEIS VALIDOS......: " WRK-VALIDOS-IMO.
042400     DISPLAY "IMOVEIS INVALIDOS....: " WRK-INVALIDOS-IMO.
042500     DISPLAY "QUOTAS LIDAS.........: " WRK-LIDOS-PRO.
042600     DISPLAY "QUOTAS VALIDAS.......: " WRK-VALIDOS-PRO.
042700     DISPLAY "QUOTAS INVALIDAS.....: " WRK-INVALIDOS-PRO.
042800     DISPLAY "RATEIOS LIDOS........: " WRK-LIDOS-REP.
042900     DISPLAY "RATEIOS VALIDOS......: " WRK-VALIDOS-REP.
043000     DISPLAY "RATEIOS INVALIDOS....: " WRK-INVALIDOS-REP.
043100*
043200 950-FECHA-ARQUIVOS.
043300*        FECHA TUDO QUE FOI ABERTO EM 010-ABRE-ARQUIVOS
043400     CLOSE ARQ-DOCHDR ARQ-PERSONS ARQ-PROPS ARQ-OWNERS
043500           ARQ-BRKDWN ARQ-DOCHDRV ARQ-PERSONSV ARQ-PROPSV
043600           ARQ-OWNERSV ARQ-BRKDWNV ARQ-VALERR.
