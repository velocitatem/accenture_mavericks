000100*****************************************************************
000200*    BRKRAW.CPY                                                *
000300*    REGISTRO DE RATEIO COMO CHEGA NO ARQUIVO DE ENTRADA       *
000400*    BRKDWN (60 BYTES), ANTES DA LIMPEZA DE DECIMAIS (VIDE     *
000500*    PROPRAW).                                                  *
000600*-------------------------------------------------------------*
000700*    11/03  RSM  LAYOUT ORIGINAL - CHAMADO 5002                *
000800*-------------------------------------------------------------*
000900 01  BRKRAW-REG.
001000     05  BRKRAW-DOC-NUMBER         PIC X(10).
001100     05  BRKRAW-PROPERTY-ID        PIC X(12).
001200     05  BRKRAW-SELLER-NIF         PIC X(09).
001300     05  BRKRAW-BUYER-NIF          PIC X(09).
001400     05  BRKRAW-PCT-SOLD           PIC X(05).
001500     05  BRKRAW-AMOUNT             PIC X(13).
001600     05  FILLER                    PIC X(02).
