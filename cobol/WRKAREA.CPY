000100*****************************************************************
000200*    WRKAREA.CPY                                               *
000300*    AREA DE TRABALHO COMUM - RECONCILIACAO ITP (MODELO 600)   *
000400*    COPY PADRAO USADO PELOS 4 PROGRAMAS DO LOTE RCN*          *
000500*    (SUBSTITUI A ANTIGA COPY DADOS DO CONVERSOR BTRIEVE)      *
000600*-------------------------------------------------------------*
000700*    11/95  LAA  ESTRUTURA ORIGINAL (COPY DADOS DO FOXMIGRA)  *
000800*    03/99  LAA  ADEQUACAO AO BUG DO ANO 2000 - DATA-EXEC-WS  *
000900*    07/02  RSM  CRIADA PARA O LOTE DE RECONCILIACAO ITP      *
001000*    09/04  RSM  ACRESCIDOS CONTADORES POR ARQUIVO (LIDOS/    *
001100*                VALIDOS/INVALIDOS) PEDIDO CHAMADO 4471       *
001200*    02/07  JCS  ACRESCIDO ESCAPE-WS E CHAVE-FUNCAO-WS PARA   *
001300*                PADRONIZAR AS TELAS DE PARAMETRO             *
001400*-------------------------------------------------------------*
001500 01  WRK-CONTROLE.
001600     05  WRK-ESTADO-ARQ              PIC X(02).
001700     05  WRK-ESCAPE-77                PIC 9(02) COMP-3.
001800     05  WRK-CAN-77                    PIC 9(02) COMP-3.
001900     05  WRK-DATA-EXEC-WS              PIC 9(08).
002000     05  FILLER REDEFINES WRK-DATA-EXEC-WS.
002100         10  WRK-ANO-EXEC-WS           PIC 9(04).
002200         10  WRK-MES-EXEC-WS           PIC 9(02).
002300         10  WRK-DIA-EXEC-WS           PIC 9(02).
002400     05  WRK-DATA-EXEC-BR              PIC 9(08).
002500     05  FILLER REDEFINES WRK-DATA-EXEC-BR.
002600         10  WRK-DIA-EXEC-BR           PIC 9(02).
002700         10  WRK-MES-EXEC-BR           PIC 9(02).
002800         10  WRK-ANO-EXEC-BR           PIC 9(04).
002900     05  WRK-PAGINA-WS                PIC 9(04) COMP-3 VALUE 0.
003000     05  WRK-LINHA-WS                 PIC 9(02) COMP-3 VALUE 99.
003100     05  FILLER                       PIC X(15).
003200*
003300*    CONTADORES DE CONTROLE POR ARQUIVO DE ENTRADA
003400*
003500 01  WRK-TOTAIS.
003600     05  WRK-LIDOS-HDR                PIC 9(07) COMP-3 VALUE 0.
003700     05  WRK-VALIDOS-HDR               PIC 9(07) COMP-3 VALUE 0.
003800     05  WRK-INVALIDOS-HDR             PIC 9(07) COMP-3 VALUE 0.
003900     05  WRK-LIDOS-PES                 PIC 9(07) COMP-3 VALUE 0.
004000     05  WRK-VALIDOS-PES                PIC 9(07) COMP-3 VALUE 0.
004100     05  WRK-INVALIDOS-PES              PIC 9(07) COMP-3 VALUE 0.
004200     05  WRK-LIDOS-IMO                 PIC 9(07) COMP-3 VALUE 0.
004300     05  WRK-VALIDOS-IMO                PIC 9(07) COMP-3 VALUE 0.
004400     05  WRK-INVALIDOS-IMO              PIC 9(07) COMP-3 VALUE 0.
004500     05  WRK-LIDOS-PRO                 PIC 9(07) COMP-3 VALUE 0.
004600     05  WRK-VALIDOS-PRO                PIC 9(07) COMP-3 VALUE 0.
004700     05  WRK-INVALIDOS-PRO              PIC 9(07) COMP-3 VALUE 0.
004800     05  WRK-LIDOS-REP                 PIC 9(07) COMP-3 VALUE 0.
004900     05  WRK-VALIDOS-REP                PIC 9(07) COMP-3 VALUE 0.
005000     05  WRK-INVALIDOS-REP              PIC 9(07) COMP-3 VALUE 0.
005100     05  FILLER                       PIC X(10).
005200*
005300*    CHAVE DE FUNCAO / STATUS DE FIM DE ARQUIVO (USADOS NAS
005400*    TELAS DE PARAMETRO E NAS LEITURAS SEQUENCIAIS)
005500*
005600 01  WRK-SWITCH.
005700     05  WRK-FUNCAO-WS                PIC 9(01).
005800         88  WRK-ABRE-WS           VALUE 1.
005900         88  WRK-LER-PRIM-WS       VALUE 2.
006000         88  WRK-LER-PROX-WS       VALUE 3.
006100         88  WRK-FECHA-WS          VALUE 4.
006200     05  WRK-FIM-ARQ-WS                PIC X(01) VALUE "N".
006300         88  WRK-FIM-ARQUIVO       VALUE "S".
006400         88  WRK-NAO-FIM-ARQUIVO   VALUE "N".
006500     05  FILLER                       PIC X(09).
