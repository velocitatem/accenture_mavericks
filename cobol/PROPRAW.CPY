000100*****************************************************************
000200*    PROPRAW.CPY                                               *
000300*    REGISTRO DE IMOVEL COMO CHEGA NO ARQUIVO DE ENTRADA PROPS *
000400*    (160 BYTES), ANTES DA LIMPEZA DE DECIMAIS. OS CAMPOS DE   *
000500*    VALOR/SUPERFICIE VEM COMO TEXTO (PODEM TRAZER SIMBOLO DE  *
000600*    MOEDA, PONTO DE MILHAR OU VIRGULA DECIMAL) - SO APOS A    *
000700*    ROTINA 300-DATA-NORM E QUE VIRAM OS CAMPOS NUMERICOS DE   *
000800*    PROPREC.CPY.                                              *
000900*-------------------------------------------------------------*
001000*    07/02  RSM  LAYOUT ORIGINAL - CHAMADO 4288                *
001100*-------------------------------------------------------------*
001200 01  PROPRAW-REG.
001300     05  PROPRAW-DOC-NUMBER        PIC X(10).
001400     05  PROPRAW-PROPERTY-ID       PIC X(12).
001500     05  PROPRAW-REF-CATASTRAL     PIC X(20).
001600     05  PROPRAW-TIPO-CODE         PIC X(04).
001700     05  PROPRAW-USE-TYPE          PIC X(15).
001800     05  PROPRAW-ADDRESS           PIC X(60).
001900     05  PROPRAW-DECLARED-VALUE    PIC X(13).
002000     05  PROPRAW-VALOR-CATASTRAL   PIC X(13).
002100     05  PROPRAW-SURFACE-AREA      PIC X(09).
002200     05  PROPRAW-MORADIA-FLAG      PIC X(01).
002300     05  FILLER                    PIC X(03).
