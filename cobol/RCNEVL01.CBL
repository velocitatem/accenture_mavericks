000100*
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID. RCNEVL01.
000500 AUTHOR. ROSANGELA S. MOTA.
000600 INSTALLATION. DIVISAO DE SISTEMAS - AREA FISCAL.
000700 DATE-WRITTEN. 11/02/1986.
000800 DATE-COMPILED.
000900 SECURITY. USO INTERNO - SOMENTE EQUIPE FISCAL.
001000*-------------------------------------------------------------*
001100*    RCNEVL01 - AVALIACAO DA QUALIDADE DE EXTRACAO. COMPARA   *
001200*    OS DADOS EXTRAIDOS DE CADA ESCRITURA (PERSONSV/PROPSV/   *
001300*    DOCHDRV) COM O GABARITO DO LOTE DE TESTE (GTRUTH) E      *
001400*    ACUMULA PRECISAO/REVOCACAO/F1 POR DOCUMENTO, IMPRIMINDO  *
001500*    AS MEDIAS DO LOTE AO FINAL.                               *
001600*-------------------------------------------------------------*
001700*    REGISTRO DE ALTERACOES
001800*    11/02  RSM  VERSAO INICIAL - CHAMADO 4288                 *    CH4288
001900*    19/03  RSM  INCLUIDO O CASAMENTO DE NOMES POR JACCARD DE  *    CH4410
002000*                TOKENS, ALEM DA SIMILARIDADE DE SEQUENCIA -   *
002100*                CHAMADO 4410                                  *
002200*    27/05  LAA  INCLUIDAS AS LINHAS DE ACURACIA DE NUMERO DO  *
002300*                DOCUMENTO, DATA E QTDE. DE IMOVEIS - CHAMADO  *
002400*                4960                                          *
002500*    01/99  JCS  REVISAO PARA O ANO 2000 - CHAMADO 7005        *    CH7005
002600*    14/08  JCS  INCLUIDOS OS PAPEIS D/A DO GABARITO PARA A    *    CH8855
002700*                ACURACIA DE METADADOS - CHAMADO 8855          *
002800*    14/02  RAV  NIFS (NOTARIO/VENDEDOR/COMPRADOR/CONJUGE) NAO *    CH9103
002900*                ERAM NORMALIZADOS (FUNCAO 04) NEM OS NOMES    *
003000*                (FUNCAO 03) ANTES DO CASAMENTO CONTRA O       *
003100*                GABARITO - CHAMADO 9103                       *
003200*-------------------------------------------------------------*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000*
004100     SELECT  ARQ-DOCHDRV   ASSIGN TO DOCHDRV
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS EVL-ESTADO.
004400     SELECT  ARQ-PERSONSV  ASSIGN TO PERSONSV
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS EVL-ESTADO.
004700     SELECT  ARQ-PROPSV    ASSIGN TO PROPSV
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS EVL-ESTADO.
005000     SELECT  ARQ-GTRUTH    ASSIGN TO GTRUTH
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS EVL-ESTADO.
005300     SELECT  ARQ-EVALRPT   ASSIGN TO EVALRPT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS EVL-ESTADO.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000 FD  ARQ-DOCHDRV  LABEL RECORD STANDARD.
006100     COPY DOCHDR.
006200 FD  ARQ-PERSONSV  LABEL RECORD STANDARD.
006300     COPY PERSREC.
006400 FD  ARQ-PROPSV  LABEL RECORD STANDARD.
006500     COPY PROPREC.
006600 FD  ARQ-GTRUTH  LABEL RECORD STANDARD.
006700 01  GAB-REG.
006800     05  GAB-NUM-DOC            PIC X(10).
006900     05  GAB-PAPEL              PIC X(01).
007000     05  GAB-NOME               PIC X(40).
007100     05  GAB-NIF                PIC X(09).
007200     05  GAB-NIF-CONJUGE        PIC X(09).
007300     05  FILLER                 PIC X(26).
007400 FD  ARQ-EVALRPT  LABEL RECORD STANDARD.
007500 01  EVL-LINHA-REL              PIC X(132).
007600*
007700 WORKING-STORAGE SECTION.
007800*
007900     COPY WRKAREA.
008000*
008100 77  EVL-ESTADO                 PIC X(02).
008200*
008300*    TABELAS EM MEMORIA - LADO PREVISTO (EXTRAIDO) E GABARITO
008400*
008500 01  TAB-HDR.
008600     05  TH2-QTD                PIC 9(04) COMP-3 VALUE 0.
008700     05  FILLER                 PIC X(04) VALUE SPACES.
008800     05  TH2-LINHA OCCURS 500 TIMES.
008900         10  TH2-NUM-DOC            PIC X(10).
009000         10  TH2-DATA               PIC X(10).
009100         10  TH2-NOME-NOTARIO       PIC X(40).
009200         10  TH2-NIF-NOTARIO        PIC X(09).
009300*
009400 01  TAB-PESSOA.
009500     05  TP2-QTD                PIC 9(04) COMP-3 VALUE 0.
009600     05  FILLER                 PIC X(04) VALUE SPACES.
009700     05  TP2-LINHA OCCURS 2000 TIMES.
009800         10  TP2-NUM-DOC            PIC X(10).
009900         10  TP2-PAPEL              PIC X(01).
010000         10  TP2-NOME               PIC X(40).
010100         10  TP2-NIF                PIC X(09).
010200         10  TP2-NIF-CONJUGE        PIC X(09).
010300*
010400 01  TAB-PROP.
010500     05  TR2-QTD                PIC 9(04) COMP-3 VALUE 0.
010600     05  FILLER                 PIC X(04) VALUE SPACES.
010700     05  TR2-LINHA OCCURS 1000 TIMES.
010800         10  TR2-NUM-DOC            PIC X(10).
010900         10  TR2-REF-CATASTRAL      PIC X(20).
011000*
011100 01  TAB-GAB.
011200     05  TG-QTD                 PIC 9(04) COMP-3 VALUE 0.
011300     05  FILLER                 PIC X(04) VALUE SPACES.
011400     05  TG-LINHA OCCURS 2000 TIMES.
011500         10  TG-NUM-DOC             PIC X(10).
011600         10  TG-PAPEL               PIC X(01).
011700         10  TG-NOME                PIC X(40).
011800         10  TG-NIF                 PIC X(09).
011900         10  TG-NIF-CONJUGE         PIC X(09).
012000*
012100*    CONJUNTOS MONTADOS POR DOCUMENTO (NIFS E REFS NORMALIZADOS)
012200*
012300 01  CONJ-AREA.
012400     05  CJ-QTD-PRED            PIC 9(03) COMP-3.
012500     05  CJ-PRED OCCURS 40 TIMES PIC X(40).
012600     05  CJ-QTD-GAB             PIC 9(03) COMP-3.
012700     05  CJ-GAB  OCCURS 40 TIMES PIC X(40).
012800     05  CJ-GAB-CASADO OCCURS 40 TIMES PIC X(01).
012900     05  CJ-TP                  PIC 9(03) COMP-3.
013000     05  CJ-FP                  PIC 9(03) COMP-3.
013100     05  CJ-FN                  PIC 9(03) COMP-3.
013200     05  CJ-PRECISAO            PIC 9(01)V9(04).
013300     05  CJ-REVOCACAO           PIC 9(01)V9(04).
013400     05  CJ-F1                  PIC 9(01)V9(04).
013500     05  FILLER                 PIC X(04).
013600*
013700 01  CONJ-AREA-ALT REDEFINES CONJ-AREA.
013800     05  FILLER                 PIC X(3307).
013900*
014000*    ACUMULADORES DE LOTE (SOMA PARA A MEDIA) E RESULTADO DO
014100*    DOCUMENTO CORRENTE
014200*
014300 01  EVL-ACUMULA.
014400     05  EVL-QTD-DOCS            PIC 9(05) COMP-3 VALUE 0.
014500     05  EVL-SOMA-NIF-P          PIC 9(05)V9(04) COMP-3 VALUE 0.
014600     05  EVL-SOMA-NIF-R          PIC 9(05)V9(04) COMP-3 VALUE 0.
014700     05  EVL-SOMA-NIF-F          PIC 9(05)V9(04) COMP-3 VALUE 0.
014800     05  EVL-SOMA-NOT-P          PIC 9(05)V9(04) COMP-3 VALUE 0.
014900     05  EVL-SOMA-NOT-R          PIC 9(05)V9(04) COMP-3 VALUE 0.
015000     05  EVL-SOMA-NOT-F          PIC 9(05)V9(04) COMP-3 VALUE 0.
015100     05  EVL-SOMA-VEN-P          PIC 9(05)V9(04) COMP-3 VALUE 0.
015200     05  EVL-SOMA-VEN-R          PIC 9(05)V9(04) COMP-3 VALUE 0.
015300     05  EVL-SOMA-VEN-F          PIC 9(05)V9(04) COMP-3 VALUE 0.
015400     05  EVL-SOMA-COM-P          PIC 9(05)V9(04) COMP-3 VALUE 0.
015500     05  EVL-SOMA-COM-R          PIC 9(05)V9(04) COMP-3 VALUE 0.
015600     05  EVL-SOMA-COM-F          PIC 9(05)V9(04) COMP-3 VALUE 0.
015700     05  EVL-SOMA-REF-P          PIC 9(05)V9(04) COMP-3 VALUE 0.
015800     05  EVL-SOMA-REF-R          PIC 9(05)V9(04) COMP-3 VALUE 0.
015900     05  EVL-SOMA-REF-F          PIC 9(05)V9(04) COMP-3 VALUE 0.
016000     05  EVL-SOMA-NDOC           PIC 9(05)V9(04) COMP-3 VALUE 0.
016100     05  EVL-SOMA-DATA           PIC 9(05)V9(04) COMP-3 VALUE 0.
016200     05  EVL-SOMA-QIMOV          PIC 9(05)V9(04) COMP-3 VALUE 0.
016300     05  FILLER                  PIC X(04).
016400*
016500 01  EVL-DOC-CORRENTE.
016600     05  EVL-CUR-NUM-DOC         PIC X(10).
016700     05  EVL-CUR-IDX-HDR         PIC 9(04) COMP-3.
016800     05  FILLER                  PIC X(04).
016900*
017000 01  EVL-WORK.
017100     05  EVL-IDX                PIC 9(04) COMP-3.
017200     05  EVL-IDX-2               PIC 9(04) COMP-3.
017300     05  EVL-ACHOU               PIC X(01).
017400     05  EVL-QTD-PROP-PRED       PIC 9(03) COMP-3.
017500     05  EVL-QTD-PROP-GAB        PIC 9(03) COMP-3.
017600     05  EVL-MELHOR-SCORE        PIC S9(09)V9999 COMP-3.
017700     05  EVL-MELHOR-IDX          PIC 9(04) COMP-3.
017800     05  EVL-SCORE-PAR           PIC S9(09)V9999 COMP-3.
017900     05  EVL-TOK-INTER           PIC 9(03) COMP-3.
018000     05  FILLER                  PIC X(04).
018100*
018200 01  EVL-AREA-SIM.
018300     05  EVL-SIM-FUNCAO          PIC X(02).
018400     05  EVL-SIM-ENTR-1          PIC X(60).
018500     05  EVL-SIM-ENTR-2          PIC X(60).
018600     05  EVL-SIM-SAIDA           PIC X(60).
018700     05  EVL-SIM-NUM-1           PIC S9(11)V9999.
018800     05  EVL-SIM-NUM-2           PIC S9(11)V9999.
018900     05  EVL-SIM-TOLER           PIC S9(09)V99.
019000     05  EVL-SIM-RESULT          PIC S9(09)V9999.
019100     05  EVL-SIM-IGUAL           PIC X(01).
019200     05  EVL-SIM-STATUS          PIC X(02).
019300     05  FILLER                  PIC X(02).
019400*
019500 01  EVL-AREA-SIM-ALT REDEFINES EVL-AREA-SIM.
019600     05  FILLER                  PIC X(249).
019700*
019800*    TOKENS DE NOME PARA O JACCARD (ATE 8 PALAVRAS POR NOME)
019900*
020000 01  TOKEN-AREA.
020100     05  TOK-1-QTD               PIC 9(02) COMP-3.
020200     05  TOK-1 OCCURS 8 TIMES    PIC X(20).
020300     05  TOK-2-QTD               PIC 9(02) COMP-3.
020400     05  TOK-2 OCCURS 8 TIMES    PIC X(20).
020500     05  FILLER                  PIC X(02).
020600*
020700 01  TOKEN-AREA-ALT REDEFINES TOKEN-AREA.
020800     05  FILLER                  PIC X(324).
020900*
021000*    LINHAS DE IMPRESSAO DO RELATORIO DE AVALIACAO
021100*
021200 01  EVCAB-01.
021300     05  FILLER                  PIC X(01)   VALUE SPACES.
021400     05  FILLER                  PIC X(55)
021500         VALUE "RELATORIO DE AVALIACAO DA EXTRACAO - ESCRITURAS".
021600     05  FILLER                  PIC X(10)   VALUE " GABARITO".
021700     05  FILLER                  PIC X(66)   VALUE SPACES.
021800*
021900 01  EVCAB-02.
022000     05  FILLER                  PIC X(02)   VALUE SPACES.
022100     05  FILLER                  PIC X(18)   VALUE "METRICA".
022200     05  FILLER                  PIC X(12)   VALUE "PRECISAO".
022300     05  FILLER                  PIC X(12)   VALUE "REVOCACAO".
022400     05  FILLER                  PIC X(08)   VALUE "F1".
022500     05  FILLER                  PIC X(80)   VALUE SPACES.
022600*
022700 01  EVDET-01.
022800     05  FILLER                  PIC X(02)   VALUE SPACES.
022900     05  EVD1-METRICA            PIC X(18).
023000     05  EVD1-PRECISAO           PIC 9.9999.
023100     05  FILLER                  PIC X(04)   VALUE SPACES.
023200     05  EVD1-REVOCACAO          PIC 9.9999.
023300     05  FILLER                  PIC X(04)   VALUE SPACES.
023400     05  EVD1-F1                 PIC 9.9999.
023500     05  FILLER                  PIC X(90)   VALUE SPACES.
023600*
023700 01  EVDET-02.
023800     05  FILLER                  PIC X(02)   VALUE SPACES.
023900     05  EVD2-METRICA            PIC X(28).
024000     05  FILLER                  PIC X(12)   VALUE "ACURACIA:".
024100     05  EVD2-ACURACIA           PIC 9.9999.
024200     05  FILLER                  PIC X(86)   VALUE SPACES.
024300*
024400 PROCEDURE DIVISION.
024500*
024600 000-INICIO.
024700     OPEN INPUT  ARQ-DOCHDRV ARQ-PERSONSV ARQ-PROPSV ARQ-GTRUTH.
024800     OPEN OUTPUT ARQ-EVALRPT.
024900     PERFORM 100-CARREGA-HDR.
025000     PERFORM 150-CARREGA-PESSOAS.
025100     PERFORM 170-CARREGA-PROPS.
025200     PERFORM 180-CARREGA-GAB.
025300     PERFORM 200-AVALIA-DOCUMENTO VARYING EVL-CUR-IDX-HDR
025400             FROM 1 BY 1 UNTIL EVL-CUR-IDX-HDR > TH2-QTD.
025500     PERFORM 800-MEDIA.
025600     PERFORM 900-IMPRIME.
025700     CLOSE ARQ-DOCHDRV ARQ-PERSONSV ARQ-PROPSV ARQ-GTRUTH
025800           ARQ-EVALRPT.
025900     STOP RUN.
026000*
026100 100-CARREGA-HDR.
026200     MOVE "N" TO WRK-FIM-ARQ-WS.
026300     READ ARQ-DOCHDRV AT END MOVE "S" TO WRK-FIM-ARQ-WS.
026400     PERFORM 105-GUARDA-HDR UNTIL WRK-FIM-ARQ-WS = "S".
026500*
026600 105-GUARDA-HDR.
026700     IF DOCHDR-ESCRITURA AND TH2-QTD < 500
026800         ADD 1 TO TH2-QTD
026900         MOVE DOCHDR-NUM-DOC       TO TH2-NUM-DOC(TH2-QTD)
027000         MOVE DOCHDR-DT-VENDA      TO TH2-DATA(TH2-QTD)
027100         MOVE DOCHDR-NOME-NOTARIO  TO TH2-NOME-NOTARIO(TH2-QTD)
027200         MOVE DOCHDR-NIF-NOTARIO   TO TH2-NIF-NOTARIO(TH2-QTD)
027300     END-IF
027400     READ ARQ-DOCHDRV AT END MOVE "S" TO WRK-FIM-ARQ-WS.
027500*
027600 150-CARREGA-PESSOAS.
027700     MOVE "N" TO WRK-FIM-ARQ-WS.
027800     READ ARQ-PERSONSV AT END MOVE "S" TO WRK-FIM-ARQ-WS.
027900     PERFORM 155-GUARDA-PESSOA UNTIL WRK-FIM-ARQ-WS = "S".
028000*
028100 155-GUARDA-PESSOA.
028200     IF TP2-QTD < 2000
028300         ADD 1 TO TP2-QTD
028400         MOVE PERSREC-NUM-DOC     TO TP2-NUM-DOC(TP2-QTD)
028500         MOVE PERSREC-PAPEL       TO TP2-PAPEL(TP2-QTD)
028600         MOVE PERSREC-NOME        TO TP2-NOME(TP2-QTD)
028700         MOVE PERSREC-NIF         TO TP2-NIF(TP2-QTD)
028800         MOVE PERSREC-NIF-CONJUGE TO TP2-NIF-CONJUGE(TP2-QTD)
028900     END-IF
029000     READ ARQ-PERSONSV AT END MOVE "S" TO WRK-FIM-ARQ-WS.
029100*
029200 170-CARREGA-PROPS.
029300     MOVE "N" TO WRK-FIM-ARQ-WS.
029400     READ ARQ-PROPSV AT END MOVE "S" TO WRK-FIM-ARQ-WS.
029500     PERFORM 175-GUARDA-PROP UNTIL WRK-FIM-ARQ-WS = "S".
029600*
029700 175-GUARDA-PROP.
029800     IF TR2-QTD < 1000
029900         ADD 1 TO TR2-QTD
030000         MOVE PROPREC-NUM-DOC       TO TR2-NUM-DOC(TR2-QTD)
030100         MOVE PROPREC-REF-CATASTRAL TO TR2-REF-CATASTRAL(TR2-QTD)
030200     END-IF
030300     READ ARQ-PROPSV AT END MOVE "S" TO WRK-FIM-ARQ-WS.
030400*
030500 180-CARREGA-GAB.
030600     MOVE "N" TO WRK-FIM-ARQ-WS.
030700     READ ARQ-GTRUTH AT END MOVE "S" TO WRK-FIM-ARQ-WS.
030800     PERFORM 185-GUARDA-GAB UNTIL WRK-FIM-ARQ-WS = "S".
030900*
031000 185-GUARDA-GAB.
031100     IF TG-QTD < 2000
031200         ADD 1 TO TG-QTD
031300         MOVE GAB-NUM-DOC        TO TG-NUM-DOC(TG-QTD)
031400         MOVE GAB-PAPEL          TO TG-PAPEL(TG-QTD)
031500         MOVE GAB-NOME           TO TG-NOME(TG-QTD)
031600         MOVE GAB-NIF            TO TG-NIF(TG-QTD)
031700         MOVE GAB-NIF-CONJUGE    TO TG-NIF-CONJUGE(TG-QTD)
031800     END-IF
031900     READ ARQ-GTRUTH AT END MOVE "S" TO WRK-FIM-ARQ-WS.
032000*
032100 200-AVALIA-DOCUMENTO.
032200     MOVE TH2-NUM-DOC(EVL-CUR-IDX-HDR) TO EVL-CUR-NUM-DOC.
032300     ADD 1 TO EVL-QTD-DOCS.
032400     PERFORM 300-METRICA-NIF.
032500     PERFORM 310-METRICA-NOTARY-NAMES.
032600     PERFORM 320-METRICA-SELLER-NAMES.
032700     PERFORM 330-METRICA-BUYER-NAMES.
032800     PERFORM 400-METRICA-REF.
032900     PERFORM 600-METRICA-META.
033000*
033100*----------------------------------------------------------------
033200*    300 - NIFS (NOTARIO + VENDEDORES + COMPRADORES + CONJUGES)
033300*----------------------------------------------------------------
033400 300-METRICA-NIF.
033500     MOVE 0 TO CJ-QTD-PRED CJ-QTD-GAB.
033600     IF TH2-NIF-NOTARIO(EVL-CUR-IDX-HDR) NOT = SPACES
033700         PERFORM 301-ACUMULA-NIF-PRED
033800     END-IF.
033900     PERFORM 302-VARRE-PESSOAS-PRED VARYING EVL-IDX FROM 1 BY 1
034000             UNTIL EVL-IDX > TP2-QTD.
034100     PERFORM 303-VARRE-GAB-NIF VARYING EVL-IDX FROM 1 BY 1
034200             UNTIL EVL-IDX > TG-QTD.
034300     PERFORM 700-COMPARA-CONJUNTO.
034400     ADD CJ-PRECISAO  TO EVL-SOMA-NIF-P.
034500     ADD CJ-REVOCACAO TO EVL-SOMA-NIF-R.
034600     ADD CJ-F1        TO EVL-SOMA-NIF-F.
034700*
034800 301-ACUMULA-NIF-PRED.
034900     IF CJ-QTD-PRED < 40
035000         MOVE "04" TO EVL-SIM-FUNCAO
035100         MOVE TH2-NIF-NOTARIO(EVL-CUR-IDX-HDR) TO EVL-SIM-ENTR-1
035200         CALL "RCNSIM01" USING EVL-AREA-SIM
035300         ADD 1 TO CJ-QTD-PRED
035400         MOVE EVL-SIM-SAIDA     TO CJ-PRED(CJ-QTD-PRED)
035500     END-IF.
035600*
035700 302-VARRE-PESSOAS-PRED.
035800     IF TP2-NUM-DOC(EVL-IDX) = EVL-CUR-NUM-DOC
035900         IF TP2-NIF(EVL-IDX) NOT = SPACES AND CJ-QTD-PRED < 40
036000             MOVE "04" TO EVL-SIM-FUNCAO
036100             MOVE TP2-NIF(EVL-IDX) TO EVL-SIM-ENTR-1
036200             CALL "RCNSIM01" USING EVL-AREA-SIM
036300             ADD 1 TO CJ-QTD-PRED
036400             MOVE EVL-SIM-SAIDA TO CJ-PRED(CJ-QTD-PRED)
036500         END-IF
036600         IF TP2-NIF-CONJUGE(EVL-IDX) NOT = SPACES
036700            AND CJ-QTD-PRED < 40
036800             MOVE "04" TO EVL-SIM-FUNCAO
036900             MOVE TP2-NIF-CONJUGE(EVL-IDX) TO EVL-SIM-ENTR-1
037000             CALL "RCNSIM01" USING EVL-AREA-SIM
037100             ADD 1 TO CJ-QTD-PRED
037200             MOVE EVL-SIM-SAIDA TO CJ-PRED(CJ-QTD-PRED)
037300         END-IF
037400     END-IF.
037500*
037600 303-VARRE-GAB-NIF.
037700     IF TG-NUM-DOC(EVL-IDX) = EVL-CUR-NUM-DOC
037800         IF (TG-PAPEL(EVL-IDX) = "N" OR TG-PAPEL(EVL-IDX) = "S"
037900             OR TG-PAPEL(EVL-IDX) = "B")
038000            AND TG-NIF(EVL-IDX) NOT = SPACES
038100            AND CJ-QTD-GAB < 40
038200             MOVE "04" TO EVL-SIM-FUNCAO
038300             MOVE TG-NIF(EVL-IDX) TO EVL-SIM-ENTR-1
038400             CALL "RCNSIM01" USING EVL-AREA-SIM
038500             ADD 1 TO CJ-QTD-GAB
038600             MOVE EVL-SIM-SAIDA TO CJ-GAB(CJ-QTD-GAB)
038700         END-IF
038800         IF TG-NIF-CONJUGE(EVL-IDX) NOT = SPACES
038900            AND CJ-QTD-GAB < 40
039000             MOVE "04" TO EVL-SIM-FUNCAO
039100             MOVE TG-NIF-CONJUGE(EVL-IDX) TO EVL-SIM-ENTR-1
039200             CALL "RCNSIM01" USING EVL-AREA-SIM
039300             ADD 1 TO CJ-QTD-GAB
039400             MOVE EVL-SIM-SAIDA TO CJ-GAB(CJ-QTD-GAB)
039500         END-IF
039600     END-IF.
039700*
039800*----------------------------------------------------------------
039900*    310/320/330 - LISTAS DE NOMES (NOTARIO/VENDEDOR/COMPRADOR)
040000*----------------------------------------------------------------
040100 310-METRICA-NOTARY-NAMES.
040200     MOVE 0 TO CJ-QTD-PRED CJ-QTD-GAB.
040300     IF TH2-NOME-NOTARIO(EVL-CUR-IDX-HDR) NOT = SPACES
040400         MOVE "03" TO EVL-SIM-FUNCAO
040500         MOVE TH2-NOME-NOTARIO(EVL-CUR-IDX-HDR) TO EVL-SIM-ENTR-1
040600         CALL "RCNSIM01" USING EVL-AREA-SIM
040700         ADD 1 TO CJ-QTD-PRED
040800         MOVE EVL-SIM-SAIDA     TO CJ-PRED(CJ-QTD-PRED)
040900     END-IF.
041000     PERFORM 311-VARRE-GAB-NOTARIO VARYING EVL-IDX FROM 1 BY 1
041100             UNTIL EVL-IDX > TG-QTD.
041200     PERFORM 750-COMPARA-NOMES.
041300     ADD CJ-PRECISAO  TO EVL-SOMA-NOT-P.
041400     ADD CJ-REVOCACAO TO EVL-SOMA-NOT-R.
041500     ADD CJ-F1        TO EVL-SOMA-NOT-F.
041600*
041700 311-VARRE-GAB-NOTARIO.
041800     IF TG-NUM-DOC(EVL-IDX) = EVL-CUR-NUM-DOC
041900        AND TG-PAPEL(EVL-IDX) = "N" AND CJ-QTD-GAB < 40
042000         MOVE "03" TO EVL-SIM-FUNCAO
042100         MOVE TG-NOME(EVL-IDX) TO EVL-SIM-ENTR-1
042200         CALL "RCNSIM01" USING EVL-AREA-SIM
042300         ADD 1 TO CJ-QTD-GAB
042400         MOVE EVL-SIM-SAIDA TO CJ-GAB(CJ-QTD-GAB)
042500     END-IF.
042600*
042700 320-METRICA-SELLER-NAMES.
042800     MOVE 0 TO CJ-QTD-PRED CJ-QTD-GAB.
042900     PERFORM 321-VARRE-PRED-PAPEL VARYING EVL-IDX FROM 1 BY 1
043000             UNTIL EVL-IDX > TP2-QTD.
043100     PERFORM 322-VARRE-GAB-PAPEL VARYING EVL-IDX FROM 1 BY 1
043200             UNTIL EVL-IDX > TG-QTD.
043300     PERFORM 750-COMPARA-NOMES.
043400     ADD CJ-PRECISAO  TO EVL-SOMA-VEN-P.
043500     ADD CJ-REVOCACAO TO EVL-SOMA-VEN-R.
043600     ADD CJ-F1        TO EVL-SOMA-VEN-F.
043700*
043800 321-VARRE-PRED-PAPEL.
043900     IF TP2-NUM-DOC(EVL-IDX) = EVL-CUR-NUM-DOC
044000        AND TP2-PAPEL(EVL-IDX) = "S" AND CJ-QTD-PRED < 40
044100         MOVE "03" TO EVL-SIM-FUNCAO
044200         MOVE TP2-NOME(EVL-IDX) TO EVL-SIM-ENTR-1
044300         CALL "RCNSIM01" USING EVL-AREA-SIM
044400         ADD 1 TO CJ-QTD-PRED
044500         MOVE EVL-SIM-SAIDA TO CJ-PRED(CJ-QTD-PRED)
044600     END-IF.
044700*
044800 322-VARRE-GAB-PAPEL.
044900     IF TG-NUM-DOC(EVL-IDX) = EVL-CUR-NUM-DOC
045000        AND TG-PAPEL(EVL-IDX) = "S" AND CJ-QTD-GAB < 40
045100         MOVE "03" TO EVL-SIM-FUNCAO
045200         MOVE TG-NOME(EVL-IDX) TO EVL-SIM-ENTR-1
045300         CALL "RCNSIM01" USING EVL-AREA-SIM
045400         ADD 1 TO CJ-QTD-GAB
045500         MOVE EVL-SIM-SAIDA TO CJ-GAB(CJ-QTD-GAB)
045600     END-IF.
045700*
045800 330-METRICA-BUYER-NAMES.
045900     MOVE 0 TO CJ-QTD-PRED CJ-QTD-GAB.
046000     PERFORM 331-VARRE-PRED-PAPEL VARYING EVL-IDX FROM 1 BY 1
046100             UNTIL EVL-IDX > TP2-QTD.
046200     PERFORM 332-VARRE-GAB-PAPEL VARYING EVL-IDX FROM 1 BY 1
046300             UNTIL EVL-IDX > TG-QTD.
046400     PERFORM 750-COMPARA-NOMES.
046500     ADD CJ-PRECISAO  TO EVL-SOMA-COM-P.
046600     ADD CJ-REVOCACAO TO EVL-SOMA-COM-R.
046700     ADD CJ-F1        TO EVL-SOMA-COM-F.
046800*
046900 331-VARRE-PRED-PAPEL.
047000     IF TP2-NUM-DOC(EVL-IDX) = EVL-CUR-NUM-DOC
047100        AND TP2-PAPEL(EVL-IDX) = "B" AND CJ-QTD-PRED < 40
047200         MOVE "03" TO EVL-SIM-FUNCAO
047300         MOVE TP2-NOME(EVL-IDX) TO EVL-SIM-ENTR-1
047400         CALL "RCNSIM01" USING EVL-AREA-SIM
047500         ADD 1 TO CJ-QTD-PRED
047600         MOVE EVL-SIM-SAIDA TO CJ-PRED(CJ-QTD-PRED)
047700     END-IF.
047800*
047900 332-VARRE-GAB-PAPEL.
048000     IF TG-NUM-DOC(EVL-IDX) = EVL-CUR-NUM-DOC
048100        AND TG-PAPEL(EVL-IDX) = "B" AND CJ-QTD-GAB < 40
048200         MOVE "03" TO EVL-SIM-FUNCAO
048300         MOVE TG-NOME(EVL-IDX) TO EVL-SIM-ENTR-1
048400         CALL "RCNSIM01" USING EVL-AREA-SIM
048500         ADD 1 TO CJ-QTD-GAB
048600         MOVE EVL-SIM-SAIDA TO CJ-GAB(CJ-QTD-GAB)
048700     END-IF.
048800*
048900*----------------------------------------------------------------
049000*    400 - REFERENCIAS CATASTRAIS
049100*----------------------------------------------------------------
049200 400-METRICA-REF.
049300     MOVE 0 TO CJ-QTD-PRED CJ-QTD-GAB.
049400     MOVE 0 TO EVL-QTD-PROP-PRED EVL-QTD-PROP-GAB.
049500     PERFORM 401-VARRE-PROP-PRED VARYING EVL-IDX FROM 1 BY 1
049600             UNTIL EVL-IDX > TR2-QTD.
049700     PERFORM 402-VARRE-GAB-REF VARYING EVL-IDX FROM 1 BY 1
049800             UNTIL EVL-IDX > TG-QTD.
049900     PERFORM 700-COMPARA-CONJUNTO.
050000     ADD CJ-PRECISAO  TO EVL-SOMA-REF-P.
050100     ADD CJ-REVOCACAO TO EVL-SOMA-REF-R.
050200     ADD CJ-F1        TO EVL-SOMA-REF-F.
050300     IF EVL-QTD-PROP-PRED = EVL-QTD-PROP-GAB
050400         ADD 1 TO EVL-SOMA-QIMOV
050500     END-IF.
050600*
050700 401-VARRE-PROP-PRED.
050800     IF TR2-NUM-DOC(EVL-IDX) = EVL-CUR-NUM-DOC
050900         ADD 1 TO EVL-QTD-PROP-PRED
051000         IF CJ-QTD-PRED < 40
051100             MOVE "04" TO EVL-SIM-FUNCAO
051200             MOVE TR2-REF-CATASTRAL(EVL-IDX) TO EVL-SIM-ENTR-1
051300             CALL "RCNSIM01" USING EVL-AREA-SIM
051400             ADD 1 TO CJ-QTD-PRED
051500             MOVE EVL-SIM-SAIDA TO CJ-PRED(CJ-QTD-PRED)
051600         END-IF
051700     END-IF.
051800*
051900 402-VARRE-GAB-REF.
052000     IF TG-NUM-DOC(EVL-IDX) = EVL-CUR-NUM-DOC
052100        AND TG-PAPEL(EVL-IDX) = "C"
052200         ADD 1 TO EVL-QTD-PROP-GAB
052300         IF CJ-QTD-GAB < 40
052400             MOVE "04" TO EVL-SIM-FUNCAO
052500             MOVE TG-NOME(EVL-IDX) TO EVL-SIM-ENTR-1
052600             CALL "RCNSIM01" USING EVL-AREA-SIM
052700             ADD 1 TO CJ-QTD-GAB
052800             MOVE EVL-SIM-SAIDA TO CJ-GAB(CJ-QTD-GAB)
052900         END-IF
053000     END-IF.
053100*
053200*----------------------------------------------------------------
053300*    600 - METADADOS (NUMERO DO DOCUMENTO E DATA DA VENDA)
053400*----------------------------------------------------------------
053500 600-METRICA-META.
053600     PERFORM 601-ACHA-GAB-DOCNUM VARYING EVL-IDX FROM 1 BY 1
053700             UNTIL EVL-IDX > TG-QTD.
053800     PERFORM 602-ACHA-GAB-DATA VARYING EVL-IDX FROM 1 BY 1
053900             UNTIL EVL-IDX > TG-QTD.
054000*
054100 601-ACHA-GAB-DOCNUM.
054200     IF TG-NUM-DOC(EVL-IDX) = EVL-CUR-NUM-DOC
054300        AND TG-PAPEL(EVL-IDX) = "D"
054400         IF TG-NOME(EVL-IDX)(1:10) = EVL-CUR-NUM-DOC
054500             ADD 1 TO EVL-SOMA-NDOC
054600         END-IF
054700     END-IF.
054800*
054900 602-ACHA-GAB-DATA.
055000     IF TG-NUM-DOC(EVL-IDX) = EVL-CUR-NUM-DOC
055100        AND TG-PAPEL(EVL-IDX) = "A"
055200         IF TG-NOME(EVL-IDX)(1:10) =
055300            TH2-DATA(EVL-CUR-IDX-HDR)
055400             ADD 1 TO EVL-SOMA-DATA
055500         END-IF
055600     END-IF.
055700*
055800*----------------------------------------------------------------
055900*    700 - COMPARACAO DE CONJUNTOS (TP/FP/FN/P/R/F1)
056000*----------------------------------------------------------------
056100 700-COMPARA-CONJUNTO.
056200     MOVE 0 TO CJ-TP CJ-FP CJ-FN.
056300     MOVE SPACES TO CJ-GAB-CASADO(1).
056400     PERFORM 701-LIMPA-CASADOS VARYING EVL-IDX FROM 1 BY 1
056500             UNTIL EVL-IDX > 40.
056600     IF CJ-QTD-GAB = 0
056700         IF CJ-QTD-PRED = 0
056800             MOVE 1 TO CJ-PRECISAO
056900         ELSE
057000             MOVE 0 TO CJ-PRECISAO
057100         END-IF
057200         MOVE 1 TO CJ-REVOCACAO
057300         MOVE 1 TO CJ-F1
057400     ELSE
057500         PERFORM 710-CASA-UM-A-UM VARYING EVL-IDX FROM 1 BY 1
057600                 UNTIL EVL-IDX > CJ-QTD-PRED
057700         COMPUTE CJ-FP = CJ-QTD-PRED - CJ-TP
057800         COMPUTE CJ-FN = CJ-QTD-GAB  - CJ-TP
057900         PERFORM 790-CALCULA-PRF
058000     END-IF.
058100*
058200 701-LIMPA-CASADOS.
058300     MOVE "N" TO CJ-GAB-CASADO(EVL-IDX).
058400*
058500 710-CASA-UM-A-UM.
058600     MOVE "N" TO EVL-ACHOU.
058700     PERFORM 711-PROCURA-IGUAL VARYING EVL-IDX-2 FROM 1 BY 1
058800             UNTIL EVL-IDX-2 > CJ-QTD-GAB OR EVL-ACHOU = "S".
058900*
059000 711-PROCURA-IGUAL.
059100     IF EVL-ACHOU = "N"
059200        AND CJ-GAB-CASADO(EVL-IDX-2) = "N"
059300        AND CJ-GAB(EVL-IDX-2) = CJ-PRED(EVL-IDX)
059400         MOVE "S" TO EVL-ACHOU
059500         MOVE "S" TO CJ-GAB-CASADO(EVL-IDX-2)
059600         ADD 1 TO CJ-TP
059700     END-IF.
059800*
059900 790-CALCULA-PRF.
060000     IF CJ-TP + CJ-FP > 0
060100         COMPUTE CJ-PRECISAO ROUNDED =
060200                 CJ-TP / (CJ-TP + CJ-FP)
060300     ELSE
060400         MOVE 0 TO CJ-PRECISAO
060500     END-IF
060600     IF CJ-TP + CJ-FN > 0
060700         COMPUTE CJ-REVOCACAO ROUNDED =
060800                 CJ-TP / (CJ-TP + CJ-FN)
060900     ELSE
061000         MOVE 0 TO CJ-REVOCACAO
061100     END-IF
061200     IF CJ-PRECISAO + CJ-REVOCACAO > 0
061300         COMPUTE CJ-F1 ROUNDED =
061400             (2 * CJ-PRECISAO * CJ-REVOCACAO) /
061500             (CJ-PRECISAO + CJ-REVOCACAO)
061600     ELSE
061700         MOVE 0 TO CJ-F1
061800     END-IF.
061900*
062000*----------------------------------------------------------------
062100*    750 - COMPARACAO DE LISTAS DE NOMES (CASAMENTO POR MAIOR
062200*    SIMILARIDADE, LIMIAR 0,75 - MAX(JACCARD,SEQUENCIA))
062300*----------------------------------------------------------------
062400 750-COMPARA-NOMES.
062500     MOVE 0 TO CJ-TP CJ-FP CJ-FN.
062600     PERFORM 701-LIMPA-CASADOS VARYING EVL-IDX FROM 1 BY 1
062700             UNTIL EVL-IDX > 40.
062800     IF CJ-QTD-GAB = 0
062900         IF CJ-QTD-PRED = 0
063000             MOVE 1 TO CJ-PRECISAO
063100         ELSE
063200             MOVE 0 TO CJ-PRECISAO
063300         END-IF
063400         MOVE 1 TO CJ-REVOCACAO
063500         MOVE 1 TO CJ-F1
063600     ELSE
063700         PERFORM 760-CASA-MELHOR-NOME VARYING EVL-IDX FROM 1
063800                 BY 1 UNTIL EVL-IDX > CJ-QTD-PRED
063900         COMPUTE CJ-FP = CJ-QTD-PRED - CJ-TP
064000         COMPUTE CJ-FN = CJ-QTD-GAB  - CJ-TP
064100         IF CJ-QTD-PRED > 0
064200             COMPUTE CJ-PRECISAO ROUNDED = CJ-TP / CJ-QTD-PRED
064300         ELSE
064400             MOVE 0 TO CJ-PRECISAO
064500         END-IF
064600         IF CJ-QTD-GAB > 0
064700             COMPUTE CJ-REVOCACAO ROUNDED = CJ-TP / CJ-QTD-GAB
064800         ELSE
064900             MOVE 0 TO CJ-REVOCACAO
065000         END-IF
065100         IF CJ-PRECISAO + CJ-REVOCACAO > 0
065200             COMPUTE CJ-F1 ROUNDED =
065300                 (2 * CJ-PRECISAO * CJ-REVOCACAO) /
065400                 (CJ-PRECISAO + CJ-REVOCACAO)
065500         ELSE
065600             MOVE 0 TO CJ-F1
065700         END-IF
065800     END-IF.
065900*
066000 760-CASA-MELHOR-NOME.
066100     MOVE 0 TO EVL-MELHOR-SCORE.
066200     MOVE 0 TO EVL-MELHOR-IDX.
066300     PERFORM 761-AVALIA-PAR VARYING EVL-IDX-2 FROM 1 BY 1
066400             UNTIL EVL-IDX-2 > CJ-QTD-GAB.
066500     IF EVL-MELHOR-IDX > 0 AND EVL-MELHOR-SCORE NOT < 0.75
066600         PERFORM 762-MARCA-MELHOR
066700     END-IF.
066800*
066900 761-AVALIA-PAR.
067000     IF CJ-GAB-CASADO(EVL-IDX-2) = "N"
067100         PERFORM 770-SIMILARIDADE-NOME
067200         IF EVL-SCORE-PAR > EVL-MELHOR-SCORE
067300             MOVE EVL-SCORE-PAR TO EVL-MELHOR-SCORE
067400             MOVE EVL-IDX-2     TO EVL-MELHOR-IDX
067500         END-IF
067600     END-IF.
067700*
067800 762-MARCA-MELHOR.
067900     MOVE "S" TO CJ-GAB-CASADO(EVL-MELHOR-IDX).
068000     ADD 1 TO CJ-TP.
068100*
068200*    770 - MAX(JACCARD DE TOKENS, SIMILARIDADE DE SEQUENCIA)
068300*    ENTRE CJ-PRED(EVL-IDX) E CJ-GAB(EVL-IDX-2), RESULTADO EM
068400*    EVL-SCORE-PAR
068500*
068600 770-SIMILARIDADE-NOME.
068700     MOVE "05" TO EVL-SIM-FUNCAO
068800     MOVE CJ-PRED(EVL-IDX)   TO EVL-SIM-ENTR-1
068900     MOVE CJ-GAB(EVL-IDX-2)  TO EVL-SIM-ENTR-2
069000     CALL "RCNSIM01" USING EVL-AREA-SIM
069100     MOVE EVL-SIM-RESULT TO EVL-SCORE-PAR
069200     PERFORM 780-JACCARD-TOKENS
069300     IF EVL-SIM-NUM-2 > EVL-SCORE-PAR
069400         MOVE EVL-SIM-NUM-2 TO EVL-SCORE-PAR
069500     END-IF.
069600*
069700 780-JACCARD-TOKENS.
069800     MOVE 0 TO TOK-1-QTD TOK-2-QTD.
069900     PERFORM 781-PARTE-TOKENS-1.
070000     PERFORM 782-PARTE-TOKENS-2.
070100     MOVE 0 TO EVL-TOK-INTER.
070200     PERFORM 783-CONTA-INTERSECAO VARYING EVL-IDX FROM 1 BY 1
070300             UNTIL EVL-IDX > TOK-1-QTD.
070400     IF TOK-1-QTD + TOK-2-QTD - EVL-TOK-INTER > 0
070500         COMPUTE EVL-SIM-NUM-2 =
070600             EVL-TOK-INTER / (TOK-1-QTD + TOK-2-QTD -
070700                              EVL-TOK-INTER)
070800     ELSE
070900         MOVE 0 TO EVL-SIM-NUM-2
071000     END-IF.
071100*
071200 781-PARTE-TOKENS-1.
071300     UNSTRING CJ-PRED(EVL-IDX) DELIMITED BY ALL SPACES
071400         INTO TOK-1(1) TOK-1(2) TOK-1(3) TOK-1(4)
071500              TOK-1(5) TOK-1(6) TOK-1(7) TOK-1(8)
071600         TALLYING IN TOK-1-QTD.
071700*
071800 782-PARTE-TOKENS-2.
071900     UNSTRING CJ-GAB(EVL-IDX-2) DELIMITED BY ALL SPACES
072000         INTO TOK-2(1) TOK-2(2) TOK-2(3) TOK-2(4)
072100              TOK-2(5) TOK-2(6) TOK-2(7) TOK-2(8)
072200         TALLYING IN TOK-2-QTD.
072300*
072400 783-CONTA-INTERSECAO.
072500     IF TOK-1(EVL-IDX) NOT = SPACES
072600         PERFORM 784-PROCURA-TOKEN VARYING EVL-IDX-2 FROM 1 BY 1
072700                 UNTIL EVL-IDX-2 > TOK-2-QTD
072800     END-IF.
072900*
073000 784-PROCURA-TOKEN.
073100     IF TOK-2(EVL-IDX-2) = TOK-1(EVL-IDX)
073200        AND TOK-2(EVL-IDX-2) NOT = SPACES
073300         ADD 1 TO EVL-TOK-INTER
073400         MOVE SPACES TO TOK-2(EVL-IDX-2)
073500     END-IF.
073600*
073700*----------------------------------------------------------------
073800*    800 - MEDIA DO LOTE (4 CASAS, ARREDONDAMENTO PARA CIMA)
073900*----------------------------------------------------------------
074000 800-MEDIA.
074100     IF EVL-QTD-DOCS = 0
074200         MOVE 1 TO EVL-QTD-DOCS
074300     END-IF.
074400*
074500 900-IMPRIME.
074600     WRITE EVL-LINHA-REL FROM EVCAB-01
074700         AFTER ADVANCING TOP-OF-FORM.
074800     WRITE EVL-LINHA-REL FROM EVCAB-02 AFTER ADVANCING 2 LINES.
074900     MOVE "NIFS"           TO EVD1-METRICA.
075000     COMPUTE EVD1-PRECISAO  ROUNDED
075100         = EVL-SOMA-NIF-P / EVL-QTD-DOCS.
075200     COMPUTE EVD1-REVOCACAO ROUNDED
075300         = EVL-SOMA-NIF-R / EVL-QTD-DOCS.
075400     COMPUTE EVD1-F1        ROUNDED
075500         = EVL-SOMA-NIF-F / EVL-QTD-DOCS.
075600     WRITE EVL-LINHA-REL FROM EVDET-01.
075700     MOVE "NOTARY-NAMES"   TO EVD1-METRICA.
075800     COMPUTE EVD1-PRECISAO  ROUNDED
075900         = EVL-SOMA-NOT-P / EVL-QTD-DOCS.
076000     COMPUTE EVD1-REVOCACAO ROUNDED
076100         = EVL-SOMA-NOT-R / EVL-QTD-DOCS.
076200     COMPUTE EVD1-F1        ROUNDED
076300         = EVL-SOMA-NOT-F / EVL-QTD-DOCS.
076400     WRITE EVL-LINHA-REL FROM EVDET-01.
076500     MOVE "SELLER-NAMES"   TO EVD1-METRICA.
076600     COMPUTE EVD1-PRECISAO  ROUNDED
076700         = EVL-SOMA-VEN-P / EVL-QTD-DOCS.
076800     COMPUTE EVD1-REVOCACAO ROUNDED
076900         = EVL-SOMA-VEN-R / EVL-QTD-DOCS.
077000     COMPUTE EVD1-F1        ROUNDED
077100         = EVL-SOMA-VEN-F / EVL-QTD-DOCS.
077200     WRITE EVL-LINHA-REL FROM EVDET-01.
077300     MOVE "BUYER-NAMES"    TO EVD1-METRICA.
077400     COMPUTE EVD1-PRECISAO  ROUNDED
077500         = EVL-SOMA-COM-P / EVL-QTD-DOCS.
077600     COMPUTE EVD1-REVOCACAO ROUNDED
077700         = EVL-SOMA-COM-R / EVL-QTD-DOCS.
077800     COMPUTE EVD1-F1        ROUNDED
077900         = EVL-SOMA-COM-F / EVL-QTD-DOCS.
078000     WRITE EVL-LINHA-REL FROM EVDET-01.
078100     MOVE "CADASTRAL-REFS" TO EVD1-METRICA.
078200     COMPUTE EVD1-PRECISAO  ROUNDED
078300         = EVL-SOMA-REF-P / EVL-QTD-DOCS.
078400     COMPUTE EVD1-REVOCACAO ROUNDED
078500         = EVL-SOMA-REF-R / EVL-QTD-DOCS.
078600     COMPUTE EVD1-F1        ROUNDED
078700         = EVL-SOMA-REF-F / EVL-QTD-DOCS.
078800     WRITE EVL-LINHA-REL FROM EVDET-01.
078900     MOVE "DOCUMENT-NUMBER" TO EVD2-METRICA.
079000     COMPUTE EVD2-ACURACIA ROUNDED
079100         = EVL-SOMA-NDOC / EVL-QTD-DOCS.
079200     WRITE EVL-LINHA-REL FROM EVDET-02 AFTER ADVANCING 2 LINES.
079300     MOVE "DATE-OF-SALE"    TO EVD2-METRICA.
079400     COMPUTE EVD2-ACURACIA ROUNDED
079500         = EVL-SOMA-DATA / EVL-QTD-DOCS.
079600     WRITE EVL-LINHA-REL FROM EVDET-02.
079700     MOVE "PROPERTY-COUNT"  TO EVD2-METRICA.
079800     COMPUTE EVD2-ACURACIA ROUNDED
079900         = EVL-SOMA-QIMOV / EVL-QTD-DOCS.
080000     WRITE EVL-LINHA-REL FROM EVDET-02.
080100     DISPLAY "RCNEVL01 - DOCUMENTOS AVALIADOS: " EVL-QTD-DOCS.
