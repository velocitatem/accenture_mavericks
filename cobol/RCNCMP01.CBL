000100*
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID. RCNCMP01.
000500 AUTHOR. LUIS AUGUSTO.
000600 INSTALLATION. DIVISAO DE SISTEMAS - AREA FISCAL.
000700 DATE-WRITTEN. 09/02/1986.
000800 DATE-COMPILED.
000900 SECURITY. USO INTERNO - SOMENTE EQUIPE FISCAL.
001000*-------------------------------------------------------------*
001100*    RCNCMP01 - COMPARACAO ESCRITURA X MODELO 600 (ITP).      *
001200*    CARREGA EM MEMORIA OS REGISTROS VALIDADOS (DOCHDRV,       *
001300*    PERSONSV, PROPSV, OWNERSV, BRKDWNV), CASA CADA IMOVEL DA  *
001400*    ESCRITURA COM O(S) IMOVEL(EIS) DO MODELO 600 PELA REF.    *
001500*    CATASTRAL (EXATA, DEPOIS APROXIMADA), APLICA O CATALOGO   *
001600*    DE REGRAS DE DIVERGENCIA E GRAVA ISSUES E PRPRPT. NO      *
001700*    FINAL, ACUSA COMO ORFAO TODO IMOVEL DO MODELO 600 QUE     *
001800*    NAO FOI CASADO COM NENHUMA ESCRITURA.                     *
001900*-------------------------------------------------------------*
002000*    REGISTRO DE ALTERACOES
002100*    09/02  LAA  VERSAO INICIAL - CHAMADO 4288                 *    CH4288
002200*    14/03  LAA  INCLUIDA A TABELA DE IMOVEIS DO MODELO 600    *    CH4401
002300*                EM ORDEM DE REF.CATASTRAL PARA BUSCA BINARIA  *
002400*                - CHAMADO 4401                                *
002500*    22/05  RSM  INCLUIDO O CASAMENTO APROXIMADO (SIMILARI-    *
002600*                DADE >= 0,85 OU 14 POSICOES IGUAIS) - CHAMADO *
002700*                4950                                          *
002800*    11/96  JCS  INCLUIDAS AS REGRAS DE QUOTA E RATEIO (CUOTA_ *    CH5310
002900*                MISMATCH E SALE_BREAKDOWN_MISMATCH) -         *
003000*                CHAMADO 5310                                  *
003100*    01/99  RSM  REVISAO PARA O ANO 2000 - COMPARACAO DE DATA  *
003200*                PASSOU A USAR O ANO COM 4 POSICOES - CHAMADO  *
003300*                7005                                          *
003400*    02/07  JCS  INCLUIDO O ROL-UP DE SEVERIDADE POR IMOVEL E  *
003500*                O ACUSO DE ORFAOS AO FINAL DO LOTE - CHAMADO  *
003600*                8340                                          *
003700*    14/02  RAV  REGRAS 700/443/448/478/488 REAPRO-            *    CH9102
003800*                VEITAVAM CMP-IDX-DOC-T, INDICE DE 360, PARA   *    CH9102
003900*                BUSCA PROPRIA - O LACO PARAVA NO 1O           *    CH9102
004000*                IMOVEL REPETIDO. CRIADOS CMP-IDX-SCAN E       *    CH9102
004100*                CMP-IDX-HDR-E/T - CHAMADO 9102                *    CH9102
004200*    14/02  RAV  REGRAS 443/448/478/488 CASAVAM NIF SEM        *    CH9105
004300*                NORMALIZAR (FUNCAO 04) - NIF COM HIFEN OU     *    CH9105
004400*                CAIXA DIFERENTE DAVA FALSO DIVERGENTE -       *    CH9105
004500*                CHAMADO 9105                                  *    CH9105
004600*    15/02  RAV  REGRAS 450/460/465 NORMALIZAVAM COM A FUNCAO  *    CH9106
004700*                03, QUE RETIRA ACENTO (CERTO PARA O EVALUATE  *    CH9106
004800*                DE NOMES, ERRADO PARA A COMPARACAO ESCRITURA  *    CH9106
004900*                X MODELO 600) - PASSARAM A USAR A NOVA FUNCAO *    CH9106
005000*                07 DO RCNSIM01, QUE NAO RETIRA ACENTO -       *    CH9106
005100*                CHAMADO 9106                                  *    CH9106
005200*-------------------------------------------------------------*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*
006100     SELECT  ARQ-DOCHDRV   ASSIGN TO DOCHDRV
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS CMP-ESTADO.
006400     SELECT  ARQ-PERSONSV  ASSIGN TO PERSONSV
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS CMP-ESTADO.
006700     SELECT  ARQ-PROPSV    ASSIGN TO PROPSV
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS CMP-ESTADO.
007000     SELECT  ARQ-OWNERSV   ASSIGN TO OWNERSV
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS CMP-ESTADO.
007300     SELECT  ARQ-BRKDWNV   ASSIGN TO BRKDWNV
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS CMP-ESTADO.
007600     SELECT  ARQ-ISSUES    ASSIGN TO ISSUES
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS CMP-ESTADO.
007900     SELECT  ARQ-PRPRPT    ASSIGN TO PRPRPT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS CMP-ESTADO.
008200*
008300 DATA DIVISION.
008400 FILE SECTION.
008500*
008600 FD  ARQ-DOCHDRV  LABEL RECORD STANDARD.
008700     COPY DOCHDR.
008800 FD  ARQ-PERSONSV  LABEL RECORD STANDARD.
008900     COPY PERSREC.
009000 FD  ARQ-PROPSV  LABEL RECORD STANDARD.
009100     COPY PROPREC.
009200 FD  ARQ-OWNERSV  LABEL RECORD STANDARD.
009300     COPY OWNREC.
009400 FD  ARQ-BRKDWNV  LABEL RECORD STANDARD.
009500     COPY BRKREC.
009600 FD  ARQ-ISSUES  LABEL RECORD STANDARD.
009700     COPY ISSUREC.
009800 FD  ARQ-PRPRPT  LABEL RECORD STANDARD.
009900     COPY PRPTREC.
010000*
010100 WORKING-STORAGE SECTION.
010200*
010300     COPY WRKAREA.
010400*
010500 77  CMP-ESTADO                PIC X(02).
010600*
010700*    TABELA DE CABECALHOS (ESCRITURAS E MODELOS 600) EM MEMORIA
010800*
010900 01  TAB-HDR.
011000     05  TH-QTD               PIC 9(04) COMP-3 VALUE 0.
011100     05  FILLER               PIC X(04) VALUE SPACES.
011200     05  TH-LINHA OCCURS 500 TIMES.
011300         10  TH-TIPO              PIC X(01).
011400         10  TH-NUM-DOC            PIC X(10).
011500         10  TH-DATA               PIC X(10).
011600         10  TH-NOTARIO            PIC X(40).
011700         10  TH-NIF-NOTARIO        PIC X(09).
011800         10  TH-PROTOCOLO          PIC X(10).
011900*
012000*    TABELA DE IMOVEIS DA ESCRITURA (TIPO 'E'), NA ORDEM DE
012100*    ENTRADA (SAO PROCESSADOS NA ORDEM EM QUE CHEGAM NO LOTE)
012200*
012300 01  TAB-IMOV-E.
012400     05  TE-QTD               PIC 9(04) COMP-3 VALUE 0.
012500     05  FILLER               PIC X(04) VALUE SPACES.
012600     05  TE-LINHA OCCURS 1000 TIMES.
012700         10  TE-NUM-DOC            PIC X(10).
012800         10  TE-ID-IMOVEL          PIC X(12).
012900         10  TE-REF-CAT            PIC X(20).
013000         10  TE-REF-NORM           PIC X(20).
013100         10  TE-COD-TIPO           PIC X(04).
013200         10  TE-TIPO-USO           PIC X(15).
013300         10  TE-ENDERECO           PIC X(60).
013400         10  TE-VALOR-DECL         PIC S9(11)V99.
013500         10  TE-VALOR-CAT          PIC S9(11)V99.
013600         10  TE-SUPERFICIE         PIC 9(07)V99.
013700         10  TE-IND-MORADIA        PIC X(01).
013800*
013900*    TABELA DE IMOVEIS DO MODELO 600 (TIPO 'T'), EM ORDEM
014000*    ASCENDENTE DE REF.CATASTRAL NORMALIZADA - BUSCA BINARIA
014100*
014200 01  TAB-IMOV-T.
014300     05  TT-QTD               PIC 9(04) COMP-3 VALUE 0.
014400     05  FILLER               PIC X(04) VALUE SPACES.
014500     05  TT-LINHA OCCURS 1000 TIMES
014600             ASCENDING KEY IS TT-REF-NORM
014700             INDEXED BY TT-IDX.
014800         10  TT-NUM-DOC            PIC X(10).
014900         10  TT-ID-IMOVEL          PIC X(12).
015000         10  TT-REF-CAT            PIC X(20).
015100         10  TT-REF-NORM           PIC X(20).
015200         10  TT-COD-TIPO           PIC X(04).
015300         10  TT-TIPO-USO           PIC X(15).
015400         10  TT-ENDERECO           PIC X(60).
015500         10  TT-VALOR-DECL         PIC S9(11)V99.
015600         10  TT-VALOR-CAT          PIC S9(11)V99.
015700         10  TT-SUPERFICIE         PIC 9(07)V99.
015800         10  TT-IND-MORADIA        PIC X(01).
015900         10  TT-CASADO             PIC X(01) VALUE "N".
016000*
016100*    TABELA DE PESSOAS (VENDEDOR/COMPRADOR) DE TODOS OS DOCS
016200*
016300 01  TAB-PESSOA.
016400     05  TP-QTD               PIC 9(04) COMP-3 VALUE 0.
016500     05  FILLER               PIC X(04) VALUE SPACES.
016600     05  TP-LINHA OCCURS 2000 TIMES.
016700         10  TP-NUM-DOC            PIC X(10).
016800         10  TP-PAPEL              PIC X(01).
016900         10  TP-NOME               PIC X(40).
017000         10  TP-NIF                PIC X(09).
017100         10  TP-NIF-CONJ           PIC X(09).
017200*
017300*    TABELA DE QUOTAS DE PROPRIEDADE E DE RATEIO DA VENDA
017400*
017500 01  TAB-QUOTA.
017600     05  TQ-QTD               PIC 9(04) COMP-3 VALUE 0.
017700     05  FILLER               PIC X(04) VALUE SPACES.
017800     05  TQ-LINHA OCCURS 1000 TIMES.
017900         10  TQ-NUM-DOC            PIC X(10).
018000         10  TQ-ID-IMOVEL          PIC X(12).
018100         10  TQ-NIF                PIC X(09).
018200         10  TQ-PCT                PIC 9(03)V99.
018300*
018400 01  TAB-RATEIO.
018500     05  TR-QTD               PIC 9(04) COMP-3 VALUE 0.
018600     05  FILLER               PIC X(04) VALUE SPACES.
018700     05  TR-LINHA OCCURS 1000 TIMES.
018800         10  TR-NUM-DOC            PIC X(10).
018900         10  TR-ID-IMOVEL          PIC X(12).
019000         10  TR-VENDEDOR           PIC X(09).
019100         10  TR-COMPRADOR          PIC X(09).
019200         10  TR-PCT                PIC 9(03)V99.
019300         10  TR-VALOR              PIC 9(11)V99.
019400*
019500*    AREA DE TRABALHO DO CASAMENTO E DAS REGRAS DE UM IMOVEL
019600*
019700 01  CMP-AREA-CASAMENTO.
019800     05  CMP-IDX-E             PIC 9(04) COMP-3.
019900     05  CMP-IDX-T             PIC 9(04) COMP-3.
020000     05  CMP-IDX-DOC-E         PIC 9(04) COMP-3.
020100     05  CMP-IDX-DOC-T         PIC 9(04) COMP-3.
020200*    14/02 RAV - CMP-IDX-DOC-T E TAMBEM O INDICE DE
020300*    CONTROLE DE 360-COMPARA-CASADOS; AS BUSCAS DAS
020400*    REGRAS ABAIXO USAM CMP-IDX-SCAN OU CMP-IDX-HDR-E/T,
020500*    NUNCA MAIS CMP-IDX-DOC-T (CHAMADO 9102).
020600     05  CMP-IDX-SCAN          PIC 9(04) COMP-3.
020700     05  CMP-IDX-HDR-E         PIC 9(04) COMP-3.
020800     05  CMP-IDX-HDR-T         PIC 9(04) COMP-3.
020900     05  CMP-QTD-CASADOS       PIC 9(03) COMP-3.
021000     05  CMP-LISTA-CASADOS OCCURS 50 TIMES
021100                               PIC 9(04) COMP-3.
021200     05  CMP-ACHOU-SW          PIC X(01).
021300     05  CMP-PROPERTY-KEY      PIC X(25).
021400     05  CMP-QTD-ISSUES        PIC 9(03) COMP-3.
021500     05  CMP-SEVERIDADE-PROP   PIC X(01).
021600     05  FILLER                PIC X(01).
021700*
021800 01  CMP-AREA-CASAMENTO-ALT REDEFINES CMP-AREA-CASAMENTO.
021900     05  FILLER                PIC X(271).
022000*
022100 01  CMP-AREA-SIM.
022200     05  CMP-SIM-FUNCAO        PIC X(02).
022300     05  CMP-SIM-ENTR-1        PIC X(60).
022400     05  CMP-SIM-ENTR-2        PIC X(60).
022500     05  CMP-SIM-SAIDA         PIC X(60).
022600     05  CMP-SIM-NUM-1         PIC S9(11)V9999.
022700     05  CMP-SIM-NUM-2         PIC S9(11)V9999.
022800     05  CMP-SIM-TOLER         PIC S9(09)V99.
022900     05  CMP-SIM-RESULT        PIC S9(09)V9999.
023000     05  CMP-SIM-IGUAL         PIC X(01).
023100     05  CMP-SIM-STATUS        PIC X(02).
023200     05  FILLER                PIC X(02).
023300*
023400 01  CMP-AREA-SIM-ALT REDEFINES CMP-AREA-SIM.
023500     05  FILLER                PIC X(249).
023600*
023700 01  CMP-ACUMULADORES.
023800     05  CMP-TOT-COMPARADOS    PIC 9(05) COMP-3 VALUE 0.
023900     05  CMP-TOT-OK            PIC 9(05) COMP-3 VALUE 0.
024000     05  CMP-TOT-WARNING       PIC 9(05) COMP-3 VALUE 0.
024100     05  CMP-TOT-ERROR         PIC 9(05) COMP-3 VALUE 0.
024200     05  CMP-TOT-ISSUES        PIC 9(06) COMP-3 VALUE 0.
024300     05  CMP-TOT-ISS-ERRO      PIC 9(06) COMP-3 VALUE 0.
024400     05  CMP-TOT-ISS-ALERTA    PIC 9(06) COMP-3 VALUE 0.
024500     05  CMP-TOT-ORFAOS        PIC 9(05) COMP-3 VALUE 0.
024600     05  FILLER                PIC X(03).
024700*
024800 01  CMP-ACUM-ALT REDEFINES CMP-ACUMULADORES.
024900     05  FILLER                PIC X(27).
025000*
025100 PROCEDURE DIVISION.
025200*
025300 000-INICIO.
025400*        ROTINA MESTRA - CARREGA AS TABELAS EM MEMORIA, CASA
025500*        IMOVEL A IMOVEL, APLICA O CATALOGO DE REGRAS, ACUSA
025600*        OS ORFAOS E FECHA COM OS TOTAIS DO LOTE
025700     OPEN INPUT  ARQ-DOCHDRV ARQ-PERSONSV ARQ-PROPSV
025800                 ARQ-OWNERSV ARQ-BRKDWNV.
025900     OPEN OUTPUT ARQ-ISSUES ARQ-PRPRPT.
026000     PERFORM 100-CARREGA-DOCHDR THRU 100-EXIT.
026100     PERFORM 150-CARREGA-PESSOAS THRU 150-EXIT.
026200     PERFORM 200-CARREGA-TAB THRU 200-EXIT.
026300     PERFORM 250-CARREGA-RATEIO THRU 250-EXIT.
026400     PERFORM 300-PROCESSA-ESCRITURAS.
026500     PERFORM 500-ORFAS.
026600     PERFORM 900-TOTAIS.
026700     CLOSE ARQ-DOCHDRV ARQ-PERSONSV ARQ-PROPSV ARQ-OWNERSV
026800           ARQ-BRKDWNV ARQ-ISSUES ARQ-PRPRPT.
026900     STOP RUN.
027000*
027100 100-CARREGA-DOCHDR.
027200*        UM CABECALHO POR DOCUMENTO (ESCRITURA OU MODELO 600),
027300*        USADO PELAS REGRAS DE NOTARIO/PROTOCOLO/DATA
027400     MOVE "N" TO WRK-FIM-ARQ-WS.
027500     READ ARQ-DOCHDRV AT END MOVE "S" TO WRK-FIM-ARQ-WS.
027600     PERFORM 105-LE-HDR UNTIL WRK-FIM-ARQ-WS = "S".
027700 100-EXIT.
027800     EXIT.
027900*
028000 105-LE-HDR.
028100*        UMA LINHA DE DOCHDRV VIRA UMA LINHA DE TAB-HDR
028200     ADD 1 TO TH-QTD
028300     MOVE DOCHDR-TIPO-REG      TO TH-TIPO(TH-QTD)
028400     MOVE DOCHDR-NUM-DOC       TO TH-NUM-DOC(TH-QTD)
028500     MOVE DOCHDR-DT-VENDA      TO TH-DATA(TH-QTD)
028600     MOVE DOCHDR-NOME-NOTARIO  TO TH-NOTARIO(TH-QTD)
028700     MOVE DOCHDR-NIF-NOTARIO   TO TH-NIF-NOTARIO(TH-QTD)
028800     MOVE DOCHDR-NUM-PROTOCOLO TO TH-PROTOCOLO(TH-QTD).
028900     READ ARQ-DOCHDRV AT END MOVE "S" TO WRK-FIM-ARQ-WS.
029000*
029100 150-CARREGA-PESSOAS.
029200*        VENDEDOR E COMPRADOR DE CADA DOCUMENTO (E CONJUGES,
029300*        QUANDO HOUVER) FICAM NUMA SO TABELA, DIFERENCIADOS
029400*        POR TP-PAPEL ("S"/"B")
029500     MOVE "N" TO WRK-FIM-ARQ-WS.
029600     READ ARQ-PERSONSV AT END MOVE "S" TO WRK-FIM-ARQ-WS.
029700     PERFORM 155-LE-PESSOA UNTIL WRK-FIM-ARQ-WS = "S".
029800 150-EXIT.
029900     EXIT.
030000*
030100 155-LE-PESSOA.
030200*        UMA LINHA DE PERSONSV VIRA UMA LINHA DE TAB-PESSOA
030300     ADD 1 TO TP-QTD
030400     MOVE PERSREC-NUM-DOC     TO TP-NUM-DOC(TP-QTD)
030500     MOVE PERSREC-PAPEL       TO TP-PAPEL(TP-QTD)
030600     MOVE PERSREC-NOME        TO TP-NOME(TP-QTD)
030700     MOVE PERSREC-NIF         TO TP-NIF(TP-QTD)
030800     MOVE PERSREC-NIF-CONJUGE TO TP-NIF-CONJ(TP-QTD).
030900     READ ARQ-PERSONSV AT END MOVE "S" TO WRK-FIM-ARQ-WS.
031000*
031100 200-CARREGA-TAB.
031200*        SEPARA OS IMOVEIS DA ESCRITURA (TE-LINHA, ORDEM DE
031300*        ENTRADA) DOS IMOVEIS DO MODELO 600 (TT-LINHA, QUE
031400*        PRECISAM FICAR EM ORDEM DE REF.CATASTRAL NORMALIZADA
031500*        PARA A BUSCA BINARIA DA 310-CASA-EXATO)
031600     MOVE "N" TO WRK-FIM-ARQ-WS.
031700     READ ARQ-PROPSV AT END MOVE "S" TO WRK-FIM-ARQ-WS.
031800     PERFORM 205-LE-IMOVEL-CMP UNTIL WRK-FIM-ARQ-WS = "S".
031900     PERFORM 220-ORDENA-TAB-T.
032000 200-EXIT.
032100     EXIT.
032200*
032300 205-LE-IMOVEL-CMP.
032400*        CADA IMOVEL (DA ESCRITURA OU DO MODELO 600) TEM SUA
032500*        REF.CATASTRAL NORMALIZADA (FUNCAO 04) AQUI MESMO NA
032600*        CARGA, PARA NAO REPETIR A CHAMADA EM CADA REGRA
032700     PERFORM 210-ACHA-TIPO-DOC.
032800*        NORMALIZA (FUNCAO 04) ANTES DE COMPARAR
032900     MOVE "04" TO CMP-SIM-FUNCAO.
033000     MOVE PROPREC-REF-CATASTRAL TO CMP-SIM-ENTR-1.
033100     CALL "RCNSIM01" USING CMP-AREA-SIM.
033200     IF WRK-FUNCAO-WS = 1
033300         ADD 1 TO TE-QTD
033400         MOVE PROPREC-NUM-DOC       TO TE-NUM-DOC(TE-QTD)
033500         MOVE PROPREC-ID-IMOVEL     TO TE-ID-IMOVEL(TE-QTD)
033600         MOVE PROPREC-REF-CATASTRAL TO TE-REF-CAT(TE-QTD)
033700         MOVE CMP-SIM-SAIDA         TO TE-REF-NORM(TE-QTD)
033800         MOVE PROPREC-COD-TIPO      TO TE-COD-TIPO(TE-QTD)
033900         MOVE PROPREC-TIPO-USO      TO TE-TIPO-USO(TE-QTD)
034000         MOVE PROPREC-ENDERECO      TO TE-ENDERECO(TE-QTD)
034100         MOVE PROPREC-VALOR-DECLARADO
034200                                    TO TE-VALOR-DECL(TE-QTD)
034300         MOVE PROPREC-VALOR-CATASTRAL
034400                                    TO TE-VALOR-CAT(TE-QTD)
034500         MOVE PROPREC-SUPERFICIE    TO TE-SUPERFICIE(TE-QTD)
034600         MOVE PROPREC-IND-MORADIA
034700                                    TO TE-IND-MORADIA(TE-QTD)
034800     ELSE
034900         ADD 1 TO TT-QTD
035000         MOVE PROPREC-NUM-DOC       TO TT-NUM-DOC(TT-QTD)
035100         MOVE PROPREC-ID-IMOVEL     TO TT-ID-IMOVEL(TT-QTD)
035200         MOVE PROPREC-REF-CATASTRAL TO TT-REF-CAT(TT-QTD)
035300         MOVE CMP-SIM-SAIDA         TO TT-REF-NORM(TT-QTD)
035400         MOVE PROPREC-COD-TIPO      TO TT-COD-TIPO(TT-QTD)
035500         MOVE PROPREC-TIPO-USO      TO TT-TIPO-USO(TT-QTD)
035600         MOVE PROPREC-ENDERECO      TO TT-ENDERECO(TT-QTD)
035700         MOVE PROPREC-VALOR-DECLARADO
035800                                    TO TT-VALOR-DECL(TT-QTD)
035900         MOVE PROPREC-VALOR-CATASTRAL
036000                                    TO TT-VALOR-CAT(TT-QTD)
036100         MOVE PROPREC-SUPERFICIE    TO TT-SUPERFICIE(TT-QTD)
036200         MOVE PROPREC-IND-MORADIA
036300                                    TO TT-IND-MORADIA(TT-QTD)
036400         MOVE "N"                   TO TT-CASADO(TT-QTD)
036500     END-IF.
036600     READ ARQ-PROPSV AT END MOVE "S" TO WRK-FIM-ARQ-WS.
036700*
036800 210-ACHA-TIPO-DOC.
036900*        "1" SE O DOCUMENTO DO IMOVEL E UMA ESCRITURA (E),
037000*        "0" SE E UM MODELO 600 (T)
037100     MOVE 0 TO WRK-FUNCAO-WS.
037200     PERFORM 215-TESTA-DOC-E
037300         VARYING CMP-IDX-DOC-E FROM 1 BY 1
037400         UNTIL CMP-IDX-DOC-E > TH-QTD.
037500*
037600 215-TESTA-DOC-E.
037700*        SO INTERESSA A TABELA DE CASAMENTO O IMOVEL QUE VEM
037800*        DA ESCRITURA (TIPO "E") - O DO MODELO 600 FICA DE
037900*        FORA, ELE E O ALVO DA BUSCA, NAO O CANDIDATO
038000     IF TH-NUM-DOC(CMP-IDX-DOC-E) = PROPREC-NUM-DOC AND
038100        TH-TIPO(CMP-IDX-DOC-E) = "E"
038200         MOVE 1 TO WRK-FUNCAO-WS
038300     END-IF.
038400*
038500 220-ORDENA-TAB-T.
038600*        BOLHA SIMPLES NA TABELA DE MODELO 600 POR REF.CATAS-
038700*        TRAL NORMALIZADA (TABELA PEQUENA POR LOTE - A BUSCA
038800*        NA 310 E QUE PRECISA DELA EM ORDEM)
038900     PERFORM 222-VARRE-COLUNA
039000         VARYING CMP-IDX-E FROM 1 BY 1 UNTIL CMP-IDX-E > TT-QTD.
039100*
039200 222-VARRE-COLUNA.
039300*        BOLHA SIMPLES NA COLUNA DE REF.CATASTRAL - A TABELA
039400*        PRECISA ESTAR EM ORDEM PARA A SEARCH ALL FUNCIONAR
039500     PERFORM 225-TROCA-LINHA-T
039600         VARYING CMP-IDX-T FROM 1 BY 1
039700         UNTIL CMP-IDX-T > TT-QTD - CMP-IDX-E.
039800*
039900 225-TROCA-LINHA-T.
040000*        TROCA DE LINHA INTEIRA (NAO SO DA CHAVE) PARA NAO
040100*        DESALINHAR OS DEMAIS CAMPOS DO IMOVEL
040200     IF TT-REF-NORM(CMP-IDX-T) > TT-REF-NORM(CMP-IDX-T + 1)
040300         MOVE TT-LINHA(CMP-IDX-T)     TO TT-LINHA(0)
040400         MOVE TT-LINHA(CMP-IDX-T + 1) TO TT-LINHA(CMP-IDX-T)
040500         MOVE TT-LINHA(0)             TO TT-LINHA(CMP-IDX-T + 1)
040600     END-IF.
040700*
040800 250-CARREGA-RATEIO.
040900*        QUOTAS DE PROPRIEDADE (OWNERSV) E RATEIOS DE VENDA
041000*        (BRKDWNV) FICAM EM TABELAS SEPARADAS - SAO CHAVEADAS
041100*        POR NUM-DOC + ID-IMOVEL, NAO POR REF.CATASTRAL
041200     MOVE "N" TO WRK-FIM-ARQ-WS.
041300     READ ARQ-OWNERSV AT END MOVE "S" TO WRK-FIM-ARQ-WS.
041400     PERFORM 255-LE-QUOTA-CMP UNTIL WRK-FIM-ARQ-WS = "S".
041500     MOVE "N" TO WRK-FIM-ARQ-WS.
041600     READ ARQ-BRKDWNV AT END MOVE "S" TO WRK-FIM-ARQ-WS.
041700     PERFORM 258-LE-RATEIO-CMP UNTIL WRK-FIM-ARQ-WS = "S".
041800 250-EXIT.
041900     EXIT.
042000*
042100 255-LE-QUOTA-CMP.
042200*        UMA LINHA DE OWNERSV VIRA UMA LINHA DE TAB-QUOTA
042300     ADD 1 TO TQ-QTD
042400     MOVE OWNREC-NUM-DOC          TO TQ-NUM-DOC(TQ-QTD)
042500     MOVE OWNREC-ID-IMOVEL        TO TQ-ID-IMOVEL(TQ-QTD)
042600     MOVE OWNREC-NIF-PROPRIETARIO TO TQ-NIF(TQ-QTD)
042700     MOVE OWNREC-PCT-PROPRIEDADE  TO TQ-PCT(TQ-QTD).
042800     READ ARQ-OWNERSV AT END MOVE "S" TO WRK-FIM-ARQ-WS.
042900*
043000 258-LE-RATEIO-CMP.
043100*        UMA LINHA DE BRKDWNV VIRA UMA LINHA DE TAB-RATEIO
043200     ADD 1 TO TR-QTD
043300     MOVE BRKREC-NUM-DOC     TO TR-NUM-DOC(TR-QTD)
043400     MOVE BRKREC-ID-IMOVEL   TO TR-ID-IMOVEL(TR-QTD)
043500     MOVE BRKREC-NIF-VENDEDOR TO TR-VENDEDOR(TR-QTD)
043600     MOVE BRKREC-NIF-COMPRADOR TO TR-COMPRADOR(TR-QTD)
043700     MOVE BRKREC-PCT-VENDIDO TO TR-PCT(TR-QTD)
043800     MOVE BRKREC-VALOR-PAGO  TO TR-VALOR(TR-QTD).
043900     READ ARQ-BRKDWNV AT END MOVE "S" TO WRK-FIM-ARQ-WS.
044000*
044100 300-PROCESSA-ESCRITURAS.
044200*        PASSO PRINCIPAL - UM IMOVEL DE ESCRITURA POR VEZ,
044300*        NA ORDEM DE CHEGADA NO LOTE
044400     PERFORM 305-PROCESSA-UMA-ESCRITURA
044500         VARYING CMP-IDX-E FROM 1 BY 1 UNTIL CMP-IDX-E > TE-QTD.
044600*
044700 305-PROCESSA-UMA-ESCRITURA.
044800*        CASA O IMOVEL (EXATO, DEPOIS APROXIMADO); SE NAO
044900*        ACHAR NENHUM MODELO 600, ACUSA MISSING_TAX_FORM; SE
045000*        ACHAR, RODA O CATALOGO DE REGRAS CONTRA CADA UM DOS
045100*        CASADOS E GRAVA A LINHA-RESUMO DO IMOVEL
045200     ADD 1 TO CMP-TOT-COMPARADOS.
045300     MOVE 0  TO CMP-QTD-CASADOS CMP-QTD-ISSUES.
045400     MOVE "O" TO CMP-SEVERIDADE-PROP.
045500     STRING TE-NUM-DOC(CMP-IDX-E) ":"
045600            TE-ID-IMOVEL(CMP-IDX-E)
045700         DELIMITED BY SIZE INTO CMP-PROPERTY-KEY.
045800     PERFORM 310-CASA-EXATO.
045900     IF CMP-QTD-CASADOS = 0
046000         PERFORM 320-CASA-APROX
046100     END-IF.
046200     IF CMP-QTD-CASADOS = 0
046300         PERFORM 410-MISSING-TAX-FORM
046400     ELSE
046500         PERFORM 360-COMPARA-CASADOS
046600     END-IF.
046700     PERFORM 390-GRAVA-PRPRPT.
046800*
046900 310-CASA-EXATO.
047000*        BUSCA BINARIA NA TABELA ORDENADA DE IMOVEIS DO MODELO
047100*        600 PELA REF.CATASTRAL NORMALIZADA; SE ACHAR, VARRE
047200*        PARA OS DOIS LADOS PARA PEGAR TODAS AS LINHAS COM A
047300*        MESMA CHAVE (UMA REF. PODE TER VARIOS FORMULARIOS)
047400     IF TT-QTD = 0
047500         GO TO 310-EXIT
047600     END-IF.
047700     SET TT-IDX TO 1.
047800     SEARCH ALL TT-LINHA
047900         AT END CONTINUE
048000         WHEN TT-REF-NORM(TT-IDX) = TE-REF-NORM(CMP-IDX-E)
048100             PERFORM 315-MARCA-CASADO
048200             MOVE TT-IDX TO CMP-IDX-T
048300             PERFORM 316-VARRE-PARA-TRAS
048400             MOVE TT-IDX TO CMP-IDX-T
048500             ADD 1 TO CMP-IDX-T
048600             PERFORM 317-VARRE-PARA-FRENTE
048700     END-SEARCH.
048800 310-EXIT.
048900     EXIT.
049000*
049100 315-MARCA-CASADO.
049200*        UM IMOVEL DE ESCRITURA SO CASA UMA VEZ COM CADA
049300*        MODELO 600 - TT-CASADO EVITA CASAMENTO EM DUPLICIDADE
049400     IF CMP-QTD-CASADOS < 50
049500         ADD 1 TO CMP-QTD-CASADOS
049600         MOVE TT-IDX TO CMP-LISTA-CASADOS(CMP-QTD-CASADOS)
049700         MOVE "S" TO TT-CASADO(TT-IDX)
049800     END-IF.
049900*
050000 316-VARRE-PARA-TRAS.
050100*        A PARTIR DO PONTO ACHADO PELA SEARCH ALL, VARRE PARA
050200*        TRAS PEGANDO EMPATES DE REF.CATASTRAL (PODE HAVER
050300*        MAIS DE UM MODELO 600 PARA O MESMO IMOVEL)
050400     PERFORM 318-TESTA-LINHA-TRAS UNTIL CMP-IDX-T < 1.
050500*
050600 318-TESTA-LINHA-TRAS.
050700*        PARA DE VARRER QUANDO A CHAVE MUDA OU ACABA A TABELA
050800     SUBTRACT 1 FROM CMP-IDX-T.
050900     IF CMP-IDX-T >= 1 AND
051000        TT-REF-NORM(CMP-IDX-T) = TE-REF-NORM(CMP-IDX-E)
051100         IF CMP-QTD-CASADOS < 50
051200             ADD 1 TO CMP-QTD-CASADOS
051300             MOVE CMP-IDX-T
051400                 TO CMP-LISTA-CASADOS(CMP-QTD-CASADOS)
051500             MOVE "S" TO TT-CASADO(CMP-IDX-T)
051600         END-IF
051700     ELSE
051800         MOVE 0 TO CMP-IDX-T
051900     END-IF.
052000*
052100 317-VARRE-PARA-FRENTE.
052200*        MESMA IDEIA DE 316, PARA FRENTE, PARA NAO PERDER
052300*        EMPATE DO OUTRO LADO DO PONTO ACHADO
052400     PERFORM 319-TESTA-LINHA-FRENTE UNTIL CMP-IDX-T > TT-QTD.
052500*
052600 319-TESTA-LINHA-FRENTE.
052700*        PARA DE VARRER QUANDO A CHAVE MUDA OU ACABA A TABELA
052800     IF TT-REF-NORM(CMP-IDX-T) = TE-REF-NORM(CMP-IDX-E)
052900         IF CMP-QTD-CASADOS < 50
053000             ADD 1 TO CMP-QTD-CASADOS
053100             MOVE CMP-IDX-T
053200                 TO CMP-LISTA-CASADOS(CMP-QTD-CASADOS)
053300             MOVE "S" TO TT-CASADO(CMP-IDX-T)
053400         END-IF
053500         ADD 1 TO CMP-IDX-T
053600     ELSE
053700         MOVE TT-QTD + 1 TO CMP-IDX-T
053800     END-IF.
053900*
054000 320-CASA-APROX.
054100*        SEM CASAMENTO EXATO - VARRE TODA A TABELA DO MODELO
054200*        600 E PEGA A PRIMEIRA REF. QUE CASE POR SIMILARIDADE
054300*        >= 0,85 OU PELOS 14 PRIMEIROS CARACTERES IGUAIS (SO
054400*        QUANDO AMBAS AS REFS TEM 14+ POSICOES)
054500     PERFORM 325-TESTA-APROX
054600         VARYING CMP-IDX-T FROM 1 BY 1
054700         UNTIL CMP-IDX-T > TT-QTD OR CMP-QTD-CASADOS > 0.
054800*
054900 325-TESTA-APROX.
055000*        SO CASA APROXIMADO SE A SIMILARIDADE (FUNCAO 05)
055100*        FICAR IGUAL OU ACIMA DE 0,85 - ABAIXO DISSO E
055200*        IMOVEL DIFERENTE, NAO GRAFIA DIFERENTE
055300     MOVE "05" TO CMP-SIM-FUNCAO.
055400     MOVE TE-REF-NORM(CMP-IDX-E) TO CMP-SIM-ENTR-1.
055500     MOVE TT-REF-NORM(CMP-IDX-T) TO CMP-SIM-ENTR-2.
055600     CALL "RCNSIM01" USING CMP-AREA-SIM.
055700     IF CMP-SIM-RESULT >= 0.85 OR
055800        (TE-REF-NORM(CMP-IDX-E)(1:14) =
055900         TT-REF-NORM(CMP-IDX-T)(1:14))
056000         PERFORM 315-MARCA-CASADO
056100     END-IF.
056200*
056300 360-COMPARA-CASADOS.
056400*        UM IMOVEL DE ESCRITURA PODE TER CASADO COM MAIS DE
056500*        UM MODELO 600 (VARIOS FORMULARIOS PARA A MESMA
056600*        REF.CATASTRAL) - O CATALOGO RODA PARA CADA UM
056700     PERFORM 365-COMPARA-UM-CASADO
056800         VARYING CMP-IDX-DOC-T FROM 1 BY 1
056900         UNTIL CMP-IDX-DOC-T > CMP-QTD-CASADOS.
057000*
057100 365-COMPARA-UM-CASADO.
057200*        CATALOGO DE REGRAS DE DIVERGENCIA DA ESPECIFICACAO
057300*        FISCAL, UMA PERFORM POR CODIGO DE ISSUE
057400     MOVE CMP-LISTA-CASADOS(CMP-IDX-DOC-T) TO CMP-IDX-T.
057500     PERFORM 420-DATE-MISMATCH.
057600     PERFORM 430-VALUE-MISMATCH.
057700     PERFORM 440-SELLER-MISMATCH.
057800     PERFORM 445-BUYER-MISMATCH.
057900     PERFORM 450-NOTARY-MISMATCH.
058000     PERFORM 455-PROTOCOL-MISMATCH.
058100     PERFORM 460-ADDRESS-MISMATCH.
058200     PERFORM 465-TYPE-MISMATCH-USO.
058300     PERFORM 466-TYPE-MISMATCH-COD.
058400     PERFORM 470-SUPERFICIE-MISMATCH.
058500     PERFORM 471-VALOR-CATASTRAL-MISMATCH.
058600     PERFORM 475-CUOTA-MISMATCH.
058700     PERFORM 480-DOCUMENT-NUMBER-MISMATCH.
058800     PERFORM 485-SALE-BREAKDOWN-MISMATCH.
058900*
059000 390-GRAVA-PRPRPT.
059100*        LINHA-RESUMO DO IMOVEL PARA O RELATORIO (RCNRPT01) -
059200*        STATUS OK/ALERTA/ERRO JA VEM PRONTO EM
059300*        CMP-SEVERIDADE-PROP, ACUMULADO PELA 395-GRAVA-ISSUE
059400     MOVE SPACES TO PRPTREC-REG
059500     MOVE CMP-PROPERTY-KEY        TO PRPTREC-CHAVE-IMOVEL
059600     MOVE TE-REF-NORM(CMP-IDX-E)  TO PRPTREC-REF-CATASTRAL
059700     MOVE CMP-SEVERIDADE-PROP     TO PRPTREC-STATUS
059800     MOVE CMP-QTD-ISSUES          TO PRPTREC-QTD-DIVERG
059900     MOVE CMP-QTD-CASADOS         TO PRPTREC-QTD-FORMS-600
060000     WRITE PRPTREC-REG.
060100     EVALUATE TRUE
060200         WHEN PRPTREC-ERRO   ADD 1 TO CMP-TOT-ERROR
060300         WHEN PRPTREC-ALERTA ADD 1 TO CMP-TOT-WARNING
060400         WHEN OTHER          ADD 1 TO CMP-TOT-OK
060500     END-EVALUATE.
060600*
060700 395-GRAVA-ISSUE.
060800*        ROTINA COMUM DE GRAVACAO DE ISSUE - ATUALIZA A
060900*        SEVERIDADE DO IMOVEL (ROLL-UP) E OS TOTAIS DE ISSUES
061000     ADD 1 TO CMP-QTD-ISSUES
061100     ADD 1 TO CMP-TOT-ISSUES
061200     MOVE CMP-PROPERTY-KEY       TO ISSUREC-CHAVE-IMOVEL
061300     IF ISSUREC-SEVERIDADE = "E"
061400         ADD 1 TO CMP-TOT-ISS-ERRO
061500         MOVE "E" TO CMP-SEVERIDADE-PROP
061600     ELSE
061700         ADD 1 TO CMP-TOT-ISS-ALERTA
061800         IF CMP-SEVERIDADE-PROP NOT = "E"
061900             MOVE "W" TO CMP-SEVERIDADE-PROP
062000         END-IF
062100     END-IF
062200     WRITE ISSUREC-REG.
062300*
062400 410-MISSING-TAX-FORM.
062500*        NENHUM MODELO 600 CASOU COM ESTE IMOVEL DE ESCRITURA
062600*        - DIVERGENCIA DE ERRO, CAMPO REF-CATASTRAL
062700     MOVE SPACES TO ISSUREC-REG
062800     MOVE TE-REF-NORM(CMP-IDX-E)  TO ISSUREC-REF-CATASTRAL
062900     MOVE "MISSING_TAX_FORM"     TO ISSUREC-COD-DIVERG
063000     MOVE "E"                    TO ISSUREC-SEVERIDADE
063100     MOVE "REF-CATASTRAL"        TO ISSUREC-CAMPO
063200     MOVE TE-REF-CAT(CMP-IDX-E)  TO ISSUREC-VALOR-ESCRITURA
063300     MOVE SPACES                 TO ISSUREC-VALOR-MODELO-600
063400     MOVE SPACES                 TO ISSUREC-NUM-FORM-600
063500*        DIVERGENCIA CONFIRMADA - GRAVA A ISSUE
063600     PERFORM 395-GRAVA-ISSUE.
063700*
063800 420-DATE-MISMATCH.
063900*        NORMALIZE-DATE NAO MUDA O FORMATO JA PADRONIZADO
064000*        DD-MM-AAAA PELA VALIDACAO - COMPARA DIRETO
064100     PERFORM 700-ACHA-DOC-CABECALHO.
064200     IF TH-DATA(CMP-IDX-HDR-E) NOT = TH-DATA(CMP-IDX-HDR-T)
064300*        MONTA A LINHA DE DIVERGENCIA PARA GRAVAR
064400         MOVE SPACES TO ISSUREC-REG
064500         MOVE TE-REF-NORM(CMP-IDX-E) TO ISSUREC-REF-CATASTRAL
064600         MOVE "DATE_MISMATCH"        TO ISSUREC-COD-DIVERG
064700         MOVE "E"                    TO ISSUREC-SEVERIDADE
064800         MOVE "DATE-OF-SALE"         TO ISSUREC-CAMPO
064900         MOVE TH-DATA(CMP-IDX-HDR-E) TO ISSUREC-VALOR-ESCRITURA
065000         MOVE TH-DATA(CMP-IDX-HDR-T) TO ISSUREC-VALOR-MODELO-600
065100         MOVE TT-NUM-DOC(CMP-IDX-T)  TO ISSUREC-NUM-FORM-600
065200*        DIVERGENCIA CONFIRMADA - GRAVA A ISSUE
065300         PERFORM 395-GRAVA-ISSUE
065400     END-IF.
065500*
065600*    14/02 RAV - CMP-IDX-HDR-E/T (NAO CMP-IDX-DOC-E/T) GUARDAM
065700*    O CABECALHO ACHADO AQUI, POIS SEU VALOR TEM QUE SOBRE-
065800*    VIVER ATE 450/455 MAIS ABAIXO NA CADEIA (CHAMADO 9102).
065900 700-ACHA-DOC-CABECALHO.
066000     PERFORM 705-NOOP
066100         VARYING CMP-IDX-HDR-E FROM 1 BY 1
066200         UNTIL CMP-IDX-HDR-E > TH-QTD
066300            OR TH-NUM-DOC(CMP-IDX-HDR-E) =
066400               TE-NUM-DOC(CMP-IDX-E).
066500     PERFORM 705-NOOP
066600         VARYING CMP-IDX-HDR-T FROM 1 BY 1
066700         UNTIL CMP-IDX-HDR-T > TH-QTD
066800            OR TH-NUM-DOC(CMP-IDX-HDR-T) =
066900               TT-NUM-DOC(CMP-IDX-T).
067000*
067100 705-NOOP.
067200*        EVALUATE PRECISA DE UM WHEN OTHER - NAO HA NADA A
067300*        FAZER QUANDO O DOCUMENTO NAO TEM CABECALHO CARREGADO
067400     CONTINUE.
067500*
067600 430-VALUE-MISMATCH.
067700*        VALOR DECLARADO DA ESCRITURA X MODELO 600, TOLERAN-
067800*        CIA DE 1 CENTAVO (FUNCAO 06)
067900     MOVE 0.01 TO CMP-SIM-TOLER
068000     MOVE TE-VALOR-DECL(CMP-IDX-E) TO CMP-SIM-NUM-1
068100     MOVE TT-VALOR-DECL(CMP-IDX-T) TO CMP-SIM-NUM-2
068200     IF CMP-SIM-NUM-1 NOT = 0 AND CMP-SIM-NUM-2 NOT = 0
068300*        COMPARA COM TOLERANCIA (FUNCAO 06)
068400         MOVE "06" TO CMP-SIM-FUNCAO
068500         CALL "RCNSIM01" USING CMP-AREA-SIM
068600         IF CMP-SIM-IGUAL = "N"
068700*        MONTA A LINHA DE DIVERGENCIA PARA GRAVAR
068800             MOVE SPACES TO ISSUREC-REG
068900             MOVE TE-REF-NORM(CMP-IDX-E)
069000                                     TO ISSUREC-REF-CATASTRAL
069100             MOVE "VALUE_MISMATCH"  TO ISSUREC-COD-DIVERG
069200             MOVE "E"               TO ISSUREC-SEVERIDADE
069300             MOVE "DECLARED-VALUE"  TO ISSUREC-CAMPO
069400             MOVE TE-VALOR-DECL(CMP-IDX-E)
069500                                     TO ISSUREC-VALOR-ESCRITURA
069600             MOVE TT-VALOR-DECL(CMP-IDX-T)
069700                                     TO ISSUREC-VALOR-MODELO-600
069800             MOVE TT-NUM-DOC(CMP-IDX-T) TO ISSUREC-NUM-FORM-600
069900*        DIVERGENCIA CONFIRMADA - GRAVA A ISSUE
070000             PERFORM 395-GRAVA-ISSUE
070100         END-IF
070200     END-IF.
070300*
070400 440-SELLER-MISMATCH.
070500*        TODO VENDEDOR DA ESCRITURA TEM QUE APARECER COMO
070600*        VENDEDOR EM ALGUM DOS MODELOS 600 CASADOS
070700     PERFORM 442-TESTA-VENDEDOR-E
070800         VARYING CMP-IDX-DOC-E FROM 1 BY 1
070900         UNTIL CMP-IDX-DOC-E > TP-QTD.
071000*
071100 442-TESTA-VENDEDOR-E.
071200*        VENDEDOR DA ESCRITURA CHAVEADO POR NUM-DOC
071300     IF TP-NUM-DOC(CMP-IDX-DOC-E) = TE-NUM-DOC(CMP-IDX-E)
071400        AND TP-PAPEL(CMP-IDX-DOC-E) = "S"
071500         PERFORM 441-CONFERE-VENDEDOR
071600     END-IF.
071700*
071800 441-CONFERE-VENDEDOR.
071900*        CMP-ACHOU-SW CONTROLA O RESULTADO DA VARREDURA -
072000*        "S" SE ALGUM MODELO 600 CASADO TEM O MESMO VENDEDOR
072100     MOVE "N" TO CMP-ACHOU-SW.
072200     PERFORM 443-TESTA-VENDEDOR-T
072300         VARYING CMP-IDX-SCAN FROM 1 BY 1
072400         UNTIL CMP-IDX-SCAN > TP-QTD.
072500     IF CMP-ACHOU-SW = "N"
072600*        MONTA A LINHA DE DIVERGENCIA PARA GRAVAR
072700         MOVE SPACES TO ISSUREC-REG
072800         MOVE TE-REF-NORM(CMP-IDX-E) TO ISSUREC-REF-CATASTRAL
072900         MOVE "SELLER_MISMATCH"     TO ISSUREC-COD-DIVERG
073000         MOVE "E"                   TO ISSUREC-SEVERIDADE
073100         MOVE "SELLER-NIF"          TO ISSUREC-CAMPO
073200         MOVE TP-NIF(CMP-IDX-DOC-E) TO ISSUREC-VALOR-ESCRITURA
073300         MOVE SPACES                TO ISSUREC-VALOR-MODELO-600
073400         MOVE TT-NUM-DOC(CMP-IDX-T) TO ISSUREC-NUM-FORM-600
073500*        DIVERGENCIA CONFIRMADA - GRAVA A ISSUE
073600         PERFORM 395-GRAVA-ISSUE
073700     END-IF.
073800*
073900 443-TESTA-VENDEDOR-T.
074000*    14/02 RAV - NIF DO VENDEDOR NORMALIZADO (FUNCAO 04) ANTES
074100*    DO CASAMENTO - CHAMADO 9105
074200     MOVE "04" TO CMP-SIM-FUNCAO
074300     MOVE TP-NIF(CMP-IDX-SCAN) TO CMP-SIM-ENTR-1
074400     CALL "RCNSIM01" USING CMP-AREA-SIM
074500     MOVE CMP-SIM-SAIDA TO CMP-SIM-ENTR-2
074600     MOVE TP-NIF(CMP-IDX-DOC-E) TO CMP-SIM-ENTR-1
074700     CALL "RCNSIM01" USING CMP-AREA-SIM
074800     IF TP-NUM-DOC(CMP-IDX-SCAN) = TT-NUM-DOC(CMP-IDX-T)
074900        AND TP-PAPEL(CMP-IDX-SCAN) = "S"
075000        AND CMP-SIM-SAIDA = CMP-SIM-ENTR-2
075100         MOVE "S" TO CMP-ACHOU-SW
075200     END-IF.
075300*
075400 445-BUYER-MISMATCH.
075500*        MESMA LOGICA DE 440, DO LADO DO COMPRADOR
075600     PERFORM 447-TESTA-COMPRADOR-E
075700         VARYING CMP-IDX-DOC-E FROM 1 BY 1
075800         UNTIL CMP-IDX-DOC-E > TP-QTD.
075900*
076000 447-TESTA-COMPRADOR-E.
076100*        COMPRADOR DA ESCRITURA CHAVEADO POR NUM-DOC
076200     IF TP-NUM-DOC(CMP-IDX-DOC-E) = TE-NUM-DOC(CMP-IDX-E)
076300        AND TP-PAPEL(CMP-IDX-DOC-E) = "B"
076400         PERFORM 446-CONFERE-COMPRADOR
076500     END-IF.
076600*
076700 446-CONFERE-COMPRADOR.
076800*        CMP-ACHOU-SW CONTROLA O RESULTADO DA VARREDURA -
076900*        "S" SE ALGUM MODELO 600 CASADO TEM O MESMO COMPRADOR
077000     MOVE "N" TO CMP-ACHOU-SW.
077100     PERFORM 448-TESTA-COMPRADOR-T
077200         VARYING CMP-IDX-SCAN FROM 1 BY 1
077300         UNTIL CMP-IDX-SCAN > TP-QTD.
077400     IF CMP-ACHOU-SW = "N"
077500*        MONTA A LINHA DE DIVERGENCIA PARA GRAVAR
077600         MOVE SPACES TO ISSUREC-REG
077700         MOVE TE-REF-NORM(CMP-IDX-E) TO ISSUREC-REF-CATASTRAL
077800         MOVE "BUYER_MISMATCH"      TO ISSUREC-COD-DIVERG
077900         MOVE "E"                   TO ISSUREC-SEVERIDADE
078000         MOVE "BUYER-NIF"           TO ISSUREC-CAMPO
078100         MOVE TP-NIF(CMP-IDX-DOC-E) TO ISSUREC-VALOR-ESCRITURA
078200         MOVE SPACES                TO ISSUREC-VALOR-MODELO-600
078300         MOVE TT-NUM-DOC(CMP-IDX-T) TO ISSUREC-NUM-FORM-600
078400*        DIVERGENCIA CONFIRMADA - GRAVA A ISSUE
078500         PERFORM 395-GRAVA-ISSUE
078600     END-IF.
078700*
078800 448-TESTA-COMPRADOR-T.
078900*    14/02 RAV - NIF DO COMPRADOR NORMALIZADO (FUNCAO 04) ANTES
079000*    DO CASAMENTO - CHAMADO 9105
079100     MOVE "04" TO CMP-SIM-FUNCAO
079200     MOVE TP-NIF(CMP-IDX-SCAN) TO CMP-SIM-ENTR-1
079300     CALL "RCNSIM01" USING CMP-AREA-SIM
079400     MOVE CMP-SIM-SAIDA TO CMP-SIM-ENTR-2
079500     MOVE TP-NIF(CMP-IDX-DOC-E) TO CMP-SIM-ENTR-1
079600     CALL "RCNSIM01" USING CMP-AREA-SIM
079700     IF TP-NUM-DOC(CMP-IDX-SCAN) = TT-NUM-DOC(CMP-IDX-T)
079800        AND TP-PAPEL(CMP-IDX-SCAN) = "B"
079900        AND CMP-SIM-SAIDA = CMP-SIM-ENTR-2
080000         MOVE "S" TO CMP-ACHOU-SW
080100     END-IF.
080200*
080300 450-NOTARY-MISMATCH.
080400*        NOME DO NOTARIO TOLERA DIFERENCA DE CAIXA/BRANCO MAS
080500*        NAO DE ACENTO - AMBOS OS LADOS PASSAM PELA FUNCAO 07
080600*        (SEM RETIRAR ACENTO) ANTES DO "=" FINAL - CH9106
080700     MOVE "07" TO CMP-SIM-FUNCAO
080800     MOVE TH-NOTARIO(CMP-IDX-HDR-E) TO CMP-SIM-ENTR-1
080900     CALL "RCNSIM01" USING CMP-AREA-SIM
081000     MOVE CMP-SIM-SAIDA TO CMP-SIM-ENTR-2
081100     MOVE TH-NOTARIO(CMP-IDX-HDR-T) TO CMP-SIM-ENTR-1
081200     CALL "RCNSIM01" USING CMP-AREA-SIM
081300     IF CMP-SIM-SAIDA NOT = CMP-SIM-ENTR-2
081400*        MONTA A LINHA DE DIVERGENCIA PARA GRAVAR
081500         MOVE SPACES TO ISSUREC-REG
081600         MOVE TE-REF-NORM(CMP-IDX-E) TO ISSUREC-REF-CATASTRAL
081700         MOVE "NOTARY_MISMATCH"     TO ISSUREC-COD-DIVERG
081800         MOVE "W"                   TO ISSUREC-SEVERIDADE
081900         MOVE "NOTARY-NAME"         TO ISSUREC-CAMPO
082000         MOVE TH-NOTARIO(CMP-IDX-HDR-E)
082100                                    TO ISSUREC-VALOR-ESCRITURA
082200         MOVE TH-NOTARIO(CMP-IDX-HDR-T)
082300                                    TO ISSUREC-VALOR-MODELO-600
082400         MOVE TT-NUM-DOC(CMP-IDX-T) TO ISSUREC-NUM-FORM-600
082500*        DIVERGENCIA CONFIRMADA - GRAVA A ISSUE
082600         PERFORM 395-GRAVA-ISSUE
082700     END-IF.
082800*
082900 455-PROTOCOL-MISMATCH.
083000*        NUMERO DE PROTOCOLO DO CARTORIO - COMPARACAO EXATA,
083100*        NAO TEM NORMALIZACAO NA ESPECIFICACAO FISCAL
083200     IF TH-PROTOCOLO(CMP-IDX-HDR-E) NOT =
083300        TH-PROTOCOLO(CMP-IDX-HDR-T)
083400*        MONTA A LINHA DE DIVERGENCIA PARA GRAVAR
083500         MOVE SPACES TO ISSUREC-REG
083600         MOVE TE-REF-NORM(CMP-IDX-E) TO ISSUREC-REF-CATASTRAL
083700         MOVE "PROTOCOL_MISMATCH"   TO ISSUREC-COD-DIVERG
083800         MOVE "E"                   TO ISSUREC-SEVERIDADE
083900         MOVE "PROTOCOL-NUMBER"     TO ISSUREC-CAMPO
084000         MOVE TH-PROTOCOLO(CMP-IDX-HDR-E)
084100                                    TO ISSUREC-VALOR-ESCRITURA
084200         MOVE TH-PROTOCOLO(CMP-IDX-HDR-T)
084300                                    TO ISSUREC-VALOR-MODELO-600
084400         MOVE TT-NUM-DOC(CMP-IDX-T) TO ISSUREC-NUM-FORM-600
084500*        DIVERGENCIA CONFIRMADA - GRAVA A ISSUE
084600         PERFORM 395-GRAVA-ISSUE
084700     END-IF.
084800*
084900 460-ADDRESS-MISMATCH.
085000*        ENDERECO TOLERA DIFERENCA DE CAIXA/BRANCO - SO ACUSA
085100*        DIVERGENCIA SE A SIMILARIDADE (FUNCAO 05) FICAR
085200*        ABAIXO DE 0,80 DEPOIS DE NORMALIZAR (FUNCAO 07, QUE
085300*        NAO RETIRA ACENTO - CH9106)
085400     MOVE "07" TO CMP-SIM-FUNCAO
085500     MOVE TE-ENDERECO(CMP-IDX-E) TO CMP-SIM-ENTR-1
085600     CALL "RCNSIM01" USING CMP-AREA-SIM
085700     MOVE CMP-SIM-SAIDA TO CMP-SIM-ENTR-2
085800     MOVE TT-ENDERECO(CMP-IDX-T) TO CMP-SIM-ENTR-1
085900     CALL "RCNSIM01" USING CMP-AREA-SIM
086000     IF CMP-SIM-SAIDA NOT = CMP-SIM-ENTR-2
086100         MOVE "05" TO CMP-SIM-FUNCAO
086200         CALL "RCNSIM01" USING CMP-AREA-SIM
086300         IF CMP-SIM-RESULT < 0.80
086400*        MONTA A LINHA DE DIVERGENCIA PARA GRAVAR
086500             MOVE SPACES TO ISSUREC-REG
086600             MOVE TE-REF-NORM(CMP-IDX-E)
086700                                    TO ISSUREC-REF-CATASTRAL
086800             MOVE "ADDRESS_MISMATCH" TO ISSUREC-COD-DIVERG
086900             MOVE "W"               TO ISSUREC-SEVERIDADE
087000             MOVE "ADDRESS"         TO ISSUREC-CAMPO
087100             MOVE TE-ENDERECO(CMP-IDX-E)
087200                                    TO ISSUREC-VALOR-ESCRITURA
087300             MOVE TT-ENDERECO(CMP-IDX-T)
087400                                    TO ISSUREC-VALOR-MODELO-600
087500             MOVE TT-NUM-DOC(CMP-IDX-T) TO ISSUREC-NUM-FORM-600
087600*        DIVERGENCIA CONFIRMADA - GRAVA A ISSUE
087700             PERFORM 395-GRAVA-ISSUE
087800         END-IF
087900     END-IF.
088000*
088100 465-TYPE-MISMATCH-USO.
088200*        DESCRICAO DO TIPO DE USO EM TEXTO LIVRE - NORMALIZA
088300*        (FUNCAO 07, SEM RETIRAR ACENTO - CH9106) ANTES DE
088400*        COMPARAR
088500     MOVE "07" TO CMP-SIM-FUNCAO
088600     MOVE TE-TIPO-USO(CMP-IDX-E) TO CMP-SIM-ENTR-1
088700     CALL "RCNSIM01" USING CMP-AREA-SIM
088800     MOVE CMP-SIM-SAIDA TO CMP-SIM-ENTR-2
088900     MOVE TT-TIPO-USO(CMP-IDX-T) TO CMP-SIM-ENTR-1
089000     CALL "RCNSIM01" USING CMP-AREA-SIM
089100     IF CMP-SIM-SAIDA NOT = CMP-SIM-ENTR-2
089200*        MONTA A LINHA DE DIVERGENCIA PARA GRAVAR
089300         MOVE SPACES TO ISSUREC-REG
089400         MOVE TE-REF-NORM(CMP-IDX-E) TO ISSUREC-REF-CATASTRAL
089500         MOVE "TYPE_MISMATCH"       TO ISSUREC-COD-DIVERG
089600         MOVE "W"                   TO ISSUREC-SEVERIDADE
089700         MOVE "USE-TYPE"            TO ISSUREC-CAMPO
089800         MOVE TE-TIPO-USO(CMP-IDX-E) TO ISSUREC-VALOR-ESCRITURA
089900         MOVE TT-TIPO-USO(CMP-IDX-T)
090000                                    TO ISSUREC-VALOR-MODELO-600
090100         MOVE TT-NUM-DOC(CMP-IDX-T) TO ISSUREC-NUM-FORM-600
090200*        DIVERGENCIA CONFIRMADA - GRAVA A ISSUE
090300         PERFORM 395-GRAVA-ISSUE
090400     END-IF.
090500*
090600 466-TYPE-MISMATCH-COD.
090700*        CODIGO DE TIPO DE IMOVEL - COMPARACAO EXATA, O
090800*        CODIGO NAO TEM GRAFIA PARA NORMALIZAR
090900     IF TE-COD-TIPO(CMP-IDX-E) NOT = TT-COD-TIPO(CMP-IDX-T)
091000*        MONTA A LINHA DE DIVERGENCIA PARA GRAVAR
091100         MOVE SPACES TO ISSUREC-REG
091200         MOVE TE-REF-NORM(CMP-IDX-E) TO ISSUREC-REF-CATASTRAL
091300         MOVE "TYPE_MISMATCH"       TO ISSUREC-COD-DIVERG
091400         MOVE "E"                   TO ISSUREC-SEVERIDADE
091500         MOVE "PROPERTY-TYPE-CODE"  TO ISSUREC-CAMPO
091600         MOVE TE-COD-TIPO(CMP-IDX-E) TO ISSUREC-VALOR-ESCRITURA
091700         MOVE TT-COD-TIPO(CMP-IDX-T)
091800                                    TO ISSUREC-VALOR-MODELO-600
091900         MOVE TT-NUM-DOC(CMP-IDX-T) TO ISSUREC-NUM-FORM-600
092000*        DIVERGENCIA CONFIRMADA - GRAVA A ISSUE
092100         PERFORM 395-GRAVA-ISSUE
092200     END-IF.
092300*
092400 470-SUPERFICIE-MISMATCH.
092500*        AREA DO IMOVEL, TOLERANCIA DE 1 METRO QUADRADO
092600*        (FUNCAO 06)
092700     MOVE 1.00 TO CMP-SIM-TOLER
092800     MOVE TE-SUPERFICIE(CMP-IDX-E) TO CMP-SIM-NUM-1
092900     MOVE TT-SUPERFICIE(CMP-IDX-T) TO CMP-SIM-NUM-2
093000     IF CMP-SIM-NUM-1 NOT = 0 AND CMP-SIM-NUM-2 NOT = 0
093100*        COMPARA COM TOLERANCIA (FUNCAO 06)
093200         MOVE "06" TO CMP-SIM-FUNCAO
093300         CALL "RCNSIM01" USING CMP-AREA-SIM
093400         IF CMP-SIM-IGUAL = "N"
093500*        MONTA A LINHA DE DIVERGENCIA PARA GRAVAR
093600             MOVE SPACES TO ISSUREC-REG
093700             MOVE TE-REF-NORM(CMP-IDX-E)
093800                                     TO ISSUREC-REF-CATASTRAL
093900             MOVE "SUPERFICIE_MISMATCH"
094000                                     TO ISSUREC-COD-DIVERG
094100             MOVE "W"               TO ISSUREC-SEVERIDADE
094200             MOVE "SURFACE-AREA"    TO ISSUREC-CAMPO
094300             MOVE TE-SUPERFICIE(CMP-IDX-E)
094400                                     TO ISSUREC-VALOR-ESCRITURA
094500             MOVE TT-SUPERFICIE(CMP-IDX-T)
094600                                     TO ISSUREC-VALOR-MODELO-600
094700             MOVE TT-NUM-DOC(CMP-IDX-T) TO ISSUREC-NUM-FORM-600
094800*        DIVERGENCIA CONFIRMADA - GRAVA A ISSUE
094900             PERFORM 395-GRAVA-ISSUE
095000         END-IF
095100     END-IF.
095200*
095300 471-VALOR-CATASTRAL-MISMATCH.
095400*        VALOR CATASTRAL (NAO O DECLARADO NA VENDA),
095500*        TOLERANCIA DE 1 CENTAVO (FUNCAO 06)
095600     MOVE 0.01 TO CMP-SIM-TOLER
095700     MOVE TE-VALOR-CAT(CMP-IDX-E) TO CMP-SIM-NUM-1
095800     MOVE TT-VALOR-CAT(CMP-IDX-T) TO CMP-SIM-NUM-2
095900     IF CMP-SIM-NUM-1 NOT = 0 AND CMP-SIM-NUM-2 NOT = 0
096000*        COMPARA COM TOLERANCIA (FUNCAO 06)
096100         MOVE "06" TO CMP-SIM-FUNCAO
096200         CALL "RCNSIM01" USING CMP-AREA-SIM
096300         IF CMP-SIM-IGUAL = "N"
096400*        MONTA A LINHA DE DIVERGENCIA PARA GRAVAR
096500             MOVE SPACES TO ISSUREC-REG
096600             MOVE TE-REF-NORM(CMP-IDX-E)
096700                                     TO ISSUREC-REF-CATASTRAL
096800             MOVE "VALOR_CATASTRAL_MISMATCH"
096900                                     TO ISSUREC-COD-DIVERG
097000             MOVE "W"               TO ISSUREC-SEVERIDADE
097100             MOVE "VALOR-CATASTRAL" TO ISSUREC-CAMPO
097200             MOVE TE-VALOR-CAT(CMP-IDX-E)
097300                                     TO ISSUREC-VALOR-ESCRITURA
097400             MOVE TT-VALOR-CAT(CMP-IDX-T)
097500                                     TO ISSUREC-VALOR-MODELO-600
097600             MOVE TT-NUM-DOC(CMP-IDX-T) TO ISSUREC-NUM-FORM-600
097700*        DIVERGENCIA CONFIRMADA - GRAVA A ISSUE
097800             PERFORM 395-GRAVA-ISSUE
097900         END-IF
098000     END-IF.
098100*
098200 475-CUOTA-MISMATCH.
098300*        QUOTA DE PROPRIEDADE DE CADA COTITULAR - TOLERANCIA
098400*        DE 0,10 PONTO PERCENTUAL (FUNCAO 06)
098500     MOVE 0.10 TO CMP-SIM-TOLER.
098600     PERFORM 477-TESTA-QUOTA-E
098700         VARYING CMP-IDX-DOC-E FROM 1 BY 1
098800         UNTIL CMP-IDX-DOC-E > TQ-QTD.
098900*
099000 477-TESTA-QUOTA-E.
099100*        QUOTA DA ESCRITURA CHAVEADA POR NUM-DOC + ID-IMOVEL
099200     IF TQ-NUM-DOC(CMP-IDX-DOC-E) = TE-NUM-DOC(CMP-IDX-E)
099300        AND TQ-ID-IMOVEL(CMP-IDX-DOC-E) =
099400            TE-ID-IMOVEL(CMP-IDX-E)
099500         PERFORM 476-CONFERE-QUOTA
099600     END-IF.
099700*
099800 476-CONFERE-QUOTA.
099900     PERFORM 478-TESTA-QUOTA-T
100000         VARYING CMP-IDX-SCAN FROM 1 BY 1
100100         UNTIL CMP-IDX-SCAN > TQ-QTD.
100200*
100300 478-TESTA-QUOTA-T.
100400*    14/02 RAV - NIF DO COTITULAR NORMALIZADO (FUNCAO 04) ANTES
100500*    DO CASAMENTO - CHAMADO 9105
100600     MOVE "04" TO CMP-SIM-FUNCAO
100700     MOVE TQ-NIF(CMP-IDX-SCAN) TO CMP-SIM-ENTR-1
100800     CALL "RCNSIM01" USING CMP-AREA-SIM
100900     MOVE CMP-SIM-SAIDA TO CMP-SIM-ENTR-2
101000     MOVE TQ-NIF(CMP-IDX-DOC-E) TO CMP-SIM-ENTR-1
101100     CALL "RCNSIM01" USING CMP-AREA-SIM
101200     IF TQ-NUM-DOC(CMP-IDX-SCAN) = TT-NUM-DOC(CMP-IDX-T)
101300        AND TQ-ID-IMOVEL(CMP-IDX-SCAN) =
101400            TT-ID-IMOVEL(CMP-IDX-T)
101500        AND CMP-SIM-SAIDA = CMP-SIM-ENTR-2
101600         MOVE TQ-PCT(CMP-IDX-DOC-E) TO CMP-SIM-NUM-1
101700         MOVE TQ-PCT(CMP-IDX-SCAN) TO CMP-SIM-NUM-2
101800*        COMPARA COM TOLERANCIA (FUNCAO 06)
101900         MOVE "06" TO CMP-SIM-FUNCAO
102000         CALL "RCNSIM01" USING CMP-AREA-SIM
102100         IF CMP-SIM-IGUAL = "N"
102200*        MONTA A LINHA DE DIVERGENCIA PARA GRAVAR
102300             MOVE SPACES TO ISSUREC-REG
102400             MOVE TE-REF-NORM(CMP-IDX-E)
102500                                 TO ISSUREC-REF-CATASTRAL
102600             MOVE "CUOTA_MISMATCH" TO ISSUREC-COD-DIVERG
102700             MOVE "E"            TO ISSUREC-SEVERIDADE
102800             MOVE "OWN-PCT"      TO ISSUREC-CAMPO
102900             MOVE TQ-PCT(CMP-IDX-DOC-E)
103000                                 TO ISSUREC-VALOR-ESCRITURA
103100             MOVE TQ-PCT(CMP-IDX-SCAN)
103200                                TO ISSUREC-VALOR-MODELO-600
103300             MOVE TT-NUM-DOC(CMP-IDX-T)
103400                                 TO ISSUREC-NUM-FORM-600
103500*        DIVERGENCIA CONFIRMADA - GRAVA A ISSUE
103600             PERFORM 395-GRAVA-ISSUE
103700         END-IF
103800     END-IF.
103900*
104000 480-DOCUMENT-NUMBER-MISMATCH.
104100*        NUMERO DO DOCUMENTO - ALERTA (NAO ERRO), POIS A
104200*        NUMERACAO PODE DIVERGIR SEM QUE O NEGOCIO MUDE
104300     IF TE-NUM-DOC(CMP-IDX-E) NOT = SPACES AND
104400        TT-NUM-DOC(CMP-IDX-T) NOT = SPACES AND
104500        TE-NUM-DOC(CMP-IDX-E) NOT = TT-NUM-DOC(CMP-IDX-T)
104600*        MONTA A LINHA DE DIVERGENCIA PARA GRAVAR
104700         MOVE SPACES TO ISSUREC-REG
104800         MOVE TE-REF-NORM(CMP-IDX-E) TO ISSUREC-REF-CATASTRAL
104900         MOVE "DOCUMENT_NUMBER_MISMATCH"
105000                                    TO ISSUREC-COD-DIVERG
105100         MOVE "W"                   TO ISSUREC-SEVERIDADE
105200         MOVE "DOC-NUMBER"          TO ISSUREC-CAMPO
105300         MOVE TE-NUM-DOC(CMP-IDX-E) TO ISSUREC-VALOR-ESCRITURA
105400         MOVE TT-NUM-DOC(CMP-IDX-T)
105500                                    TO ISSUREC-VALOR-MODELO-600
105600         MOVE TT-NUM-DOC(CMP-IDX-T) TO ISSUREC-NUM-FORM-600
105700*        DIVERGENCIA CONFIRMADA - GRAVA A ISSUE
105800         PERFORM 395-GRAVA-ISSUE
105900     END-IF.
106000*
106100 485-SALE-BREAKDOWN-MISMATCH.
106200*        PERCENTUAL VENDIDO NO RATEIO POR VENDEDOR -
106300*        TOLERANCIA DE 0,10 PONTO PERCENTUAL
106400     PERFORM 487-TESTA-RATEIO-E
106500         VARYING CMP-IDX-DOC-E FROM 1 BY 1
106600         UNTIL CMP-IDX-DOC-E > TR-QTD.
106700*
106800 487-TESTA-RATEIO-E.
106900*        RATEIO DA ESCRITURA CHAVEADO POR NUM-DOC + ID-IMOVEL
107000     IF TR-NUM-DOC(CMP-IDX-DOC-E) = TE-NUM-DOC(CMP-IDX-E)
107100        AND TR-ID-IMOVEL(CMP-IDX-DOC-E) =
107200            TE-ID-IMOVEL(CMP-IDX-E)
107300         PERFORM 486-CONFERE-RATEIO
107400     END-IF.
107500*
107600 486-CONFERE-RATEIO.
107700     PERFORM 488-TESTA-RATEIO-T
107800         VARYING CMP-IDX-SCAN FROM 1 BY 1
107900         UNTIL CMP-IDX-SCAN > TR-QTD.
108000*
108100 488-TESTA-RATEIO-T.
108200*    14/02 RAV - NIF DO VENDEDOR NO RATEIO NORMALIZADO (FUNCAO
108300*    04) ANTES DO CASAMENTO - CHAMADO 9105
108400     MOVE "04" TO CMP-SIM-FUNCAO
108500     MOVE TR-VENDEDOR(CMP-IDX-SCAN) TO CMP-SIM-ENTR-1
108600     CALL "RCNSIM01" USING CMP-AREA-SIM
108700     MOVE CMP-SIM-SAIDA TO CMP-SIM-ENTR-2
108800     MOVE TR-VENDEDOR(CMP-IDX-DOC-E) TO CMP-SIM-ENTR-1
108900     CALL "RCNSIM01" USING CMP-AREA-SIM
109000     IF TR-NUM-DOC(CMP-IDX-SCAN) = TT-NUM-DOC(CMP-IDX-T)
109100        AND TR-ID-IMOVEL(CMP-IDX-SCAN) =
109200            TT-ID-IMOVEL(CMP-IDX-T)
109300        AND CMP-SIM-SAIDA = CMP-SIM-ENTR-2
109400        AND TR-PCT(CMP-IDX-DOC-E) NOT = 0
109500        AND TR-PCT(CMP-IDX-SCAN) NOT = 0
109600         COMPUTE CMP-SIM-RESULT =
109700             TR-PCT(CMP-IDX-DOC-E) - TR-PCT(CMP-IDX-SCAN)
109800         IF CMP-SIM-RESULT < 0
109900             COMPUTE CMP-SIM-RESULT = CMP-SIM-RESULT * -1
110000         END-IF
110100         IF CMP-SIM-RESULT > 0.10
110200*        MONTA A LINHA DE DIVERGENCIA PARA GRAVAR
110300             MOVE SPACES TO ISSUREC-REG
110400             MOVE TE-REF-NORM(CMP-IDX-E)
110500                                 TO ISSUREC-REF-CATASTRAL
110600             MOVE "SALE_BREAKDOWN_MISMATCH"
110700                                 TO ISSUREC-COD-DIVERG
110800             MOVE "E"            TO ISSUREC-SEVERIDADE
110900             MOVE "PCT-SOLD"     TO ISSUREC-CAMPO
111000             MOVE TR-PCT(CMP-IDX-DOC-E)
111100                                 TO ISSUREC-VALOR-ESCRITURA
111200             MOVE TR-PCT(CMP-IDX-SCAN)
111300                                TO ISSUREC-VALOR-MODELO-600
111400             MOVE TT-NUM-DOC(CMP-IDX-T)
111500                                 TO ISSUREC-NUM-FORM-600
111600*        DIVERGENCIA CONFIRMADA - GRAVA A ISSUE
111700             PERFORM 395-GRAVA-ISSUE
111800         END-IF
111900     END-IF.
112000*
112100 500-ORFAS.
112200*        DEPOIS DE PROCESSAR TODAS AS ESCRITURAS, TODO MODELO
112300*        600 QUE FICOU SEM CASAMENTO (TT-CASADO = "N") E UM
112400*        FORMULARIO ORFAO - ALERTA, NAO ERRO
112500     PERFORM 505-TESTA-ORFAO
112600         VARYING CMP-IDX-T FROM 1 BY 1 UNTIL CMP-IDX-T > TT-QTD.
112700*
112800 505-TESTA-ORFAO.
112900*        A CHAVE DO IMOVEL GANHA O PREFIXO "ORPHAN:" PARA O
113000*        RCNRPT01 RECONHECER E CONTAR SEPARADO NO RODAPE
113100*        GERAL (CHAMADO 9104)
113200     IF TT-CASADO(CMP-IDX-T) = "N"
113300         ADD 1 TO CMP-TOT-ORFAOS
113400         STRING "ORPHAN:" TT-ID-IMOVEL(CMP-IDX-T)
113500             DELIMITED BY SIZE INTO CMP-PROPERTY-KEY
113600*        MONTA A LINHA DE DIVERGENCIA PARA GRAVAR
113700         MOVE SPACES TO ISSUREC-REG
113800         MOVE CMP-PROPERTY-KEY       TO ISSUREC-CHAVE-IMOVEL
113900         MOVE TT-REF-NORM(CMP-IDX-T) TO ISSUREC-REF-CATASTRAL
114000         MOVE "ORPHAN_TAX_FORM"      TO ISSUREC-COD-DIVERG
114100         MOVE "W"                    TO ISSUREC-SEVERIDADE
114200         MOVE "REF-CATASTRAL"        TO ISSUREC-CAMPO
114300         MOVE SPACES
114400                             TO ISSUREC-VALOR-ESCRITURA
114500         MOVE TT-REF-CAT(CMP-IDX-T)
114600                                 TO ISSUREC-VALOR-MODELO-600
114700         MOVE TT-NUM-DOC(CMP-IDX-T)  TO ISSUREC-NUM-FORM-600
114800         ADD 1 TO CMP-TOT-ISSUES
114900         ADD 1 TO CMP-TOT-ISS-ALERTA
115000         WRITE ISSUREC-REG
115100         MOVE SPACES TO PRPTREC-REG
115200         MOVE CMP-PROPERTY-KEY       TO PRPTREC-CHAVE-IMOVEL
115300         MOVE TT-REF-NORM(CMP-IDX-T) TO PRPTREC-REF-CATASTRAL
115400         MOVE "W"                    TO PRPTREC-STATUS
115500         MOVE 1                      TO PRPTREC-QTD-DIVERG
115600         MOVE 0                      TO PRPTREC-QTD-FORMS-600
115700         WRITE PRPTREC-REG
115800     END-IF.
115900*
116000 900-TOTAIS.
116100*        FECHAMENTO DO LOTE - TOTAIS DE IMOVEIS E DE ISSUES
116200*        POR SEVERIDADE PARA O LOG DE EXECUCAO
116300     DISPLAY "RCNCMP01 - TOTAIS DE COMPARACAO".
116400     DISPLAY "IMOVEIS COMPARADOS..: " CMP-TOT-COMPARADOS.
116500     DISPLAY "IMOVEIS OK...........: " CMP-TOT-OK.
116600     DISPLAY "IMOVEIS COM ALERTA...: " CMP-TOT-WARNING.
116700     DISPLAY "IMOVEIS COM ERRO.....: " CMP-TOT-ERROR.
116800     DISPLAY "TOTAL DE ISSUES......: " CMP-TOT-ISSUES.
116900     DISPLAY "ISSUES DE ERRO.......: " CMP-TOT-ISS-ERRO.
117000     DISPLAY "ISSUES DE ALERTA.....: " CMP-TOT-ISS-ALERTA.
117100     DISPLAY "MODELOS 600 ORFAOS...: " CMP-TOT-ORFAOS.
