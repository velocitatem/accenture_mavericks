000100*****************************************************************
000200*    PERSREC.CPY                                               *
000300*    REGISTRO DE PESSOA (VENDEDOR / COMPRADOR) DE UM DOCUMENTO  *
000400*    ARQUIVO PERSONS (95 BYTES) - TAMBEM USADO PARA O ARQUIVO   *
000500*    GTRUTH (PESSOAS E REFERENCIAS GABARITO DA AVALIACAO)       *
000600*-------------------------------------------------------------*
000700*    07/02  RSM  LAYOUT ORIGINAL - CHAMADO 4288                *
000800*    01/05  JCS  INCLUIDO CONJUGE-NIF - PEDIDO DA AUDITORIA    *
000900*    06/08  RSM  REUTILIZADO PARA O ARQUIVO GTRUTH (GABARITO)  *
001000*                COM PAPEL-TX = N (NOTARIO) OU C (REFERENCIA   *
001100*                CATASTRAL GABARITO) - CHAMADO 8810            *
001200*    14/08  JCS  INCLUIDOS OS PAPEIS D (NUMERO DO DOCUMENTO    *
001300*                GABARITO, GRAVADO EM PERSREC-NOME) E A (DATA  *
001400*                DE VENDA GABARITO, IDEM) PARA A AVALIACAO DE  *
001500*                METADADOS DO RCNEVL01 - CHAMADO 8855          *
001600*-------------------------------------------------------------*
001700 01  PERSREC-REG.
001800     05  PERSREC-NUM-DOC           PIC X(10).
001900     05  PERSREC-PAPEL             PIC X(01).
002000         88  PERSREC-VENDEDOR          VALUE "S".
002100         88  PERSREC-COMPRADOR         VALUE "B".
002200         88  PERSREC-NOTARIO-GAB       VALUE "N".
002300         88  PERSREC-REF-CAT-GAB       VALUE "C".
002400         88  PERSREC-NUM-DOC-GAB       VALUE "D".
002500         88  PERSREC-DATA-VENDA-GAB    VALUE "A".
002600     05  PERSREC-NOME              PIC X(40).
002700     05  PERSREC-NIF               PIC X(09).
002800     05  PERSREC-ESTADO-CIVIL      PIC X(15).
002900     05  PERSREC-NIF-CONJUGE       PIC X(09).
003000     05  FILLER                    PIC X(11).
