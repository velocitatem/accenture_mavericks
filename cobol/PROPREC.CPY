000100*****************************************************************
000200*    PROPREC.CPY                                               *
000300*    REGISTRO DE IMOVEL DE UM DOCUMENTO (ESCRITURA OU MODELO   *
000400*    600) - ARQUIVO PROPS (160 BYTES)                           *
000500*-------------------------------------------------------------*
000600*    07/02  RSM  LAYOUT ORIGINAL - CHAMADO 4288                *
000700*    09/04  RSM  INCLUIDO VALOR-CATASTRAL-TX (ANTES SO HAVIA O *
000800*                VALOR DECLARADO) - PEDIDO CHAMADO 4471        *
000900*    02/07  JCS  INCLUIDO INDIC-MORADIA-TX PARA O MODELO 600   *
001000*-------------------------------------------------------------*
001100 01  PROPREC-REG.
001200     05  PROPREC-NUM-DOC           PIC X(10).
001300     05  PROPREC-ID-IMOVEL         PIC X(12).
001400     05  PROPREC-REF-CATASTRAL     PIC X(20).
001500     05  PROPREC-COD-TIPO          PIC X(04).
001600     05  FILLER REDEFINES PROPREC-COD-TIPO.
001700         10  PROPREC-COD-MODELO        PIC X(03).
001800         10  PROPREC-COD-URBRUR        PIC X(01).
001900             88  PROPREC-URBANO            VALUE "U".
002000             88  PROPREC-RURAL             VALUE "R".
002100     05  PROPREC-TIPO-USO          PIC X(15).
002200     05  PROPREC-ENDERECO          PIC X(60).
002300     05  PROPREC-VALOR-DECLARADO   PIC S9(11)V99.
002400     05  PROPREC-VALOR-CATASTRAL   PIC S9(11)V99.
002500     05  PROPREC-SUPERFICIE        PIC 9(07)V99.
002600     05  PROPREC-IND-MORADIA       PIC X(01).
002700         88  PROPREC-E-MORADIA         VALUE "Y".
002800         88  PROPREC-NAO-E-MORADIA     VALUE "N".
002900     05  FILLER                    PIC X(03).
