000100*
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID. RCNVNIF.
000500 AUTHOR. ROSANGELA S. MOTA.
000600 INSTALLATION. DIVISAO DE SISTEMAS - AREA FISCAL.
000700 DATE-WRITTEN. 07/02/1986.
000800 DATE-COMPILED.
000900 SECURITY. USO INTERNO - SOMENTE EQUIPE FISCAL.
001000*-------------------------------------------------------------*
001100*    RCNVNIF - VALIDACAO DE DIGITO VERIFICADOR DE NIF         *
001200*    ESPANHOL (DNI / NIE / CIF) PARA O LOTE DE RECONCILIACAO  *
001300*    DE TRANSMISSOES PATRIMONIAIS (ITP - MODELO 600).         *
001400*    CHAMADO POR RCNVAL01 (VALIDACAO) PARA TODO NIF/NIE/CIF   *
001500*    NAO BRANCO PRESENTE NOS REGISTROS DE PESSOA.             *
001600*-------------------------------------------------------------*
001700*    REGISTRO DE ALTERACOES
001800*    07/02  RSM  VERSAO INICIAL - CHAMADO 4288                *     CH4288
001900*    03/05  RSM  CORRIGIDA A REGRA DO NIE (TROCA DE X/Y/Z)    *     CH5566
002000*                QUE ESTAVA SO TROCANDO O X - CHAMADO 5566    *
002100*    11/06  JCS  INCLUIDA A REGRA DO CIF COMPLETA (ANTES O    *
002200*                PROGRAMA SO CONFERIA O TAMANHO) - CHAMADO    *
002300*                6120                                          *
002400*    09/08  RSM  REVISADA A TABELA DE LETRAS DE CONTROLE DO   *
002500*                CIF PARA OS TIPOS N/P/Q/R/S/W - AUDITORIA    *
002600*                EXTERNA PEDIU EVIDENCIA DO CALCULO - CHAMADO *
002700*                8810                                          *
002800*    01/99  RSM  REVISAO PARA O ANO 2000 - NENHUM CAMPO DE    *
002900*                DATA NESTE PROGRAMA, SEM IMPACTO             *
003000*-------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     CLASS CLASSE-LETRA-XYZ IS "X" "Y" "Z"
003500     CLASS CLASSE-ALFA IS "A" THRU "Z".
003600*
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900*
004000 77  VNF-TABELA-LETRAS        PIC X(23)
004100                               VALUE "TRWAGMYFPDXBNJZSQVHLCKE".
004200 77  VNF-TABELA-TIPO-LETRA    PIC X(06) VALUE "NPQRSW".
004300 77  VNF-TABELA-TIPO-DIGITO   PIC X(11) VALUE "ABCDEFGHJUV".
004400*
004500 01  VNF-AREA-CALCULO.
004600     05  VNF-VALOR-MAIUSC         PIC X(09).
004700     05  FILLER REDEFINES VNF-VALOR-MAIUSC.
004800         10  VNF-VALOR-CAR OCCURS 9 PIC X(01).
004900     05  VNF-NUMERO-8             PIC 9(08) COMP-3.
005000     05  VNF-RESTO-23             PIC 9(02) COMP-3.
005100     05  VNF-LETRA-ESPERADA       PIC X(01).
005200     05  VNF-I                    PIC 9(02) COMP-3.
005300     05  VNF-ACHOU-WS             PIC X(01) VALUE "N".
005400*
005500 01  VNF-AREA-NIE REDEFINES VNF-AREA-CALCULO.
005600     05  FILLER                   PIC X(09).
005700*
005800 01  VNF-AREA-CIF.
005900     05  VNF-CIF-TIPO             PIC X(01).
006000     05  VNF-CIF-DIGITOS          PIC 9(07).
006100     05  FILLER REDEFINES VNF-CIF-DIGITOS.
006200         10  VNF-CIF-DIG OCCURS 7 PIC 9(01).
006300     05  VNF-CIF-CHEQUE           PIC X(01).
006400     05  VNF-SOMA-A               PIC 9(02) COMP-3 VALUE 0.
006500     05  VNF-SOMA-B               PIC 9(02) COMP-3 VALUE 0.
006600     05  VNF-DOBRO                PIC 9(02) COMP-3.
006700     05  VNF-TOTAL                PIC 9(03) COMP-3.
006800     05  VNF-RESTO-10             PIC 9(01) COMP-3.
006900     05  VNF-DIGITO-CONTROLE      PIC 9(01) COMP-3.
007000     05  VNF-DIGITO-CHEQUE-WS     PIC 9(01) COMP-3.
007100     05  VNF-ACHOU-2-WS           PIC X(01).
007200*
007300 LINKAGE SECTION.
007400*
007500 01  VNF-PARM.
007600     05  VNF-TIPO-PEDIDO          PIC X(01).
007700*        "D" = FORCA REGRA DNI    "N" = FORCA REGRA NIE
007800*        "C" = FORCA REGRA CIF    "X" = DESPACHA PELO FORMATO
007900     05  VNF-VALOR-ENTRADA        PIC X(09).
008000     05  VNF-TIPO-ACHADO          PIC X(01).
008100     05  VNF-VALIDO               PIC X(01).
008200         88  VNF-E-VALIDO             VALUE "S".
008300         88  VNF-NAO-E-VALIDO         VALUE "N".
008400*
008500 PROCEDURE DIVISION USING VNF-PARM.
008600*
008700 100-DESPACHO.
008800     MOVE VNF-VALOR-ENTRADA TO VNF-VALOR-MAIUSC
008900     INSPECT VNF-VALOR-MAIUSC
009000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
009100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009200     MOVE "N" TO VNF-VALIDO
009300     MOVE SPACES TO VNF-TIPO-ACHADO
009400*
009500     IF VNF-TIPO-PEDIDO = "D"
009600         MOVE "D" TO VNF-TIPO-ACHADO
009700         PERFORM 200-REGRA-DNI
009800     ELSE IF VNF-TIPO-PEDIDO = "N"
009900         MOVE "N" TO VNF-TIPO-ACHADO
010000         PERFORM 300-REGRA-NIE
010100     ELSE IF VNF-TIPO-PEDIDO = "C"
010200         MOVE "C" TO VNF-TIPO-ACHADO
010300         PERFORM 400-REGRA-CIF
010400     ELSE
010500         PERFORM 110-RECONHECE-FORMATO
010600     END-IF.
010700     GOBACK.
010800*
010900 110-RECONHECE-FORMATO.
011000     IF VNF-VALOR-MAIUSC(1:8) IS NUMERIC
011100        AND VNF-VALOR-MAIUSC(9:1) IS CLASSE-ALFA
011200         MOVE "D" TO VNF-TIPO-ACHADO
011300         PERFORM 200-REGRA-DNI
011400     ELSE IF VNF-VALOR-MAIUSC(1:1) IS CLASSE-LETRA-XYZ
011500        AND VNF-VALOR-MAIUSC(2:7) IS NUMERIC
011600        AND VNF-VALOR-MAIUSC(9:1) IS CLASSE-ALFA
011700         MOVE "N" TO VNF-TIPO-ACHADO
011800         PERFORM 300-REGRA-NIE
011900     ELSE IF VNF-VALOR-MAIUSC(1:1) IS CLASSE-ALFA
012000        AND VNF-VALOR-MAIUSC(2:7) IS NUMERIC
012100         MOVE "C" TO VNF-TIPO-ACHADO
012200         PERFORM 400-REGRA-CIF
012300     ELSE
012400         MOVE "N" TO VNF-VALIDO
012500     END-IF.
012600*
012700 200-REGRA-DNI.
012800*    8 DIGITOS + LETRA = "TRWAGMYFPDXBNJZSQVHLCKE"(NUMERO MOD 23)
012900     MOVE VNF-VALOR-MAIUSC(1:8) TO VNF-NUMERO-8
013000     DIVIDE VNF-NUMERO-8 BY 23 GIVING VNF-I
013100         REMAINDER VNF-RESTO-23
013200     MOVE VNF-TABELA-LETRAS(VNF-RESTO-23 + 1:1)
013300         TO VNF-LETRA-ESPERADA
013400     IF VNF-LETRA-ESPERADA = VNF-VALOR-MAIUSC(9:1)
013500         MOVE "S" TO VNF-VALIDO
013600     ELSE
013700         MOVE "N" TO VNF-VALIDO.
013800*
013900 300-REGRA-NIE.
014000*    TROCA A LETRA INICIAL X/Y/Z POR 0/1/2 E APLICA A REGRA DNI
014100     IF VNF-VALOR-MAIUSC(1:1) = "X"
014200         MOVE "0" TO VNF-VALOR-MAIUSC(1:1)
014300     ELSE IF VNF-VALOR-MAIUSC(1:1) = "Y"
014400         MOVE "1" TO VNF-VALOR-MAIUSC(1:1)
014500     ELSE IF VNF-VALOR-MAIUSC(1:1) = "Z"
014600         MOVE "2" TO VNF-VALOR-MAIUSC(1:1)
014700     END-IF.
014800     PERFORM 200-REGRA-DNI.
014900*
015000 400-REGRA-CIF.
015100     MOVE VNF-VALOR-MAIUSC(1:1)   TO VNF-CIF-TIPO
015200     MOVE VNF-VALOR-MAIUSC(2:7)   TO VNF-CIF-DIGITOS
015300     MOVE VNF-VALOR-MAIUSC(9:1)   TO VNF-CIF-CHEQUE
015400     MOVE 0 TO VNF-SOMA-A VNF-SOMA-B
015500*
015600*        SOMA A = DIGITOS NAS POSICOES PARES (2A, 4A E 6A)
015700     ADD VNF-CIF-DIG(2) VNF-CIF-DIG(4) VNF-CIF-DIG(6)
015800         TO VNF-SOMA-A
015900*
016000*        SOMA B = DOBRO DAS POSICOES IMPARES (1A,3A,5A,7A),
016100*        SOMANDO OS ALGARISMOS DO DOBRO QUANDO MAIOR QUE 9
016200     PERFORM 405-SOMA-B VARYING VNF-I FROM 1 BY 2 UNTIL VNF-I > 7.
016300*
016400     ADD VNF-SOMA-A VNF-SOMA-B GIVING VNF-TOTAL
016500     DIVIDE VNF-TOTAL BY 10 GIVING VNF-I REMAINDER VNF-RESTO-10
016600     IF VNF-RESTO-10 = 0
016700         MOVE 0 TO VNF-DIGITO-CONTROLE
016800     ELSE
016900         COMPUTE VNF-DIGITO-CONTROLE = 10 - VNF-RESTO-10
017000     END-IF.
017100*
017200     MOVE "N" TO VNF-ACHOU-WS
017300     PERFORM 410-TESTA-TIPO-LETRA.
017400     PERFORM 420-TESTA-TIPO-DIGITO.
017500     IF VNF-ACHOU-WS = "S"
017600         MOVE "S" TO VNF-VALIDO
017700     ELSE
017800         MOVE "N" TO VNF-VALIDO.
017900*
018000 405-SOMA-B.
018100     COMPUTE VNF-DOBRO = VNF-CIF-DIG(VNF-I) * 2.
018200     IF VNF-DOBRO >= 10
018300         COMPUTE VNF-SOMA-B = VNF-SOMA-B + VNF-DOBRO - 9
018400     ELSE
018500         ADD VNF-DOBRO TO VNF-SOMA-B
018600     END-IF.
018700*
018800 410-TESTA-TIPO-LETRA.
018900*        TIPOS N/P/Q/R/S/W - CONFERE LETRA DE CONTROLE PELA
019000*        TABELA DO DNI INDEXADA PELO DIGITO DE CONTROLE
019100     PERFORM 411-TESTA-LETRA-I
019200         VARYING VNF-I FROM 1 BY 1 UNTIL VNF-I > 6.
019300*
019400 411-TESTA-LETRA-I.
019500     IF VNF-TABELA-TIPO-LETRA(VNF-I:1) = VNF-CIF-TIPO
019600         MOVE VNF-TABELA-LETRAS(VNF-DIGITO-CONTROLE + 1:1)
019700             TO VNF-LETRA-ESPERADA
019800         IF VNF-LETRA-ESPERADA = VNF-CIF-CHEQUE
019900             MOVE "S" TO VNF-ACHOU-WS
020000         END-IF
020100     END-IF.
020200*
020300 420-TESTA-TIPO-DIGITO.
020400*        TIPOS A/B/C/D/E/F/G/H/J/U/V - O PROPRIO DIGITO DE
020500*        CONTROLE E O CARACTER DE CONTROLE; DEMAIS TIPOS
020600*        (CIF NAO CATALOGADO) ACEITAM LETRA OU DIGITO
020700     MOVE "N" TO VNF-ACHOU-2-WS
020800     MOVE 0 TO VNF-DIGITO-CHEQUE-WS
020900     IF VNF-CIF-CHEQUE IS NUMERIC
021000         MOVE VNF-CIF-CHEQUE TO VNF-DIGITO-CHEQUE-WS
021100     END-IF.
021200     PERFORM 421-TESTA-DIGITO-I
021300         VARYING VNF-I FROM 1 BY 1 UNTIL VNF-I > 11.
021400*        TIPO NAO CATALOGADO NAS DUAS TABELAS - ACEITA LETRA
021500*        (JA TESTADA EM 410) OU DIGITO IGUAIS AO CONTROLE
021600     IF VNF-ACHOU-2-WS = "N" AND VNF-CIF-CHEQUE IS NUMERIC
021700        AND VNF-DIGITO-CONTROLE = VNF-DIGITO-CHEQUE-WS
021800         MOVE "S" TO VNF-ACHOU-WS
021900     END-IF.
022000*
022100 421-TESTA-DIGITO-I.
022200     IF VNF-TABELA-TIPO-DIGITO(VNF-I:1) = VNF-CIF-TIPO
022300         MOVE "S" TO VNF-ACHOU-2-WS
022400         IF VNF-CIF-CHEQUE IS NUMERIC AND
022500            VNF-DIGITO-CONTROLE = VNF-DIGITO-CHEQUE-WS
022600             MOVE "S" TO VNF-ACHOU-WS
022700         END-IF
022800     END-IF.
