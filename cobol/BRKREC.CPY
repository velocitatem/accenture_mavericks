000100*****************************************************************
000200*    BRKREC.CPY                                                *
000300*    REGISTRO DE RATEIO DA VENDA (VENDEDOR -> COMPRADOR) POR   *
000400*    IMOVEL - ARQUIVO BRKDWN (60 BYTES)                        *
000500*-------------------------------------------------------------*
000600*    11/03  RSM  LAYOUT ORIGINAL - CHAMADO 5002                *
000700*-------------------------------------------------------------*
000800 01  BRKREC-REG.
000900     05  BRKREC-NUM-DOC            PIC X(10).
001000     05  BRKREC-ID-IMOVEL          PIC X(12).
001100     05  BRKREC-NIF-VENDEDOR       PIC X(09).
001200     05  BRKREC-NIF-COMPRADOR      PIC X(09).
001300     05  BRKREC-PCT-VENDIDO        PIC 9(03)V99.
001400     05  BRKREC-VALOR-PAGO         PIC 9(11)V99.
001500     05  FILLER                    PIC X(02).
