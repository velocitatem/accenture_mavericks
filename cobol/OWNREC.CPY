000100*****************************************************************
000200*    OWNREC.CPY                                                *
000300*    REGISTRO DE QUOTA DE PROPRIEDADE - ARQUIVO OWNERS (40     *
000400*    BYTES)                                                     *
000500*-------------------------------------------------------------*
000600*    07/02  RSM  LAYOUT ORIGINAL - CHAMADO 4288                *
000700*-------------------------------------------------------------*
000800 01  OWNREC-REG.
000900     05  OWNREC-NUM-DOC            PIC X(10).
001000     05  OWNREC-ID-IMOVEL          PIC X(12).
001100     05  OWNREC-NIF-PROPRIETARIO   PIC X(09).
001200     05  OWNREC-PCT-PROPRIEDADE    PIC 9(03)V99.
001300     05  FILLER                    PIC X(04).
