000100*
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID. RCNRPT01.
000500 AUTHOR. JOAO CARLOS SOUZA.
000600 INSTALLATION. DIVISAO DE SISTEMAS - AREA FISCAL.
000700 DATE-WRITTEN. 10/02/1986.
000800 DATE-COMPILED.
000900 SECURITY. USO INTERNO - SOMENTE EQUIPE FISCAL.
001000*-------------------------------------------------------------*
001100*    RCNRPT01 - RELATORIO DE DIVERGENCIAS ESCRITURA X MODELO  *
001200*    600. CARREGA EM MEMORIA TODAS AS DIVERGENCIAS DO ARQUIVO  *
001300*    ISSUES E, PARA CADA IMOVEL DO ARQUIVO PRPRPT (QUE TRAZ O  *
001400*    RESUMO), IMPRIME UMA LINHA DE CABECALHO DE IMOVEL SEGUIDA *
001500*    DAS LINHAS DE DIVERGENCIA ENCONTRADAS E, NA TROCA DE      *
001600*    IMOVEL, OS SUBTOTAIS DE ERRO E ALERTA.                    *
001700*-------------------------------------------------------------*
001800*    REGISTRO DE ALTERACOES
001900*    10/02  JCS  VERSAO INICIAL - CHAMADO 4288                 *    CH4288
002000*    18/03  JCS  INCLUIDO O SUBTOTAL POR IMOVEL NA QUEBRA -    *    CH4402
002100*                CHAMADO 4402                                  *
002200*    25/05  LAA  CABECALHO REPETIDO A CADA FORMULARIO (60      *    CH4951
002300*                LINHAS) - CHAMADO 4951                        *
002400*    01/99  RSM  REVISAO PARA O ANO 2000 - DATA DE EMISSAO DO  *    CH7005
002500*                RELATORIO PASSOU A TER 4 POSICOES DE ANO -    *
002600*                CHAMADO 7005                                  *
002700*    03/07  JCS  INCLUIDA A LINHA DE IMOVEIS SEM DIVERGENCIA   *
002800*                (STATUS OK) NO CORPO DO RELATORIO - CHAMADO   *
002900*                8341                                          *
003000*    14/02  RAV  RODAPE GERAL PASSOU A TRAZER OS IMOVEIS POR   *    CH9104
003100*                SITUACAO (OK/ALERTA/ERRO) E O TOTAL DE        *
003200*                FORMULARIOS 600 ORFAOS - CHAMADO 9104         *
003300*    15/02  RAV  LINHA DE DIVERGENCIA (DET-01) SO TRAZIA       *    CH9107
003400*                CHAVE/REF/COD/SEV/CAMPO - O VALOR DA          *    CH9107
003500*                ESCRITURA, O VALOR DO MODELO 600 E O NUMERO   *    CH9107
003600*                DO FORM.600 JA ESTAVAM EM TAB-ISSUE E NUNCA   *    CH9107
003700*                IAM PRO PAPEL. AMPLIADA A LINHA PARA 200      *    CH9107
003800*                POSICOES E SEV PASSOU A SAIR POR EXTENSO      *    CH9107
003900*                (ERROR/WARNING) - CHAMADO 9107                *    CH9107
004000*-------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*
004900     SELECT  ARQ-PRPRPT    ASSIGN TO PRPRPT
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS RPT-ESTADO.
005200     SELECT  ARQ-ISSUES    ASSIGN TO ISSUES
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS RPT-ESTADO.
005500     SELECT  ARQ-RPTFILE   ASSIGN TO RPTFILE
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS RPT-ESTADO.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 FD  ARQ-PRPRPT  LABEL RECORD STANDARD.
006300     COPY PRPTREC.
006400 FD  ARQ-ISSUES  LABEL RECORD STANDARD.
006500     COPY ISSUREC.
006600 FD  ARQ-RPTFILE  LABEL RECORD STANDARD.
006700*    14/02 RAV - LINHA AMPLIADA DE 132 PARA 200 POSICOES PARA
006800*    CABER OS VALORES DE ESCRITURA/MODELO 600 E O FORM.600 NA
006900*    LINHA DE DIVERGENCIA (CHAMADO 9107)
007000 01  RPT-LINHA-REL             PIC X(200).
007100*
007200 WORKING-STORAGE SECTION.
007300*
007400     COPY WRKAREA.
007500*
007600 77  RPT-ESTADO                PIC X(02).
007700*
007800*    TABELA DE DIVERGENCIAS CARREGADA EM MEMORIA, NA ORDEM EM
007900*    QUE FORAM GRAVADAS PELO RCNCMP01 (JA VEM AGRUPADA POR
008000*    IMOVEL, POIS O RCNCMP01 GRAVA TODAS AS ISSUES DE UM
008100*    IMOVEL ANTES DE PASSAR AO PROXIMO)
008200*
008300 01  TAB-ISSUE.
008400     05  TI-QTD                PIC 9(05) COMP-3 VALUE 0.
008500     05  FILLER                PIC X(05) VALUE SPACES.
008600     05  TI-LINHA OCCURS 3000 TIMES.
008700         10  TI-CHAVE-IMOVEL       PIC X(25).
008800         10  TI-REF-CATASTRAL      PIC X(20).
008900         10  TI-COD-DIVERG         PIC X(25).
009000         10  TI-SEVERIDADE         PIC X(01).
009100         10  TI-CAMPO              PIC X(20).
009200         10  TI-VALOR-ESCRITURA    PIC X(40).
009300         10  TI-VALOR-MODELO-600   PIC X(40).
009400         10  TI-NUM-FORM-600       PIC X(10).
009500*
009600 01  RPT-CONTADORES.
009700     05  RPT-IDX-ISSUE         PIC 9(05) COMP-3.
009800     05  RPT-QTD-IMPRESSA      PIC 9(02) COMP-3.
009900     05  RPT-SUB-ERRO          PIC 9(05) COMP-3 VALUE 0.
010000     05  RPT-SUB-ALERTA        PIC 9(05) COMP-3 VALUE 0.
010100     05  RPT-TOT-IMOVEIS       PIC 9(05) COMP-3 VALUE 0.
010200     05  RPT-TOT-ISSUES        PIC 9(06) COMP-3 VALUE 0.
010300     05  RPT-TOT-ERRO          PIC 9(06) COMP-3 VALUE 0.
010400     05  RPT-TOT-ALERTA        PIC 9(06) COMP-3 VALUE 0.
010500     05  RPT-TOT-IMOV-OK       PIC 9(05) COMP-3 VALUE 0.
010600     05  RPT-TOT-IMOV-ALERTA   PIC 9(05) COMP-3 VALUE 0.
010700     05  RPT-TOT-IMOV-ERRO     PIC 9(05) COMP-3 VALUE 0.
010800     05  RPT-TOT-ORFAOS        PIC 9(05) COMP-3 VALUE 0.
010900     05  FILLER                PIC X(03).
011000*
011100 01  RPT-CONTADORES-ALT REDEFINES RPT-CONTADORES.
011200     05  FILLER                PIC X(42).
011300*
011400*    LINHAS DE IMPRESSAO
011500*
011600 01  CAB-01.
011700     05  FILLER                PIC X(01)  VALUE SPACES.
011800     05  FILLER                PIC X(40)
011900         VALUE "RELATORIO DE DIVERGENCIAS ITP - ESCRITU".
012000     05  FILLER                PIC X(15)
012100         VALUE "RA X MODELO 600".
012200     05  FILLER                PIC X(20)  VALUE SPACES.
012300     05  CAB01-DATA            PIC X(10).
012400     05  FILLER                PIC X(10)  VALUE " PAGINA   ".
012500     05  CAB01-PAGINA          PIC ZZZ9.
012600     05  FILLER                PIC X(32)  VALUE SPACES.
012700 01  CAB-01-ALT REDEFINES CAB-01.
012800     05  FILLER                PIC X(132).
012900*
013000 01  CAB-02.
013100     05  FILLER                PIC X(02)  VALUE SPACES.
013200     05  FILLER                PIC X(25) VALUE "CHAVE DO IMOVEL".
013300     05  FILLER                PIC X(01)  VALUE SPACES.
013400     05  FILLER                PIC X(20) VALUE "REF.CATASTRAL".
013500     05  FILLER                PIC X(01)  VALUE SPACES.
013600     05  FILLER                PIC X(25)
013700         VALUE "CODIGO DA DIVERGENCIA".
013800     05  FILLER                PIC X(01)  VALUE SPACES.
013900     05  FILLER                PIC X(07) VALUE "SEVERID".
014000     05  FILLER                PIC X(01)  VALUE SPACES.
014100     05  FILLER                PIC X(20) VALUE "CAMPO".
014200     05  FILLER                PIC X(01)  VALUE SPACES.
014300     05  FILLER                PIC X(30) VALUE "VALOR NA ESCRITURA".
014400     05  FILLER                PIC X(01)  VALUE SPACES.
014500     05  FILLER                PIC X(30) VALUE "VALOR NO MODELO 600".
014600     05  FILLER                PIC X(01)  VALUE SPACES.
014700     05  FILLER                PIC X(10) VALUE "FORM.600".
014800     05  FILLER                PIC X(24)  VALUE SPACES.
014900*
015000 01  DET-IMOVEL.
015100     05  FILLER                PIC X(02)  VALUE SPACES.
015200     05  DETI-CHAVE            PIC X(25).
015300     05  FILLER                PIC X(02)  VALUE SPACES.
015400     05  DETI-REF              PIC X(20).
015500     05  FILLER                PIC X(02)  VALUE SPACES.
015600     05  DETI-STATUS           PIC X(12).
015700     05  FILLER                PIC X(02)  VALUE SPACES.
015800     05  DETI-QTD-DIV          PIC ZZ9.
015900     05  FILLER                PIC X(02)  VALUE SPACES.
016000     05  DETI-QTD-FORM         PIC ZZ9.
016100     05  FILLER                PIC X(60)  VALUE SPACES.
016200*
016300*    14/02 RAV - DET-01 AMPLIADA COM DET-VALOR-ESCRITURA/
016400*    DET-VALOR-MODELO/DET-FORM-ID (SO VINHAM PARA O ARQUIVO
016500*    ISSUES, NUNCA PARA O RELATORIO) E DET-SEV PASSOU DE 1
016600*    POSICAO (E/W) PARA 7, POR EXTENSO (ERROR/WARNING) -
016700*    CHAMADO 9107
016800 01  DET-01.
016900     05  FILLER                PIC X(02)  VALUE SPACES.
017000     05  DET-CHAVE             PIC X(25).
017100     05  FILLER                PIC X(01)  VALUE SPACES.
017200     05  DET-REF               PIC X(20).
017300     05  FILLER                PIC X(01)  VALUE SPACES.
017400     05  DET-COD               PIC X(25).
017500     05  FILLER                PIC X(01)  VALUE SPACES.
017600     05  DET-SEV               PIC X(07).
017700     05  FILLER                PIC X(01)  VALUE SPACES.
017800     05  DET-CAMPO             PIC X(20).
017900     05  FILLER                PIC X(01)  VALUE SPACES.
018000     05  DET-VALOR-ESCRITURA   PIC X(30).
018100     05  FILLER                PIC X(01)  VALUE SPACES.
018200     05  DET-VALOR-MODELO      PIC X(30).
018300     05  FILLER                PIC X(01)  VALUE SPACES.
018400     05  DET-FORM-ID           PIC X(10).
018500     05  FILLER                PIC X(24)  VALUE SPACES.
018600 01  DET-01-ALT REDEFINES DET-01.
018700     05  FILLER                PIC X(200).
018800*
018900 01  ROD-01.
019000     05  FILLER                PIC X(04)  VALUE SPACES.
019100     05  FILLER                PIC X(18)
019200         VALUE "SUBTOTAL IMOVEL -".
019300     05  FILLER                PIC X(06)  VALUE "ERRO:".
019400     05  ROD-SUB-ERRO          PIC ZZ9.
019500     05  FILLER                PIC X(04)  VALUE "ALE:".
019600     05  ROD-SUB-ALERTA        PIC ZZ9.
019700     05  FILLER                PIC X(93)  VALUE SPACES.
019800*
019900*
020000*    14/02 RAV - RODAPE NOVO COM IMOVEIS POR SITUACAO E ORFAOS
020100*    (CHAMADO 9104)
020200 01  ROD-98.
020300     05  FILLER                PIC X(04)  VALUE SPACES.
020400     05  FILLER                PIC X(22)
020500         VALUE "IMOVEIS POR SITUACAO: ".
020600     05  FILLER                PIC X(06)  VALUE "OK: ".
020700     05  ROD98-OK              PIC ZZZZ9.
020800     05  FILLER                PIC X(02)  VALUE SPACES.
020900     05  FILLER                PIC X(08)  VALUE "ALERTA: ".
021000     05  ROD98-ALERTA          PIC ZZZZ9.
021100     05  FILLER                PIC X(02)  VALUE SPACES.
021200     05  FILLER                PIC X(06)  VALUE "ERRO: ".
021300     05  ROD98-ERRO            PIC ZZZZ9.
021400     05  FILLER                PIC X(02)  VALUE SPACES.
021500     05  FILLER                PIC X(10)  VALUE "ORFAOS: ".
021600     05  ROD98-ORFAOS          PIC ZZZZ9.
021700     05  FILLER                PIC X(50)  VALUE SPACES.
021800 01  ROD-98-ALT REDEFINES ROD-98.
021900     05  FILLER                PIC X(132).
022000 01  ROD-99.
022100     05  FILLER                PIC X(04)  VALUE SPACES.
022200     05  FILLER                PIC X(22)
022300         VALUE "TOTAIS GERAIS DO LOTE".
022400     05  FILLER                PIC X(01)  VALUE SPACES.
022500     05  FILLER                PIC X(10)  VALUE "IMOVEIS: ".
022600     05  ROD99-IMOVEIS         PIC ZZZZ9.
022700     05  FILLER                PIC X(02)  VALUE SPACES.
022800     05  FILLER                PIC X(10)  VALUE "ISSUES: ".
022900     05  ROD99-ISSUES          PIC ZZZZZ9.
023000     05  FILLER                PIC X(02)  VALUE SPACES.
023100     05  FILLER                PIC X(08)  VALUE "ERRO: ".
023200     05  ROD99-ERRO            PIC ZZZZZ9.
023300     05  FILLER                PIC X(02)  VALUE SPACES.
023400     05  FILLER                PIC X(08)  VALUE "ALE: ".
023500     05  ROD99-ALERTA          PIC ZZZZZ9.
023600     05  FILLER                PIC X(38)  VALUE SPACES.
023700*
023800 PROCEDURE DIVISION.
023900*
024000 000-INICIO.
024100     OPEN INPUT  ARQ-PRPRPT ARQ-ISSUES.
024200     OPEN OUTPUT ARQ-RPTFILE.
024300     MOVE WRK-DATA-EXEC-BR TO CAB01-DATA.
024400     MOVE 1                TO WRK-PAGINA-WS.
024500     PERFORM 150-CARREGA-ISSUES.
024600     PERFORM 300-CABECALHO.
024700     PERFORM 200-LE-PRPRPT.
024800     PERFORM 210-PROCESSA-IMOVEL UNTIL WRK-FIM-ARQ-WS = "S".
024900     PERFORM 900-TOTAIS.
025000     CLOSE ARQ-PRPRPT ARQ-ISSUES ARQ-RPTFILE.
025100     STOP RUN.
025200*
025300 150-CARREGA-ISSUES.
025400     MOVE "N" TO WRK-FIM-ARQ-WS.
025500     READ ARQ-ISSUES AT END MOVE "S" TO WRK-FIM-ARQ-WS.
025600     PERFORM 155-GUARDA-ISSUE UNTIL WRK-FIM-ARQ-WS = "S".
025700*
025800 155-GUARDA-ISSUE.
025900     IF TI-QTD < 3000
026000         ADD 1 TO TI-QTD
026100         MOVE ISSUREC-CHAVE-IMOVEL     TO TI-CHAVE-IMOVEL(TI-QTD)
026200         MOVE ISSUREC-REF-CATASTRAL    TO TI-REF-CATASTRAL(TI-QTD)
026300         MOVE ISSUREC-COD-DIVERG       TO TI-COD-DIVERG(TI-QTD)
026400         MOVE ISSUREC-SEVERIDADE       TO TI-SEVERIDADE(TI-QTD)
026500         MOVE ISSUREC-CAMPO            TO TI-CAMPO(TI-QTD)
026600         MOVE ISSUREC-VALOR-ESCRITURA
026700             TO TI-VALOR-ESCRITURA(TI-QTD)
026800         MOVE ISSUREC-VALOR-MODELO-600
026900             TO TI-VALOR-MODELO-600(TI-QTD)
027000         MOVE ISSUREC-NUM-FORM-600     TO TI-NUM-FORM-600(TI-QTD)
027100     END-IF
027200     READ ARQ-ISSUES AT END MOVE "S" TO WRK-FIM-ARQ-WS.
027300*
027400 200-LE-PRPRPT.
027500     MOVE "N" TO WRK-FIM-ARQ-WS.
027600     READ ARQ-PRPRPT AT END MOVE "S" TO WRK-FIM-ARQ-WS.
027700*
027800 210-PROCESSA-IMOVEL.
027900     IF RPT-QTD-IMPRESSA >= 55
028000         PERFORM 300-CABECALHO
028100     END-IF
028200     ADD 1 TO RPT-TOT-IMOVEIS
028300     MOVE SPACES TO DET-IMOVEL
028400     MOVE PRPTREC-CHAVE-IMOVEL  TO DETI-CHAVE
028500     MOVE PRPTREC-REF-CATASTRAL TO DETI-REF
028600     EVALUATE TRUE
028700         WHEN PRPTREC-ERRO
028800             MOVE "COM ERRO"   TO DETI-STATUS
028900             ADD 1 TO RPT-TOT-IMOV-ERRO
029000         WHEN PRPTREC-ALERTA
029100             MOVE "COM ALERTA"  TO DETI-STATUS
029200             ADD 1 TO RPT-TOT-IMOV-ALERTA
029300         WHEN OTHER
029400             MOVE "OK"          TO DETI-STATUS
029500             ADD 1 TO RPT-TOT-IMOV-OK
029600     END-EVALUATE
029700*    14/02 RAV - CONTA FORMULARIOS ORFAOS (CHAVE PREFIXADA PELO
029800*    RCNCMP01) PARA O RODAPE GERAL (CHAMADO 9104)
029900     IF PRPTREC-CHAVE-IMOVEL(1:7) = "ORPHAN:"
030000         ADD 1 TO RPT-TOT-ORFAOS
030100     END-IF
030200     MOVE PRPTREC-QTD-DIVERG     TO DETI-QTD-DIV
030300     MOVE PRPTREC-QTD-FORMS-600  TO DETI-QTD-FORM
030400     WRITE RPT-LINHA-REL FROM DET-IMOVEL
030500     ADD 1 TO RPT-QTD-IMPRESSA
030600     MOVE 0 TO RPT-SUB-ERRO RPT-SUB-ALERTA
030700     PERFORM 220-IMPRIME-ISSUES VARYING RPT-IDX-ISSUE
030800             FROM 1 BY 1 UNTIL RPT-IDX-ISSUE > TI-QTD
030900     IF RPT-SUB-ERRO > 0 OR RPT-SUB-ALERTA > 0
031000         PERFORM 290-IMPRIME-SUBTOTAL
031100     END-IF
031200     PERFORM 200-LE-PRPRPT.
031300*
031400 220-IMPRIME-ISSUES.
031500     IF TI-CHAVE-IMOVEL(RPT-IDX-ISSUE) = PRPTREC-CHAVE-IMOVEL
031600         IF RPT-QTD-IMPRESSA >= 58
031700             PERFORM 300-CABECALHO
031800         END-IF
031900         MOVE SPACES TO DET-01
032000         MOVE TI-CHAVE-IMOVEL(RPT-IDX-ISSUE)  TO DET-CHAVE
032100         MOVE TI-REF-CATASTRAL(RPT-IDX-ISSUE)  TO DET-REF
032200         MOVE TI-COD-DIVERG(RPT-IDX-ISSUE)     TO DET-COD
032300*        SEVERIDADE POR EXTENSO NO RELATORIO - CHAMADO 9107
032400         IF TI-SEVERIDADE(RPT-IDX-ISSUE) = "E"
032500             MOVE "ERROR"   TO DET-SEV
032600         ELSE
032700             MOVE "WARNING" TO DET-SEV
032800         END-IF
032900         MOVE TI-CAMPO(RPT-IDX-ISSUE)           TO DET-CAMPO
033000         MOVE TI-VALOR-ESCRITURA(RPT-IDX-ISSUE)
033100                                    TO DET-VALOR-ESCRITURA
033200         MOVE TI-VALOR-MODELO-600(RPT-IDX-ISSUE)
033300                                    TO DET-VALOR-MODELO
033400         MOVE TI-NUM-FORM-600(RPT-IDX-ISSUE)    TO DET-FORM-ID
033500         WRITE RPT-LINHA-REL FROM DET-01
033600         ADD 1 TO RPT-QTD-IMPRESSA
033700         ADD 1 TO RPT-TOT-ISSUES
033800         IF TI-SEVERIDADE(RPT-IDX-ISSUE) = "E"
033900             ADD 1 TO RPT-SUB-ERRO RPT-TOT-ERRO
034000         ELSE
034100             ADD 1 TO RPT-SUB-ALERTA RPT-TOT-ALERTA
034200         END-IF
034300     END-IF.
034400*
034500 290-IMPRIME-SUBTOTAL.
034600     MOVE SPACES        TO ROD-01
034700     MOVE RPT-SUB-ERRO   TO ROD-SUB-ERRO
034800     MOVE RPT-SUB-ALERTA TO ROD-SUB-ALERTA
034900     WRITE RPT-LINHA-REL FROM ROD-01
035000     ADD 1 TO RPT-QTD-IMPRESSA.
035100*
035200 300-CABECALHO.
035300     IF WRK-PAGINA-WS > 1
035400         WRITE RPT-LINHA-REL FROM CAB-01 AFTER ADVANCING PAGE
035500     ELSE
035600         WRITE RPT-LINHA-REL FROM CAB-01 AFTER ADVANCING
035700             TOP-OF-FORM
035800     END-IF
035900     MOVE WRK-PAGINA-WS TO CAB01-PAGINA
036000     WRITE RPT-LINHA-REL FROM CAB-02 AFTER ADVANCING 2 LINES.
036100     ADD 1 TO WRK-PAGINA-WS.
036200     MOVE 0 TO RPT-QTD-IMPRESSA.
036300*
036400 900-TOTAIS.
036500     MOVE SPACES          TO ROD-99
036600     MOVE RPT-TOT-IMOVEIS  TO ROD99-IMOVEIS
036700     MOVE RPT-TOT-ISSUES   TO ROD99-ISSUES
036800     MOVE RPT-TOT-ERRO     TO ROD99-ERRO
036900     MOVE RPT-TOT-ALERTA   TO ROD99-ALERTA
037000     WRITE RPT-LINHA-REL FROM ROD-99 AFTER ADVANCING 3 LINES
037100*    14/02 RAV - RODAPE COM IMOVEIS POR SITUACAO E ORFAOS
037200*    (CHAMADO 9104)
037300     MOVE SPACES          TO ROD-98
037400     MOVE RPT-TOT-IMOV-OK     TO ROD98-OK
037500     MOVE RPT-TOT-IMOV-ALERTA TO ROD98-ALERTA
037600     MOVE RPT-TOT-IMOV-ERRO   TO ROD98-ERRO
037700     MOVE RPT-TOT-ORFAOS      TO ROD98-ORFAOS
037800     WRITE RPT-LINHA-REL FROM ROD-98 AFTER ADVANCING 1 LINE.
037900     DISPLAY "RCNRPT01 - IMOVEIS NO RELATORIO: "
038000             RPT-TOT-IMOVEIS.
038100     DISPLAY "RCNRPT01 - ISSUES NO RELATORIO..: "
038200             RPT-TOT-ISSUES.
038300     DISPLAY "RCNRPT01 - IMOVEIS OK/ALERTA/ERRO: "
038400             RPT-TOT-IMOV-OK RPT-TOT-IMOV-ALERTA
038500             RPT-TOT-IMOV-ERRO.
038600     DISPLAY "RCNRPT01 - FORMULARIOS ORFAOS....: "
038700             RPT-TOT-ORFAOS.
